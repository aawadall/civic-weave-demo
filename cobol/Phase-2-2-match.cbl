000100****************************************************************          
000200* PROGRAM:    2-MATCHENG                                                  
000300* PURPOSE:    Core match-refresh engine.  For every active                
000400*             project, scores every located volunteer against             
000500*             it (skill cosine similarity x haversine distance,           
000600*             region-weighted) and writes one MATCH record per            
000700*             surviving pair.  Hands its control totals to                
000800*             3-RUNLOG on a small carry-forward file.                     
000900* Tectonics: cobc                                                         
001000****************************************************************          
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. 2-MATCHENG.                                                  
001300 AUTHOR. RENE LAFRAMBOISE.                                                
001400 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001500 DATE-WRITTEN. 28/02/1985.                                                
001600 DATE-COMPILED.                                                           
001700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001800****************************************************************          
001900* CHANGE LOG                                                              
002000*   28/02/85 RL  CW00200  ORIGINAL MATCH ENGINE.  SKILL OVERLAP           
002100*                         COUNT ONLY, NO DISTANCE FACTOR YET.             
002200*   14/08/87 RL  CW00402  ADD HAVERSINE DISTANCE SCORING AND THE          
002300*                         100KM/500KM DISTANCE CONSTANTS - BOARD          
002400*                         WANTS VOLUNTEERS MATCHED BY COMMUTE,            
002500*                         NOT JUST BY SKILL OVERLAP.                      
002600*   03/05/90 SD  CW00610  COSINE SIMILARITY REPLACES THE RAW              
002700*                         OVERLAP COUNT - SCORES NOW WEIGHTED BY          
002800*                         CLAIMED PROFICIENCY AND REQUIRED                
002900*                         WEIGHT, NOT JUST PRESENCE/ABSENCE.              
003000*   11/02/93 SD  CW00714  SAME-REGION TEST AND THE TWO-TIER               
003100*                         WEIGHTING (0.70/0.30 IN-REGION,                 
003200*                         0.40/0.60 OUT-OF-REGION).                       
003300*   30/11/98 LF  CW01541  Y2K: RUN TIMESTAMP NOW WINDOWS THE              
003400*                         TWO-DIGIT YEAR FROM ACCEPT FROM DATE            
003500*                         (00-49 = 20CC, 50-99 = 19CC) INSTEAD OF         
003600*                         HARD-CODING THE 19 PREFIX.                      
003700*   19/06/01 AO  CW01712  MATCHED-SKILLS LIST ADDED TO THE MATCH          
003800*                         RECORD FOR THE COORDINATOR SCREENS.             
003900*   09/09/03 AO  CW01891  CARRY CONTROL TOTALS TO RUNCTL.DAT FOR          
004000*                         3-RUNLOG INSTEAD OF PRINTING THEM HERE          
004100*                         DIRECTLY - THE RUN LOG NEEDS THE SAME           
004200*                         BOX FORMAT AS THE IMPORT SUMMARY.               
004300*   02/11/06 AO  CW01973  FIVE MASTER SELECTS WERE STILL POINTED          
004400*                         AT THE BARE USERS.DAT/VOLSKL.DAT/               
004500*                         PROJ.DAT/PRJSKL.DAT/SKILLS.DAT NAMES            
004600*                         FROM BEFORE DATALOAD CARRIED A                  
004700*                         GENERATION SUFFIX - THE DATALOAD LEG            
004800*                         HAS WRITTEN THE -A/-C GENERATION FOR            
004900*                         YEARS SO THIS ENGINE HAS BEEN READING           
005000*                         A FILE NO OTHER JOB STEP EVER WRITES.           
005100*                         REPOINTED TO THE DATALOAD LEG'S ACTUAL          
005200*                         CURRENT-GENERATION NAMES.                       
005300****************************************************************          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000                                                                          
006100     SELECT F-USERS ASSIGN TO "USERS-A.DAT"                               
006200         ORGANIZATION LINE SEQUENTIAL.                                    
006300                                                                          
006400     SELECT F-VOLSKL ASSIGN TO "VOLSKL-A.DAT"                             
006500         ORGANIZATION LINE SEQUENTIAL.                                    
006600                                                                          
006700     SELECT F-PROJ ASSIGN TO "PROJ-A.DAT"                                 
006800         ORGANIZATION LINE SEQUENTIAL.                                    
006900                                                                          
007000     SELECT F-PRJSKL ASSIGN TO "PRJSKL-A.DAT"                             
007100         ORGANIZATION LINE SEQUENTIAL.                                    
007200                                                                          
007300     SELECT F-SKILLS ASSIGN TO "SKILLS-C.DAT"                             
007400         ORGANIZATION LINE SEQUENTIAL.                                    
007500                                                                          
007600     SELECT F-ENROLL ASSIGN TO "ENROLL.DAT"                               
007700         ORGANIZATION LINE SEQUENTIAL.                                    
007800                                                                          
007900     SELECT C-EXCLUDE ASSIGN TO "EXCLUDE.IDX"                             
008000         ORGANIZATION IS INDEXED                                          
008100         ACCESS MODE IS RANDOM                                            
008200         RECORD KEY IS EX-PRJ-VOL-KEY.                                    
008300                                                                          
008400     SELECT WF-MATCHES ASSIGN TO "MATCHES.DAT"                            
008500         ORGANIZATION LINE SEQUENTIAL.                                    
008600                                                                          
008700     SELECT WF-RUNCTL ASSIGN TO "RUNCTL.DAT"                              
008800         ORGANIZATION LINE SEQUENTIAL.                                    
008900                                                                          
009000****************************************************************          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300                                                                          
009400 FD  F-USERS.                                                             
009500 01  F-USERS-REC.                                                         
009600     05 VL-VOL-ID            PIC X(08).                                   
009700     05 VL-VOL-NAME          PIC X(30).                                   
009800     05 VL-VOL-EMAIL         PIC X(50).                                   
009900     05 VL-VOL-LATITUDE      PIC S9(03)V9(04).                            
010000     05 VL-VOL-LONGITUDE     PIC S9(03)V9(04).                            
010100     05 VL-VOL-LOCATION-NAME PIC X(50).                                   
010200     05 VL-VOL-ROLE          PIC X(12).                                   
010300     05 VL-VOL-HAS-LOCATION  PIC X(01).                                   
010400     05 FILLER               PIC X(08).                                   
010500 01  F-USERS-FLAT REDEFINES F-USERS-REC                                   
010600                     PIC X(165).                                          
010700                                                                          
010800 FD  F-VOLSKL.                                                            
010900 01  F-VOLSKL-REC.                                                        
011000     05 VS-VOL-ID     PIC X(08).                                          
011100     05 VS-SKILL-ID   PIC X(08).                                          
011200     05 VS-CLAIMED    PIC X(01).                                          
011300     05 VS-SCORE      PIC 9V99.                                           
011400     05 FILLER        PIC X(10).                                          
011500 01  F-VOLSKL-FLAT REDEFINES F-VOLSKL-REC                                 
011600                     PIC X(30).                                           
011700                                                                          
011800 FD  F-PROJ.                                                              
011900 01  F-PROJ-REC.                                                          
012000     05 PJ-PRJ-ID             PIC X(08).                                  
012100     05 PJ-PRJ-NAME           PIC X(40).                                  
012200     05 PJ-PRJ-LATITUDE       PIC S9(03)V9(04).                           
012300     05 PJ-PRJ-LONGITUDE      PIC S9(03)V9(04).                           
012400     05 PJ-PRJ-LOCATION-NAME  PIC X(50).                                  
012500     05 PJ-PRJ-STATUS         PIC X(10).                                  
012600     05 PJ-PRJ-MAX-VOLUNTEERS PIC 9(04).                                  
012700     05 FILLER                PIC X(08).                                  
012800 01  F-PROJ-FLAT REDEFINES F-PROJ-REC                                     
012900                     PIC X(134).                                          
013000                                                                          
013100 FD  F-PRJSKL.                                                            
013200 01  F-PRJSKL-REC.                                                        
013300     05 PS-PRJ-ID     PIC X(08).                                          
013400     05 PS-SKILL-ID   PIC X(08).                                          
013500     05 PS-REQUIRED   PIC X(01).                                          
013600     05 PS-WEIGHT     PIC 9V99.                                           
013700     05 FILLER        PIC X(10).                                          
013800 01  F-PRJSKL-FLAT REDEFINES F-PRJSKL-REC                                 
013900                     PIC X(30).                                           
014000                                                                          
014100 FD  F-SKILLS.                                                            
014200 01  F-SKILLS-REC.                                                        
014300     05 SK-SKILL-ID        PIC X(08).                                     
014400     05 SK-SKILL-NAME      PIC X(30).                                     
014500     05 SK-SKILL-CATEGORY  PIC X(12).                                     
014600     05 FILLER             PIC X(10).                                     
014700 01  F-SKILLS-FLAT REDEFINES F-SKILLS-REC                                 
014800                     PIC X(60).                                           
014900                                                                          
015000 FD  F-ENROLL.                                                            
015100 01  F-ENROLL-REC.                                                        
015200     05 EN-VOL-ID    PIC X(08).                                           
015300     05 EN-PRJ-ID    PIC X(08).                                           
015400     05 EN-STATUS    PIC X(10).                                           
015500     05 FILLER       PIC X(14).                                           
015600                                                                          
015700 FD  C-EXCLUDE.                                                           
015800 01  C-EXCLUDE-REC.                                                       
015900     05 EX-PRJ-VOL-KEY.                                                   
016000        10 EX-PRJ-ID    PIC X(08).                                        
016100        10 EX-VOL-ID    PIC X(08).                                        
016200     05 FILLER           PIC X(14).                                       
016300                                                                          
016400 FD  WF-MATCHES.                                                          
016500 01  WF-MATCHES-REC.                                                      
016600     05 MT-PRJ-ID          PIC X(08).                                     
016700     05 MT-VOL-ID          PIC X(08).                                     
016800     05 MT-SKILL-SCORE     PIC 9V9(04).                                   
016900     05 MT-DISTANCE-KM     PIC 9(05)V99.                                  
017000     05 MT-COMBINED-SCORE  PIC 9V9(04).                                   
017100     05 MT-MATCHED-SKILLS  PIC X(150).                                    
017200     05 MT-UPDATED-TS      PIC X(26).                                     
017300     05 FILLER             PIC X(10).                                     
017400 01  MT-MATCHED-SLOTS REDEFINES MT-MATCHED-SKILLS.                        
017500     05 MT-MATCHED-SLOT OCCURS 5 TIMES                                    
017600                     PIC X(30).                                           
017700 01  WF-MATCHES-FLAT REDEFINES WF-MATCHES-REC                             
017800                     PIC X(219).                                          
017900                                                                          
018000 FD  WF-RUNCTL.                                                           
018100 01  WF-RUNCTL-REC.                                                       
018200     05 RC-PRJ-COUNT       PIC 9(06) COMP.                                
018300     05 RC-VOL-COUNT       PIC 9(06) COMP.                                
018400     05 RC-EXCL-COUNT      PIC 9(06) COMP.                                
018500     05 RC-MATCH-COUNT     PIC 9(06) COMP.                                
018600     05 RC-RUN-TIMESTAMP   PIC X(26).                                     
018700     05 FILLER             PIC X(02).                                     
018800                                                                          
018900****************************************************************          
019000 WORKING-STORAGE SECTION.                                                 
019100                                                                          
019200 01  WK-ALPHABET.                                                         
019300     05 WK-LOWER-ALPHA  PIC X(26)                                         
019400        VALUE 'abcdefghijklmnopqrstuvwxyz'.                               
019500     05 WK-UPPER-ALPHA  PIC X(26)                                         
019600        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
019700 01  WK-ALPHABET-FLAT REDEFINES WK-ALPHABET                               
019800                     PIC X(52).                                           
019900                                                                          
020000*---------------------------------------------------------------*         
020100*    THE 14-REGION NAME LIST USED BY THE SAME-REGION TEST                 
020200*    (CW00714).  EVERY LOADED LOCATION IS SUFFIXED "CANADA" BY            
020300*    4-VOLUNTEERS/5-PROJECTS SO IN PRACTICE "CANADA" ALWAYS               
020400*    HITS - THE RULE IS STILL CARRIED OUT AS WRITTEN.                     
020500*---------------------------------------------------------------*         
020600 01  WK-REGION-TABLE.                                                     
020700     05 WK-REGION-ENTRY OCCURS 14 TIMES                                   
020800                     PIC X(22).                                           
020900     05 FILLER             PIC X(08).                                     
021000                                                                          
021100 01  WK-VOL-TABLE.                                                        
021200     05 WK-VOL-COUNT     PIC 9(04) COMP VALUE 0.                          
021300     05 WK-VOL-ENTRY OCCURS 500 TIMES.                                    
021400        10 WT-VOL-ID        PIC X(08).                                    
021500        10 WT-VOL-LAT       PIC S9(03)V9(04).                             
021600        10 WT-VOL-LON       PIC S9(03)V9(04).                             
021700        10 WT-VOL-LOC-NAME  PIC X(50).                                    
021800     05 FILLER             PIC X(08).                                     
021900                                                                          
022000 01  WK-VOLSKL-TABLE.                                                     
022100     05 WK-VOLSKL-COUNT  PIC 9(04) COMP VALUE 0.                          
022200     05 WK-VOLSKL-ENTRY OCCURS 5000 TIMES.                                
022300        10 WT-VS-VOL-ID     PIC X(08).                                    
022400        10 WT-VS-SKILL-ID   PIC X(08).                                    
022500        10 WT-VS-SCORE      PIC 9V99.                                     
022600     05 FILLER             PIC X(08).                                     
022700                                                                          
022800 01  WK-PRJSKL-TABLE.                                                     
022900     05 WK-PRJSKL-COUNT  PIC 9(04) COMP VALUE 0.                          
023000     05 WK-PRJSKL-ENTRY OCCURS 6000 TIMES.                                
023100        10 WT-PS-PRJ-ID     PIC X(08).                                    
023200        10 WT-PS-SKILL-ID   PIC X(08).                                    
023300        10 WT-PS-WEIGHT     PIC 9V99.                                     
023400     05 FILLER             PIC X(08).                                     
023500                                                                          
023600 01  WK-SKILL-TABLE.                                                      
023700     05 WK-SKL-COUNT      PIC 9(04) COMP VALUE 0.                         
023800     05 WK-SKL-ENTRY OCCURS 400 TIMES.                                    
023900        10 WK-SKL-ID        PIC X(08).                                    
024000        10 WK-SKL-NAME      PIC X(30).                                    
024100     05 FILLER             PIC X(08).                                     
024200                                                                          
024300*---------------------------------------------------------------*         
024400*    PER-PROJECT VECTOR, REBUILT EACH OUTER LOOP PASS, AND THE            
024500*    PER-VOLUNTEER VECTOR, REBUILT EACH INNER LOOP PASS.                  
024600*---------------------------------------------------------------*         
024700 01  WK-PRJ-VECTOR.                                                       
024800     05 WK-PRJ-VEC-COUNT  PIC 9(02) COMP VALUE 0.                         
024900     05 WK-PRJ-VEC-ENTRY OCCURS 30 TIMES.                                 
025000        10 WK-PV-SKILL-ID   PIC X(08).                                    
025100        10 WK-PV-WEIGHT     PIC 9V99.                                     
025200     05 FILLER             PIC X(08).                                     
025300                                                                          
025400 01  WK-VOL-VECTOR.                                                       
025500     05 WK-VOLVEC-COUNT   PIC 9(02) COMP VALUE 0.                         
025600     05 WK-VOL-VEC-ENTRY OCCURS 30 TIMES.                                 
025700        10 WK-VV-SKILL-ID   PIC X(08).                                    
025800        10 WK-VV-SCORE      PIC 9V99.                                     
025900     05 FILLER             PIC X(08).                                     
026000                                                                          
026100 01  WK-MATCHED-CANDIDATES.                                               
026200     05 WK-MATCHED-COUNT  PIC 9(02) COMP VALUE 0.                         
026300     05 WK-MATCHED-NAME OCCURS 30 TIMES                                   
026400                     PIC X(30).                                           
026500     05 FILLER             PIC X(08).                                     
026600                                                                          
026700*---------------------------------------------------------------*         
026800*    HAVERSINE / COSINE WORKING FIELDS (CW00402, CW00610).  NO            
026900*    SQRT OR TRIG INTRINSIC IS AVAILABLE ON THIS COMPILER - SEE           
027000*    2310 THRU 2314 FOR THE HAND-ROLLED NEWTON/TAYLOR ROUTINES.           
027100*---------------------------------------------------------------*         
027200 01  WK-TRIG-WORK.                                                        
027300     05 WK-DEG-TO-RAD   PIC S9V9(08) VALUE 0.01745329.                    
027400     05 WK-LAT1-RAD     PIC S9(03)V9(08).                                 
027500     05 WK-LAT2-RAD     PIC S9(03)V9(08).                                 
027600     05 WK-DLAT-RAD      PIC S9(03)V9(08).                                
027700     05 WK-DLON-RAD      PIC S9(03)V9(08).                                
027800     05 WK-SIN-HALF-DLAT PIC S9(03)V9(08).                                
027900     05 WK-SIN-HALF-DLON PIC S9(03)V9(08).                                
028000     05 WK-COS-LAT1       PIC S9(03)V9(08).                               
028100     05 WK-COS-LAT2       PIC S9(03)V9(08).                               
028200     05 WK-HAV-A          PIC S9(03)V9(08).                               
028300     05 WK-HAV-C          PIC S9(03)V9(08).                               
028400     05 WK-TRIG-ANGLE     PIC S9(03)V9(08).                               
028500     05 WK-TRIG-SINE      PIC S9(03)V9(08).                               
028600     05 WK-TRIG-COSINE    PIC S9(03)V9(08).                               
028700     05 WK-SQRT-ARG        PIC S9(03)V9(08).                              
028800     05 WK-SQRT-GUESS       PIC S9(03)V9(08).                             
028900     05 WK-SQRT-ANS          PIC S9(03)V9(08).                            
029000     05 WK-ASIN-ARG           PIC S9(03)V9(08).                           
029100     05 WK-ASIN-ANS            PIC S9(03)V9(08).                          
029200     05 WK-NEWTON-SUB            PIC 9(02) COMP.                          
029300     05 FILLER                     PIC X(06).                             
029400                                                                          
029500 01  WK-SCORE-WORK.                                                       
029600     05 WK-DISTANCE-KM   PIC 9(05)V99.                                    
029700     05 WK-DIST-SCORE    PIC S9V9(04).                                    
029800     05 WK-SKILL-SCORE   PIC 9V9(04).                                     
029900     05 WK-COMBINED-SCORE PIC 9V9(04).                                    
030000     05 WK-DOT-PRODUCT     PIC S9(04)V9(08).                              
030100     05 WK-PRJ-MAG-SQ       PIC S9(04)V9(08).                             
030200     05 WK-VOL-MAG-SQ        PIC S9(04)V9(08).                            
030300     05 WK-PRJ-MAG             PIC S9(04)V9(08).                          
030400     05 WK-VOL-MAG              PIC S9(04)V9(08).                         
030500     05 WK-SAME-REGION-SW        PIC X(01).                               
030600        88 SAME-REGION                VALUE 'Y'.                          
030700        88 DIFFERENT-REGION           VALUE 'N'.                          
030800     05 FILLER                      PIC X(06).                            
030900                                                                          
031000 01  WK-SUBSCRIPTS.                                                       
031100     05 WK-VOL-SUB         PIC 9(04) COMP VALUE 0.                        
031200     05 WK-PRJVEC-SUB       PIC 9(02) COMP VALUE 0.                       
031300     05 WK-VOLVEC-SUB        PIC 9(02) COMP VALUE 0.                      
031400     05 WK-SKL-SUB             PIC 9(04) COMP VALUE 0.                    
031500     05 WK-REG-SUB               PIC 9(02) COMP VALUE 0.                  
031600     05 WK-TALLY                  PIC 9(04) COMP VALUE 0.                 
031700     05 WK-I                        PIC 9(02) COMP VALUE 0.               
031800     05 WK-J                         PIC 9(02) COMP VALUE 0.              
031900     05 FILLER                       PIC X(06).                           
032000                                                                          
032100 01  WK-COUNTERS.                                                         
032200     05 WK-PRJ-COUNT       PIC 9(06) COMP VALUE 0.                        
032300     05 WK-EXCL-COUNT       PIC 9(06) COMP VALUE 0.                       
032400     05 WK-MATCH-COUNT       PIC 9(06) COMP VALUE 0.                      
032500     05 FILLER                 PIC X(06).                                 
032600                                                                          
032700 01  WK-SWITCHES.                                                         
032800     05 WK-PRJ-EOF          PIC X(01) VALUE SPACE.                        
032900        88 PRJ-DONE             VALUE 'Y'.                                
033000     05 WK-ENROLL-EOF        PIC X(01) VALUE SPACE.                       
033100        88 ENROLL-DONE          VALUE 'Y'.                                
033200     05 WK-EXCLUDED-SW         PIC X(01) VALUE SPACE.                     
033300        88 PAIR-EXCLUDED           VALUE 'Y'.                             
033400        88 PAIR-NOT-EXCLUDED       VALUE 'N'.                             
033500     05 WK-SKL-ENTRY-EOF        PIC X(01) VALUE SPACE.                    
033600     05 WK-USER-EOF               PIC X(01) VALUE SPACE.                  
033700     05 WK-VOLSKL-EOF               PIC X(01) VALUE SPACE.                
033800     05 WK-PRJSKL-EOF                 PIC X(01) VALUE SPACE.              
033900     05 FILLER                          PIC X(06).                        
034000                                                                          
034100 01  WK-HOLD-FIELDS.                                                      
034200     05 WK-CUR-PRJ-ID    PIC X(08).                                       
034300     05 WK-CUR-PRJ-LAT   PIC S9(03)V9(04).                                
034400     05 WK-CUR-PRJ-LON   PIC S9(03)V9(04).                                
034500     05 WK-CUR-PRJ-LOC    PIC X(50).                                      
034600     05 WK-CUR-VOL-ID       PIC X(08).                                    
034700     05 WK-CUR-VOL-LAT       PIC S9(03)V9(04).                            
034800     05 WK-CUR-VOL-LON       PIC S9(03)V9(04).                            
034900     05 WK-CUR-VOL-LOC        PIC X(50).                                  
035000     05 WK-PRJ-LOC-UPPER        PIC X(50).                                
035100     05 WK-VOL-LOC-UPPER         PIC X(50).                               
035200     05 WK-CANDIDATE-SKILL-ID     PIC X(08).                              
035300     05 WK-CANDIDATE-NAME          PIC X(30).                             
035400     05 WK-TEMP-NAME                 PIC X(30).                           
035500     05 FILLER                        PIC X(06).                          
035600                                                                          
035700 01  WK-RUN-DATE.                                                         
035800     05 WK-RUN-YY        PIC 9(02).                                       
035900     05 WK-RUN-MM        PIC 9(02).                                       
036000     05 WK-RUN-DD        PIC 9(02).                                       
036100     05 FILLER           PIC X(02).                                       
036200 01  WK-RUN-TIME.                                                         
036300     05 WK-RUN-HH        PIC 9(02).                                       
036400     05 WK-RUN-MIN       PIC 9(02).                                       
036500     05 WK-RUN-SS        PIC 9(02).                                       
036600     05 WK-RUN-CC        PIC 9(02).                                       
036700     05 FILLER           PIC X(02).                                       
036800 01  WK-RUN-CENTURY      PIC 9(02).                                       
036900 01  WK-RUN-TIMESTAMP    PIC X(26).                                       
037000                                                                          
037100****************************************************************          
037200 PROCEDURE DIVISION.                                                      
037300 MAIN-PROCEDURE.                                                          
037400                                                                          
037500     PERFORM 0100-LOAD-SKILL-TABLE                                        
037600         THRU 0100-LOAD-SKILL-TABLE-EXIT                                  
037700     PERFORM 0200-LOAD-VOLUNTEER-TABLE                                    
037800         THRU 0200-LOAD-VOLUNTEER-TABLE-EXIT                              
037900     PERFORM 0300-LOAD-VOLSKL-TABLE                                       
038000         THRU 0300-LOAD-VOLSKL-TABLE-EXIT                                 
038100     PERFORM 0400-LOAD-PRJSKL-TABLE                                       
038200         THRU 0400-LOAD-PRJSKL-TABLE-EXIT                                 
038300     PERFORM 0500-COUNT-ACTIVE-ENROLLMENTS                                
038400         THRU 0500-COUNT-ACTIVE-ENROLLMENTS-EXIT                          
038500     PERFORM 0600-BUILD-REGION-TABLE                                      
038600         THRU 0600-BUILD-REGION-TABLE-EXIT                                
038700     PERFORM 0700-STAMP-RUN-TIMESTAMP                                     
038800         THRU 0700-STAMP-RUN-TIMESTAMP-EXIT                               
038900                                                                          
039000     DISPLAY "2-MATCHENG LOCATED VOLUNTEERS " WK-VOL-COUNT                
039100     DISPLAY "2-MATCHENG EXCLUDED ENROLLMENTS " WK-EXCL-COUNT             
039200                                                                          
039300     OPEN INPUT F-PROJ                                                    
039400     OPEN INPUT C-EXCLUDE                                                 
039500     OPEN OUTPUT WF-MATCHES                                               
039600     OPEN OUTPUT WF-RUNCTL                                                
039700                                                                          
039800     PERFORM 1000-PROJECT-LOOP THRU 1000-PROJECT-LOOP-EXIT                
039900         UNTIL PRJ-DONE                                                   
040000                                                                          
040100     DISPLAY "2-MATCHENG ACTIVE PROJECTS " WK-PRJ-COUNT                   
040200     DISPLAY "2-MATCHENG TOTAL MATCHES " WK-MATCH-COUNT                   
040300                                                                          
040400     MOVE WK-PRJ-COUNT   TO RC-PRJ-COUNT                                  
040500     MOVE WK-VOL-COUNT   TO RC-VOL-COUNT                                  
040600     MOVE WK-EXCL-COUNT  TO RC-EXCL-COUNT                                 
040700     MOVE WK-MATCH-COUNT TO RC-MATCH-COUNT                                
040800     MOVE WK-RUN-TIMESTAMP TO RC-RUN-TIMESTAMP                            
040900     WRITE WF-RUNCTL-REC                                                  
041000                                                                          
041100     CLOSE F-PROJ C-EXCLUDE WF-MATCHES WF-RUNCTL                          
041200                                                                          
041300     PERFORM FIN-PGM.                                                     
041400     .                                                                    
041500                                                                          
041600*---------------------------------------------------------------*         
041700*    LOAD THE SKILLS MASTER SO A MATCHED SKILL-ID CAN BE TURNED           
041800*    BACK INTO A DISPLAY NAME FOR THE MATCHED-SKILLS LIST                 
041900*    (CW01712).                                                           
042000*---------------------------------------------------------------*         
042100 0100-LOAD-SKILL-TABLE.                                                   
042200                                                                          
042300     OPEN INPUT F-SKILLS                                                  
042400                                                                          
042500     READ F-SKILLS                                                        
042600         AT END                                                           
042700             GO TO 0100-LOAD-SKILL-TABLE-DONE                             
042800     END-READ                                                             
042900                                                                          
043000     PERFORM 0110-SKILL-TABLE-ROW                                         
043100         THRU 0110-SKILL-TABLE-ROW-EXIT                                   
043200         UNTIL WK-SKL-ENTRY-EOF = 'Y'                                     
043300                                                                          
043400 0100-LOAD-SKILL-TABLE-DONE.                                              
043500     CLOSE F-SKILLS                                                       
043600     .                                                                    
043700                                                                          
043800 0100-LOAD-SKILL-TABLE-EXIT.                                              
043900     EXIT.                                                                
044000                                                                          
044100 0110-SKILL-TABLE-ROW.                                                    
044200                                                                          
044300     ADD 1 TO WK-SKL-COUNT                                                
044400     MOVE SK-SKILL-ID   TO WK-SKL-ID (WK-SKL-COUNT)                       
044500     MOVE SK-SKILL-NAME TO WK-SKL-NAME (WK-SKL-COUNT)                     
044600                                                                          
044700     READ F-SKILLS                                                        
044800         AT END                                                           
044900             MOVE 'Y' TO WK-SKL-ENTRY-EOF                                 
045000     END-READ                                                             
045100     .                                                                    
045200                                                                          
045300 0110-SKILL-TABLE-ROW-EXIT.                                               
045400     EXIT.                                                                
045500                                                                          
045600*---------------------------------------------------------------*         
045700*    LOAD EVERY VOLUNTEER (ROLE = VOLUNTEER, BOTH COORDINATES             
045800*    PRESENT) INTO MEMORY.  DATA VOLUMES ARE SMALL ENOUGH THIS            
045900*    REPLACES WHAT THE ORIGINAL SHOP WOULD HAVE KEYED ON AN               
046000*    INDEXED FILE (SEE 6-ROLES FOR THE OLD CASCADING-KEY STYLE).          
046100*---------------------------------------------------------------*         
046200 0200-LOAD-VOLUNTEER-TABLE.                                               
046300                                                                          
046400     OPEN INPUT F-USERS                                                   
046500                                                                          
046600     READ F-USERS                                                         
046700         AT END                                                           
046800             GO TO 0200-LOAD-VOLUNTEER-TABLE-DONE                         
046900     END-READ                                                             
047000                                                                          
047100     PERFORM 0210-VOLUNTEER-ROW                                           
047200         THRU 0210-VOLUNTEER-ROW-EXIT                                     
047300         UNTIL WK-USER-EOF = 'Y'                                          
047400                                                                          
047500 0200-LOAD-VOLUNTEER-TABLE-DONE.                                          
047600     CLOSE F-USERS                                                        
047700     .                                                                    
047800                                                                          
047900 0200-LOAD-VOLUNTEER-TABLE-EXIT.                                          
048000     EXIT.                                                                
048100                                                                          
048200 0210-VOLUNTEER-ROW.                                                      
048300                                                                          
048400     IF VL-VOL-ROLE = 'volunteer'                                         
048500             AND VL-VOL-HAS-LOCATION = 'Y'                                
048600         ADD 1 TO WK-VOL-COUNT                                            
048700         MOVE VL-VOL-ID          TO WT-VOL-ID (WK-VOL-COUNT)              
048800         MOVE VL-VOL-LATITUDE    TO WT-VOL-LAT (WK-VOL-COUNT)             
048900         MOVE VL-VOL-LONGITUDE   TO WT-VOL-LON (WK-VOL-COUNT)             
049000         MOVE VL-VOL-LOCATION-NAME                                        
049100             TO WT-VOL-LOC-NAME (WK-VOL-COUNT)                            
049200     END-IF                                                               
049300                                                                          
049400     READ F-USERS                                                         
049500         AT END                                                           
049600             MOVE 'Y' TO WK-USER-EOF                                      
049700     END-READ                                                             
049800     .                                                                    
049900                                                                          
050000 0210-VOLUNTEER-ROW-EXIT.                                                 
050100     EXIT.                                                                
050200                                                                          
050300*---------------------------------------------------------------*         
050400*    LOAD EVERY CLAIMED VOLUNTEER-SKILL ROW.                              
050500*---------------------------------------------------------------*         
050600 0300-LOAD-VOLSKL-TABLE.                                                  
050700                                                                          
050800     OPEN INPUT F-VOLSKL                                                  
050900                                                                          
051000     READ F-VOLSKL                                                        
051100         AT END                                                           
051200             GO TO 0300-LOAD-VOLSKL-TABLE-DONE                            
051300     END-READ                                                             
051400                                                                          
051500     PERFORM 0310-VOLSKL-ROW                                              
051600         THRU 0310-VOLSKL-ROW-EXIT                                        
051700         UNTIL WK-VOLSKL-EOF = 'Y'                                        
051800                                                                          
051900 0300-LOAD-VOLSKL-TABLE-DONE.                                             
052000     CLOSE F-VOLSKL                                                       
052100     .                                                                    
052200                                                                          
052300 0300-LOAD-VOLSKL-TABLE-EXIT.                                             
052400     EXIT.                                                                
052500                                                                          
052600 0310-VOLSKL-ROW.                                                         
052700                                                                          
052800     IF VS-CLAIMED = 'Y'                                                  
052900         ADD 1 TO WK-VOLSKL-COUNT                                         
053000         MOVE VS-VOL-ID   TO WT-VS-VOL-ID (WK-VOLSKL-COUNT)               
053100         MOVE VS-SKILL-ID TO WT-VS-SKILL-ID (WK-VOLSKL-COUNT)             
053200         MOVE VS-SCORE    TO WT-VS-SCORE (WK-VOLSKL-COUNT)                
053300     END-IF                                                               
053400                                                                          
053500     READ F-VOLSKL                                                        
053600         AT END                                                           
053700             MOVE 'Y' TO WK-VOLSKL-EOF                                    
053800     END-READ                                                             
053900     .                                                                    
054000                                                                          
054100 0310-VOLSKL-ROW-EXIT.                                                    
054200     EXIT.                                                                
054300                                                                          
054400*---------------------------------------------------------------*         
054500*    LOAD EVERY PROJECT-SKILL ROW (ALL OF THEM, REQUIRED OR               
054600*    NOT - THE VECTOR NEEDS EVERY WEIGHTED SKILL).                        
054700*---------------------------------------------------------------*         
054800 0400-LOAD-PRJSKL-TABLE.                                                  
054900                                                                          
055000     OPEN INPUT F-PRJSKL                                                  
055100                                                                          
055200     READ F-PRJSKL                                                        
055300         AT END                                                           
055400             GO TO 0400-LOAD-PRJSKL-TABLE-DONE                            
055500     END-READ                                                             
055600                                                                          
055700     PERFORM 0410-PRJSKL-ROW                                              
055800         THRU 0410-PRJSKL-ROW-EXIT                                        
055900         UNTIL WK-PRJSKL-EOF = 'Y'                                        
056000                                                                          
056100 0400-LOAD-PRJSKL-TABLE-DONE.                                             
056200     CLOSE F-PRJSKL                                                       
056300     .                                                                    
056400                                                                          
056500 0400-LOAD-PRJSKL-TABLE-EXIT.                                             
056600     EXIT.                                                                
056700                                                                          
056800 0410-PRJSKL-ROW.                                                         
056900                                                                          
057000     ADD 1 TO WK-PRJSKL-COUNT                                             
057100     MOVE PS-PRJ-ID   TO WT-PS-PRJ-ID (WK-PRJSKL-COUNT)                   
057200     MOVE PS-SKILL-ID TO WT-PS-SKILL-ID (WK-PRJSKL-COUNT)                 
057300     MOVE PS-WEIGHT   TO WT-PS-WEIGHT (WK-PRJSKL-COUNT)                   
057400                                                                          
057500     READ F-PRJSKL                                                        
057600         AT END                                                           
057700             MOVE 'Y' TO WK-PRJSKL-EOF                                    
057800     END-READ                                                             
057900     .                                                                    
058000                                                                          
058100 0410-PRJSKL-ROW-EXIT.                                                    
058200     EXIT.                                                                
058300                                                                          
058400*---------------------------------------------------------------*         
058500*    COUNT ACTIVE ENROLLMENTS FOR THE CONTROL TOTAL - THE                 
058600*    EXCLUSION FILE ITSELF WAS ALREADY BUILT BY 1-EXCLUDE.                
058700*---------------------------------------------------------------*         
058800 0500-COUNT-ACTIVE-ENROLLMENTS.                                           
058900                                                                          
059000     OPEN INPUT F-ENROLL                                                  
059100                                                                          
059200     READ F-ENROLL                                                        
059300         AT END                                                           
059400             SET ENROLL-DONE TO TRUE                                      
059500     END-READ                                                             
059600                                                                          
059700     PERFORM 0510-COUNT-ONE-ENROLLMENT                                    
059800         THRU 0510-COUNT-ONE-ENROLLMENT-EXIT                              
059900         UNTIL ENROLL-DONE                                                
060000                                                                          
060100     CLOSE F-ENROLL                                                       
060200     .                                                                    
060300                                                                          
060400 0500-COUNT-ACTIVE-ENROLLMENTS-EXIT.                                      
060500     EXIT.                                                                
060600                                                                          
060700 0510-COUNT-ONE-ENROLLMENT.                                               
060800                                                                          
060900     IF EN-STATUS = 'active'                                              
061000         ADD 1 TO WK-EXCL-COUNT                                           
061100     END-IF                                                               
061200                                                                          
061300     READ F-ENROLL                                                        
061400         AT END                                                           
061500             SET ENROLL-DONE TO TRUE                                      
061600     END-READ                                                             
061700     .                                                                    
061800                                                                          
061900 0510-COUNT-ONE-ENROLLMENT-EXIT.                                          
062000     EXIT.                                                                
062100                                                                          
062200*---------------------------------------------------------------*         
062300*    THE SAME-REGION NAME LIST (CW00714).                                 
062400*---------------------------------------------------------------*         
062500 0600-BUILD-REGION-TABLE.                                                 
062600                                                                          
062700     MOVE 'CANADA'                    TO WK-REGION-ENTRY (1)              
062800     MOVE 'ONTARIO'                   TO WK-REGION-ENTRY (2)              
062900     MOVE 'ALBERTA'                   TO WK-REGION-ENTRY (3)              
063000     MOVE 'BRITISH COLUMBIA'          TO WK-REGION-ENTRY (4)              
063100     MOVE 'QUEBEC'                    TO WK-REGION-ENTRY (5)              
063200     MOVE 'MANITOBA'                  TO WK-REGION-ENTRY (6)              
063300     MOVE 'SASKATCHEWAN'              TO WK-REGION-ENTRY (7)              
063400     MOVE 'NOVA SCOTIA'               TO WK-REGION-ENTRY (8)              
063500     MOVE 'NEW BRUNSWICK'             TO WK-REGION-ENTRY (9)              
063600     MOVE 'NEWFOUNDLAND'              TO WK-REGION-ENTRY (10)             
063700     MOVE 'PRINCE EDWARD ISLAND'      TO WK-REGION-ENTRY (11)             
063800     MOVE 'NORTHWEST TERRITORIES'     TO WK-REGION-ENTRY (12)             
063900     MOVE 'YUKON'                     TO WK-REGION-ENTRY (13)             
064000     MOVE 'NUNAVUT'                   TO WK-REGION-ENTRY (14)             
064100     .                                                                    
064200                                                                          
064300 0600-BUILD-REGION-TABLE-EXIT.                                            
064400     EXIT.                                                                
064500                                                                          
064600*---------------------------------------------------------------*         
064700*    RUN TIMESTAMP, WINDOWED PER CW01541.                                 
064800*---------------------------------------------------------------*         
064900 0700-STAMP-RUN-TIMESTAMP.                                                
065000                                                                          
065100     ACCEPT WK-RUN-DATE FROM DATE                                         
065200     ACCEPT WK-RUN-TIME FROM TIME                                         
065300                                                                          
065400     IF WK-RUN-YY < 50                                                    
065500         MOVE 20 TO WK-RUN-CENTURY                                        
065600     ELSE                                                                 
065700         MOVE 19 TO WK-RUN-CENTURY                                        
065800     END-IF                                                               
065900                                                                          
066000     STRING WK-RUN-CENTURY WK-RUN-YY '-' WK-RUN-MM '-'                    
066100            WK-RUN-DD ' ' WK-RUN-HH ':' WK-RUN-MIN ':'                    
066200            WK-RUN-SS                                                     
066300         DELIMITED BY SIZE                                                
066400         INTO WK-RUN-TIMESTAMP                                            
066500     .                                                                    
066600                                                                          
066700 0700-STAMP-RUN-TIMESTAMP-EXIT.                                           
066800     EXIT.                                                                
066900                                                                          
067000*---------------------------------------------------------------*         
067100*    OUTER LOOP - ONE PASS PER PROJECT, ACTIVE PROJECTS ONLY.             
067200*---------------------------------------------------------------*         
067300 1000-PROJECT-LOOP.                                                       
067400                                                                          
067500     READ F-PROJ                                                          
067600         AT END                                                           
067700             SET PRJ-DONE TO TRUE                                         
067800             GO TO 1000-PROJECT-LOOP-EXIT                                 
067900     END-READ                                                             
068000                                                                          
068100     IF PJ-PRJ-STATUS = 'active'                                          
068200         ADD 1 TO WK-PRJ-COUNT                                            
068300         PERFORM 2000-PROCESS-ONE-PROJECT                                 
068400             THRU 2000-PROCESS-ONE-PROJECT-EXIT                           
068500                                                                          
068600         IF (WK-PRJ-COUNT / 10) * 10 = WK-PRJ-COUNT                       
068700             DISPLAY "2-MATCHENG PROJECTS PROCESSED "                     
068800                 WK-PRJ-COUNT                                             
068900         END-IF                                                           
069000     END-IF                                                               
069100     .                                                                    
069200                                                                          
069300 1000-PROJECT-LOOP-EXIT.                                                  
069400     EXIT.                                                                
069500                                                                          
069600*---------------------------------------------------------------*         
069700*    BUILD THE PROJECT'S SKILL VECTOR, THEN SCORE EVERY                   
069800*    LOCATED VOLUNTEER AGAINST IT (SPEC STEP 5).                          
069900*---------------------------------------------------------------*         
070000 2000-PROCESS-ONE-PROJECT.                                                
070100                                                                          
070200     MOVE PJ-PRJ-ID            TO WK-CUR-PRJ-ID                           
070300     MOVE PJ-PRJ-LATITUDE      TO WK-CUR-PRJ-LAT                          
070400     MOVE PJ-PRJ-LONGITUDE     TO WK-CUR-PRJ-LON                          
070500     MOVE PJ-PRJ-LOCATION-NAME TO WK-CUR-PRJ-LOC                          
070600                                                                          
070700     PERFORM 2100-BUILD-PRJ-VECTOR                                        
070800         THRU 2100-BUILD-PRJ-VECTOR-EXIT                                  
070900                                                                          
071000     MOVE 0 TO WK-VOL-SUB                                                 
071100     PERFORM 2200-SCORE-ONE-VOLUNTEER                                     
071200         THRU 2200-SCORE-ONE-VOLUNTEER-EXIT                               
071300         VARYING WK-VOL-SUB FROM 1 BY 1                                   
071400         UNTIL WK-VOL-SUB > WK-VOL-COUNT                                  
071500     .                                                                    
071600                                                                          
071700 2000-PROCESS-ONE-PROJECT-EXIT.                                           
071800     EXIT.                                                                
071900                                                                          
072000*---------------------------------------------------------------*         
072100*    SCAN THE FULL PRJSKL TABLE FOR THIS PROJECT'S ROWS.                  
072200*---------------------------------------------------------------*         
072300 2100-BUILD-PRJ-VECTOR.                                                   
072400                                                                          
072500     MOVE 0 TO WK-PRJ-VEC-COUNT                                           
072600                                                                          
072700     PERFORM 2110-PRJ-VECTOR-ROW                                          
072800         THRU 2110-PRJ-VECTOR-ROW-EXIT                                    
072900         VARYING WK-SKL-SUB FROM 1 BY 1                                   
073000         UNTIL WK-SKL-SUB > WK-PRJSKL-COUNT                               
073100     .                                                                    
073200                                                                          
073300 2100-BUILD-PRJ-VECTOR-EXIT.                                              
073400     EXIT.                                                                
073500                                                                          
073600 2110-PRJ-VECTOR-ROW.                                                     
073700                                                                          
073800     IF WT-PS-PRJ-ID (WK-SKL-SUB) = WK-CUR-PRJ-ID                         
073900         ADD 1 TO WK-PRJ-VEC-COUNT                                        
074000         MOVE WT-PS-SKILL-ID (WK-SKL-SUB)                                 
074100             TO WK-PV-SKILL-ID (WK-PRJ-VEC-COUNT)                         
074200         MOVE WT-PS-WEIGHT (WK-SKL-SUB)                                   
074300             TO WK-PV-WEIGHT (WK-PRJ-VEC-COUNT)                           
074400     END-IF                                                               
074500     .                                                                    
074600                                                                          
074700 2110-PRJ-VECTOR-ROW-EXIT.                                                
074800     EXIT.                                                                
074900                                                                          
075000*---------------------------------------------------------------*         
075100*    ONE PROJECT/VOLUNTEER PAIR - TIER 1 EXCLUSION, SKILL AND             
075200*    DISTANCE SCORING, REGION-WEIGHTED COMBINE, MATCHED-SKILLS            
075300*    LIST, WRITE.                                                         
075400*---------------------------------------------------------------*         
075500 2200-SCORE-ONE-VOLUNTEER.                                                
075600                                                                          
075700     MOVE WT-VOL-ID (WK-VOL-SUB)      TO WK-CUR-VOL-ID                    
075800     MOVE WT-VOL-LAT (WK-VOL-SUB)     TO WK-CUR-VOL-LAT                   
075900     MOVE WT-VOL-LON (WK-VOL-SUB)     TO WK-CUR-VOL-LON                   
076000     MOVE WT-VOL-LOC-NAME (WK-VOL-SUB) TO WK-CUR-VOL-LOC                  
076100                                                                          
076200     PERFORM 2210-CHECK-EXCLUSION                                         
076300         THRU 2210-CHECK-EXCLUSION-EXIT                                   
076400                                                                          
076500     IF PAIR-EXCLUDED                                                     
076600         GO TO 2200-SCORE-ONE-VOLUNTEER-EXIT                              
076700     END-IF                                                               
076800                                                                          
076900     PERFORM 2310-HAVERSINE-DISTANCE                                      
077000         THRU 2310-HAVERSINE-DISTANCE-EXIT                                
077100                                                                          
077200     IF WK-DISTANCE-KM > 500                                              
077300         GO TO 2200-SCORE-ONE-VOLUNTEER-EXIT                              
077400     END-IF                                                               
077500                                                                          
077600     PERFORM 2220-BUILD-VOL-VECTOR                                        
077700         THRU 2220-BUILD-VOL-VECTOR-EXIT                                  
077800     PERFORM 2320-COSINE-SIMILARITY                                       
077900         THRU 2320-COSINE-SIMILARITY-EXIT                                 
078000     PERFORM 2330-SAME-REGION-TEST                                        
078100         THRU 2330-SAME-REGION-TEST-EXIT                                  
078200     PERFORM 2340-COMBINE-SCORE                                           
078300         THRU 2340-COMBINE-SCORE-EXIT                                     
078400                                                                          
078500     IF WK-COMBINED-SCORE < 0.10                                          
078600         GO TO 2200-SCORE-ONE-VOLUNTEER-EXIT                              
078700     END-IF                                                               
078800                                                                          
078900     PERFORM 2350-BUILD-MATCHED-SKILLS                                    
079000         THRU 2350-BUILD-MATCHED-SKILLS-EXIT                              
079100     PERFORM 2400-WRITE-MATCH-RECORD                                      
079200         THRU 2400-WRITE-MATCH-RECORD-EXIT                                
079300     .                                                                    
079400                                                                          
079500 2200-SCORE-ONE-VOLUNTEER-EXIT.                                           
079600     EXIT.                                                                
079700                                                                          
079800*---------------------------------------------------------------*         
079900*    TIER 1 - A SINGLE RANDOM READ OF THE INDEXED EXCLUSION               
080000*    FILE BUILT BY 1-EXCLUDE REPLACES WALKING THE ENROLLMENT              
080100*    FILE FOR EVERY PAIR.                                                 
080200*---------------------------------------------------------------*         
080300 2210-CHECK-EXCLUSION.                                                    
080400                                                                          
080500     MOVE WK-CUR-PRJ-ID TO EX-PRJ-ID                                      
080600     MOVE WK-CUR-VOL-ID TO EX-VOL-ID                                      
080700                                                                          
080800     READ C-EXCLUDE                                                       
080900         INVALID KEY                                                      
081000             SET PAIR-NOT-EXCLUDED TO TRUE                                
081100         NOT INVALID KEY                                                  
081200             SET PAIR-EXCLUDED TO TRUE                                    
081300     END-READ                                                             
081400     .                                                                    
081500                                                                          
081600 2210-CHECK-EXCLUSION-EXIT.                                               
081700     EXIT.                                                                
081800                                                                          
081900*---------------------------------------------------------------*         
082000*    SCAN THE FULL VOLSKL TABLE FOR THIS VOLUNTEER'S CLAIMED              
082100*    ROWS.                                                                
082200*---------------------------------------------------------------*         
082300 2220-BUILD-VOL-VECTOR.                                                   
082400                                                                          
082500     MOVE 0 TO WK-VOLVEC-COUNT                                            
082600                                                                          
082700     PERFORM 2230-VOL-VECTOR-ROW                                          
082800         THRU 2230-VOL-VECTOR-ROW-EXIT                                    
082900         VARYING WK-SKL-SUB FROM 1 BY 1                                   
083000         UNTIL WK-SKL-SUB > WK-VOLSKL-COUNT                               
083100     .                                                                    
083200                                                                          
083300 2220-BUILD-VOL-VECTOR-EXIT.                                              
083400     EXIT.                                                                
083500                                                                          
083600 2230-VOL-VECTOR-ROW.                                                     
083700                                                                          
083800     IF WT-VS-VOL-ID (WK-SKL-SUB) = WK-CUR-VOL-ID                         
083900         ADD 1 TO WK-VOLVEC-COUNT                                         
084000         MOVE WT-VS-SKILL-ID (WK-SKL-SUB)                                 
084100             TO WK-VV-SKILL-ID (WK-VOLVEC-COUNT)                          
084200         MOVE WT-VS-SCORE (WK-SKL-SUB)                                    
084300             TO WK-VV-SCORE (WK-VOLVEC-COUNT)                             
084400     END-IF                                                               
084500     .                                                                    
084600                                                                          
084700 2230-VOL-VECTOR-ROW-EXIT.                                                
084800     EXIT.                                                                
084900                                                                          
085000*---------------------------------------------------------------*         
085100*    HAVERSINE DISTANCE (CW00402).  NO SQRT/SIN/COS/ASIN                  
085200*    INTRINSIC IS AVAILABLE - 2311 THRU 2314 BELOW ARE                    
085300*    HAND-ROLLED TAYLOR/NEWTON APPROXIMATIONS, GOOD TO THE                
085400*    PRECISION THE MATCH ENGINE ACTUALLY NEEDS.                           
085500*---------------------------------------------------------------*         
085600 2310-HAVERSINE-DISTANCE.                                                 
085700                                                                          
085800     COMPUTE WK-LAT1-RAD = WK-CUR-PRJ-LAT * WK-DEG-TO-RAD                 
085900     COMPUTE WK-LAT2-RAD = WK-CUR-VOL-LAT * WK-DEG-TO-RAD                 
086000     COMPUTE WK-DLAT-RAD =                                                
086100         (WK-CUR-VOL-LAT - WK-CUR-PRJ-LAT) * WK-DEG-TO-RAD                
086200     COMPUTE WK-DLON-RAD =                                                
086300         (WK-CUR-VOL-LON - WK-CUR-PRJ-LON) * WK-DEG-TO-RAD                
086400                                                                          
086500     COMPUTE WK-TRIG-ANGLE = WK-DLAT-RAD / 2                              
086600     PERFORM 2311-SINE-TAYLOR THRU 2311-SINE-TAYLOR-EXIT                  
086700     MOVE WK-TRIG-SINE TO WK-SIN-HALF-DLAT                                
086800                                                                          
086900     COMPUTE WK-TRIG-ANGLE = WK-DLON-RAD / 2                              
087000     PERFORM 2311-SINE-TAYLOR THRU 2311-SINE-TAYLOR-EXIT                  
087100     MOVE WK-TRIG-SINE TO WK-SIN-HALF-DLON                                
087200                                                                          
087300     MOVE WK-LAT1-RAD TO WK-TRIG-ANGLE                                    
087400     PERFORM 2312-COSINE-TAYLOR THRU 2312-COSINE-TAYLOR-EXIT              
087500     MOVE WK-TRIG-COSINE TO WK-COS-LAT1                                   
087600                                                                          
087700     MOVE WK-LAT2-RAD TO WK-TRIG-ANGLE                                    
087800     PERFORM 2312-COSINE-TAYLOR THRU 2312-COSINE-TAYLOR-EXIT              
087900     MOVE WK-TRIG-COSINE TO WK-COS-LAT2                                   
088000                                                                          
088100     COMPUTE WK-HAV-A =                                                   
088200         (WK-SIN-HALF-DLAT ** 2) +                                        
088300         (WK-COS-LAT1 * WK-COS-LAT2 * (WK-SIN-HALF-DLON ** 2))            
088400                                                                          
088500     MOVE WK-HAV-A TO WK-SQRT-ARG                                         
088600     PERFORM 2313-SQUARE-ROOT THRU 2313-SQUARE-ROOT-EXIT                  
088700                                                                          
088800     MOVE WK-SQRT-ANS TO WK-ASIN-ARG                                      
088900     PERFORM 2314-ARCSINE-TAYLOR THRU 2314-ARCSINE-TAYLOR-EXIT            
089000                                                                          
089100     COMPUTE WK-HAV-C = 2 * WK-ASIN-ANS                                   
089200     COMPUTE WK-DISTANCE-KM ROUNDED = 6371 * WK-HAV-C                     
089300     .                                                                    
089400                                                                          
089500 2310-HAVERSINE-DISTANCE-EXIT.                                            
089600     EXIT.                                                                
089700                                                                          
089800*---------------------------------------------------------------*         
089900*    SINE BY TRUNCATED TAYLOR SERIES (7TH-ORDER TERM).  GOOD              
090000*    OVER THE SMALL-ANGLE RANGE THIS PROGRAM ACTUALLY FEEDS IT            
090100*    (HALF OF A LAT/LON DELTA IN RADIANS).                                
090200*---------------------------------------------------------------*         
090300 2311-SINE-TAYLOR.                                                        
090400                                                                          
090500     COMPUTE WK-TRIG-SINE =                                               
090600         WK-TRIG-ANGLE                                                    
090700         - ((WK-TRIG-ANGLE ** 3) / 6)                                     
090800         + ((WK-TRIG-ANGLE ** 5) / 120)                                   
090900         - ((WK-TRIG-ANGLE ** 7) / 5040)                                  
091000     .                                                                    
091100                                                                          
091200 2311-SINE-TAYLOR-EXIT.                                                   
091300     EXIT.                                                                
091400                                                                          
091500*---------------------------------------------------------------*         
091600*    COSINE BY THE MATCHING TAYLOR SERIES, SAME ORDER.                    
091700*---------------------------------------------------------------*         
091800 2312-COSINE-TAYLOR.                                                      
091900                                                                          
092000     COMPUTE WK-TRIG-COSINE =                                             
092100         1                                                                
092200         - ((WK-TRIG-ANGLE ** 2) / 2)                                     
092300         + ((WK-TRIG-ANGLE ** 4) / 24)                                    
092400         - ((WK-TRIG-ANGLE ** 6) / 720)                                   
092500     .                                                                    
092600                                                                          
092700 2312-COSINE-TAYLOR-EXIT.                                                 
092800     EXIT.                                                                
092900                                                                          
093000*---------------------------------------------------------------*         
093100*    SQUARE ROOT BY NEWTON'S METHOD, TEN ITERATIONS - MORE                
093200*    THAN ENOUGH TO SETTLE FOR AN ARGUMENT IN THE 0-1 RANGE               
093300*    HAVERSINE'S "A" TERM IS ALWAYS IN.                                   
093400*---------------------------------------------------------------*         
093500 2313-SQUARE-ROOT.                                                        
093600                                                                          
093700     IF WK-SQRT-ARG = 0                                                   
093800         MOVE 0 TO WK-SQRT-ANS                                            
093900     ELSE                                                                 
094000         COMPUTE WK-SQRT-GUESS = (WK-SQRT-ARG / 2) + 0.5                  
094100         PERFORM 2313-NEWTON-STEP                                         
094200             THRU 2313-NEWTON-STEP-EXIT                                   
094300             10 TIMES                                                     
094400         MOVE WK-SQRT-GUESS TO WK-SQRT-ANS                                
094500     END-IF                                                               
094600     .                                                                    
094700                                                                          
094800 2313-SQUARE-ROOT-EXIT.                                                   
094900     EXIT.                                                                
095000                                                                          
095100 2313-NEWTON-STEP.                                                        
095200                                                                          
095300     COMPUTE WK-SQRT-GUESS =                                              
095400         (WK-SQRT-GUESS + (WK-SQRT-ARG / WK-SQRT-GUESS)) / 2              
095500     .                                                                    
095600                                                                          
095700 2313-NEWTON-STEP-EXIT.                                                   
095800     EXIT.                                                                
095900                                                                          
096000*---------------------------------------------------------------*         
096100*    ARCSINE BY TAYLOR SERIES AROUND ZERO.  ONLY EVER CALLED              
096200*    WITH SQRT(A), WHICH HAVERSINE KEEPS BETWEEN 0 AND 1.                 
096300*---------------------------------------------------------------*         
096400 2314-ARCSINE-TAYLOR.                                                     
096500                                                                          
096600     COMPUTE WK-ASIN-ANS =                                                
096700         WK-ASIN-ARG                                                      
096800         + ((WK-ASIN-ARG ** 3) / 6)                                       
096900         + ((3 * (WK-ASIN-ARG ** 5)) / 40)                                
097000         + ((15 * (WK-ASIN-ARG ** 7)) / 336)                              
097100     .                                                                    
097200                                                                          
097300 2314-ARCSINE-TAYLOR-EXIT.                                                
097400     EXIT.                                                                
097500                                                                          
097600*---------------------------------------------------------------*         
097700*    COSINE SIMILARITY OVER THE UNION OF SKILL IDS (CW00610).             
097800*    THE DOT PRODUCT IS ACCUMULATED WHILE WALKING THE PROJECT             
097900*    VECTOR; BOTH MAGNITUDES ARE SUMMED SEPARATELY.                       
098000*---------------------------------------------------------------*         
098100 2320-COSINE-SIMILARITY.                                                  
098200                                                                          
098300     MOVE 0 TO WK-DOT-PRODUCT                                             
098400     MOVE 0 TO WK-PRJ-MAG-SQ                                              
098500     MOVE 0 TO WK-VOL-MAG-SQ                                              
098600                                                                          
098700     PERFORM 2321-PRJ-VECTOR-PASS                                         
098800         THRU 2321-PRJ-VECTOR-PASS-EXIT                                   
098900         VARYING WK-PRJVEC-SUB FROM 1 BY 1                                
099000         UNTIL WK-PRJVEC-SUB > WK-PRJ-VEC-COUNT                           
099100                                                                          
099200     PERFORM 2323-VOL-VECTOR-PASS                                         
099300         THRU 2323-VOL-VECTOR-PASS-EXIT                                   
099400         VARYING WK-VOLVEC-SUB FROM 1 BY 1                                
099500         UNTIL WK-VOLVEC-SUB > WK-VOLVEC-COUNT                            
099600                                                                          
099700     IF WK-PRJ-MAG-SQ = 0 OR WK-VOL-MAG-SQ = 0                            
099800         MOVE 0 TO WK-SKILL-SCORE                                         
099900     ELSE                                                                 
100000         MOVE WK-PRJ-MAG-SQ TO WK-SQRT-ARG                                
100100         PERFORM 2313-SQUARE-ROOT THRU 2313-SQUARE-ROOT-EXIT              
100200         MOVE WK-SQRT-ANS TO WK-PRJ-MAG                                   
100300                                                                          
100400         MOVE WK-VOL-MAG-SQ TO WK-SQRT-ARG                                
100500         PERFORM 2313-SQUARE-ROOT THRU 2313-SQUARE-ROOT-EXIT              
100600         MOVE WK-SQRT-ANS TO WK-VOL-MAG                                   
100700                                                                          
100800         COMPUTE WK-SKILL-SCORE ROUNDED =                                 
100900             WK-DOT-PRODUCT / (WK-PRJ-MAG * WK-VOL-MAG)                   
101000     END-IF                                                               
101100     .                                                                    
101200                                                                          
101300 2320-COSINE-SIMILARITY-EXIT.                                             
101400     EXIT.                                                                
101500                                                                          
101600 2321-PRJ-VECTOR-PASS.                                                    
101700                                                                          
101800     ADD (WK-PV-WEIGHT (WK-PRJVEC-SUB) ** 2) TO WK-PRJ-MAG-SQ             
101900                                                                          
102000     PERFORM 2322-FIND-IN-VOL-VECTOR                                      
102100         THRU 2322-FIND-IN-VOL-VECTOR-EXIT                                
102200     .                                                                    
102300                                                                          
102400 2321-PRJ-VECTOR-PASS-EXIT.                                               
102500     EXIT.                                                                
102600                                                                          
102700 2322-FIND-IN-VOL-VECTOR.                                                 
102800                                                                          
102900     MOVE 0 TO WK-J                                                       
103000     PERFORM 2322-SEARCH-ONE                                              
103100         THRU 2322-SEARCH-ONE-EXIT                                        
103200         VARYING WK-J FROM 1 BY 1                                         
103300         UNTIL WK-J > WK-VOLVEC-COUNT                                     
103400     .                                                                    
103500                                                                          
103600 2322-FIND-IN-VOL-VECTOR-EXIT.                                            
103700     EXIT.                                                                
103800                                                                          
103900 2322-SEARCH-ONE.                                                         
104000                                                                          
104100     IF WK-VV-SKILL-ID (WK-J) = WK-PV-SKILL-ID (WK-PRJVEC-SUB)            
104200         COMPUTE WK-DOT-PRODUCT = WK-DOT-PRODUCT +                        
104300             (WK-PV-WEIGHT (WK-PRJVEC-SUB) * WK-VV-SCORE (WK-J))          
104400         MOVE WK-VOLVEC-COUNT TO WK-J                                     
104500     END-IF                                                               
104600     .                                                                    
104700                                                                          
104800 2322-SEARCH-ONE-EXIT.                                                    
104900     EXIT.                                                                
105000                                                                          
105100 2323-VOL-VECTOR-PASS.                                                    
105200                                                                          
105300     ADD (WK-VV-SCORE (WK-VOLVEC-SUB) ** 2) TO WK-VOL-MAG-SQ              
105400     .                                                                    
105500                                                                          
105600 2323-VOL-VECTOR-PASS-EXIT.                                               
105700     EXIT.                                                                
105800                                                                          
105900*---------------------------------------------------------------*         
106000*    SAME-REGION TEST (CW00714) - INSPECT TALLYING CATCHES A              
106100*    SUBSTRING HIT WITHOUT NEEDING AN INTRINSIC FUNCTION.                 
106200*---------------------------------------------------------------*         
106300 2330-SAME-REGION-TEST.                                                   
106400                                                                          
106500     MOVE WK-CUR-PRJ-LOC TO WK-PRJ-LOC-UPPER                              
106600     MOVE WK-CUR-VOL-LOC TO WK-VOL-LOC-UPPER                              
106700     INSPECT WK-PRJ-LOC-UPPER                                             
106800         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
106900     INSPECT WK-VOL-LOC-UPPER                                             
107000         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
107100                                                                          
107200     SET DIFFERENT-REGION TO TRUE                                         
107300                                                                          
107400     IF WK-PRJ-LOC-UPPER = SPACE OR WK-VOL-LOC-UPPER = SPACE              
107500         GO TO 2330-SAME-REGION-TEST-EXIT                                 
107600     END-IF                                                               
107700                                                                          
107800     MOVE 0 TO WK-REG-SUB                                                 
107900     PERFORM 2331-REGION-SEARCH-ONE                                       
108000         THRU 2331-REGION-SEARCH-ONE-EXIT                                 
108100         VARYING WK-REG-SUB FROM 1 BY 1                                   
108200         UNTIL WK-REG-SUB > 14 OR SAME-REGION                             
108300     .                                                                    
108400                                                                          
108500 2330-SAME-REGION-TEST-EXIT.                                              
108600     EXIT.                                                                
108700                                                                          
108800 2331-REGION-SEARCH-ONE.                                                  
108900                                                                          
109000     MOVE 0 TO WK-TALLY                                                   
109100     INSPECT WK-PRJ-LOC-UPPER TALLYING WK-TALLY                           
109200         FOR ALL WK-REGION-ENTRY (WK-REG-SUB)                             
109300                                                                          
109400     IF WK-TALLY > 0                                                      
109500         MOVE 0 TO WK-TALLY                                               
109600         INSPECT WK-VOL-LOC-UPPER TALLYING WK-TALLY                       
109700             FOR ALL WK-REGION-ENTRY (WK-REG-SUB)                         
109800         IF WK-TALLY > 0                                                  
109900             SET SAME-REGION TO TRUE                                      
110000         END-IF                                                           
110100     END-IF                                                               
110200     .                                                                    
110300                                                                          
110400 2331-REGION-SEARCH-ONE-EXIT.                                             
110500     EXIT.                                                                
110600                                                                          
110700*---------------------------------------------------------------*         
110800*    DISTANCE SCORE AND THE TWO-TIER COMBINE (CW00714).                   
110900*---------------------------------------------------------------*         
111000 2340-COMBINE-SCORE.                                                      
111100                                                                          
111200     COMPUTE WK-DIST-SCORE ROUNDED = 1 - (WK-DISTANCE-KM / 100)           
111300     IF WK-DIST-SCORE < 0                                                 
111400         MOVE 0 TO WK-DIST-SCORE                                          
111500     END-IF                                                               
111600                                                                          
111700     IF SAME-REGION                                                       
111800         COMPUTE WK-COMBINED-SCORE ROUNDED =                              
111900             (0.70 * WK-SKILL-SCORE) + (0.30 * WK-DIST-SCORE)             
112000     ELSE                                                                 
112100         COMPUTE WK-COMBINED-SCORE ROUNDED =                              
112200             (0.40 * WK-SKILL-SCORE) + (0.60 * WK-DIST-SCORE)             
112300     END-IF                                                               
112400     .                                                                    
112500                                                                          
112600 2340-COMBINE-SCORE-EXIT.                                                 
112700     EXIT.                                                                
112800                                                                          
112900*---------------------------------------------------------------*         
113000*    MATCHED-SKILLS LIST (CW01712) - DISTINCT NAMES CLAIMED BY            
113100*    THE VOLUNTEER AND REQUESTED (AT ANY WEIGHT) BY THE                   
113200*    PROJECT, ALPHABETICAL, AS MANY AS THE FIVE 30-CHAR SLOTS             
113300*    ON THE MATCH RECORD HOLD.                                            
113400*---------------------------------------------------------------*         
113500 2350-BUILD-MATCHED-SKILLS.                                               
113600                                                                          
113700     MOVE 0 TO WK-MATCHED-COUNT                                           
113800     MOVE SPACE TO MT-MATCHED-SKILLS                                      
113900                                                                          
114000     PERFORM 2351-MATCHED-SKILL-ONE                                       
114100         THRU 2351-MATCHED-SKILL-ONE-EXIT                                 
114200         VARYING WK-PRJVEC-SUB FROM 1 BY 1                                
114300         UNTIL WK-PRJVEC-SUB > WK-PRJ-VEC-COUNT                           
114400                                                                          
114500     PERFORM 2353-SORT-MATCHED-NAMES                                      
114600         THRU 2353-SORT-MATCHED-NAMES-EXIT                                
114700                                                                          
114800     MOVE 0 TO WK-I                                                       
114900     PERFORM 2354-MOVE-ONE-SLOT                                           
115000         THRU 2354-MOVE-ONE-SLOT-EXIT                                     
115100         VARYING WK-I FROM 1 BY 1                                         
115200         UNTIL WK-I > 5 OR WK-I > WK-MATCHED-COUNT                        
115300     .                                                                    
115400                                                                          
115500 2350-BUILD-MATCHED-SKILLS-EXIT.                                          
115600     EXIT.                                                                
115700                                                                          
115800 2351-MATCHED-SKILL-ONE.                                                  
115900                                                                          
116000     MOVE WK-PV-SKILL-ID (WK-PRJVEC-SUB) TO WK-CANDIDATE-SKILL-ID         
116100     MOVE 0 TO WK-J                                                       
116200                                                                          
116300     PERFORM 2352-TEST-ONE-VOL-SKILL                                      
116400         THRU 2352-TEST-ONE-VOL-SKILL-EXIT                                
116500         VARYING WK-J FROM 1 BY 1                                         
116600         UNTIL WK-J > WK-VOLVEC-COUNT                                     
116700     .                                                                    
116800                                                                          
116900 2351-MATCHED-SKILL-ONE-EXIT.                                             
117000     EXIT.                                                                
117100                                                                          
117200 2352-TEST-ONE-VOL-SKILL.                                                 
117300                                                                          
117400     IF WK-VV-SKILL-ID (WK-J) = WK-CANDIDATE-SKILL-ID                     
117500             AND WK-MATCHED-COUNT < 30                                    
117600         PERFORM 2355-LOOKUP-SKILL-NAME                                   
117700             THRU 2355-LOOKUP-SKILL-NAME-EXIT                             
117800         ADD 1 TO WK-MATCHED-COUNT                                        
117900         MOVE WK-CANDIDATE-NAME                                           
118000             TO WK-MATCHED-NAME (WK-MATCHED-COUNT)                        
118100         MOVE WK-VOLVEC-COUNT TO WK-J                                     
118200     END-IF                                                               
118300     .                                                                    
118400                                                                          
118500 2352-TEST-ONE-VOL-SKILL-EXIT.                                            
118600     EXIT.                                                                
118700                                                                          
118800 2355-LOOKUP-SKILL-NAME.                                                  
118900                                                                          
119000     MOVE SPACE TO WK-CANDIDATE-NAME                                      
119100     MOVE 0 TO WK-SKL-SUB                                                 
119200                                                                          
119300     PERFORM 2356-NAME-SEARCH-ONE                                         
119400         THRU 2356-NAME-SEARCH-ONE-EXIT                                   
119500         VARYING WK-SKL-SUB FROM 1 BY 1                                   
119600         UNTIL WK-SKL-SUB > WK-SKL-COUNT                                  
119700     .                                                                    
119800                                                                          
119900 2355-LOOKUP-SKILL-NAME-EXIT.                                             
120000     EXIT.                                                                
120100                                                                          
120200 2356-NAME-SEARCH-ONE.                                                    
120300                                                                          
120400     IF WK-SKL-ID (WK-SKL-SUB) = WK-CANDIDATE-SKILL-ID                    
120500         MOVE WK-SKL-NAME (WK-SKL-SUB) TO WK-CANDIDATE-NAME               
120600         MOVE WK-SKL-COUNT TO WK-SKL-SUB                                  
120700     END-IF                                                               
120800     .                                                                    
120900                                                                          
121000 2356-NAME-SEARCH-ONE-EXIT.                                               
121100     EXIT.                                                                
121200                                                                          
121300*---------------------------------------------------------------*         
121400*    SIMPLE BUBBLE SORT, ALPHABETICAL - THE CANDIDATE LIST                
121500*    NEVER HOLDS MORE THAN 30 NAMES SO THE COST IS TRIVIAL.               
121600*---------------------------------------------------------------*         
121700 2353-SORT-MATCHED-NAMES.                                                 
121800                                                                          
121900     IF WK-MATCHED-COUNT < 2                                              
122000         GO TO 2353-SORT-MATCHED-NAMES-EXIT                               
122100     END-IF                                                               
122200                                                                          
122300     MOVE 1 TO WK-I                                                       
122400     PERFORM 2357-BUBBLE-PASS                                             
122500         THRU 2357-BUBBLE-PASS-EXIT                                       
122600         VARYING WK-I FROM 1 BY 1                                         
122700         UNTIL WK-I > WK-MATCHED-COUNT - 1                                
122800     .                                                                    
122900                                                                          
123000 2353-SORT-MATCHED-NAMES-EXIT.                                            
123100     EXIT.                                                                
123200                                                                          
123300 2357-BUBBLE-PASS.                                                        
123400                                                                          
123500     MOVE 1 TO WK-J                                                       
123600     PERFORM 2358-BUBBLE-COMPARE                                          
123700         THRU 2358-BUBBLE-COMPARE-EXIT                                    
123800         VARYING WK-J FROM 1 BY 1                                         
123900         UNTIL WK-J > WK-MATCHED-COUNT - WK-I                             
124000     .                                                                    
124100                                                                          
124200 2357-BUBBLE-PASS-EXIT.                                                   
124300     EXIT.                                                                
124400                                                                          
124500 2358-BUBBLE-COMPARE.                                                     
124600                                                                          
124700     IF WK-MATCHED-NAME (WK-J) > WK-MATCHED-NAME (WK-J + 1)               
124800         MOVE WK-MATCHED-NAME (WK-J)     TO WK-TEMP-NAME                  
124900         MOVE WK-MATCHED-NAME (WK-J + 1) TO WK-MATCHED-NAME (WK-J)        
125000         MOVE WK-TEMP-NAME TO WK-MATCHED-NAME (WK-J + 1)                  
125100     END-IF                                                               
125200     .                                                                    
125300                                                                          
125400 2358-BUBBLE-COMPARE-EXIT.                                                
125500     EXIT.                                                                
125600                                                                          
125700 2354-MOVE-ONE-SLOT.                                                      
125800                                                                          
125900     MOVE WK-MATCHED-NAME (WK-I) TO MT-MATCHED-SLOT (WK-I)                
126000     .                                                                    
126100                                                                          
126200 2354-MOVE-ONE-SLOT-EXIT.                                                 
126300     EXIT.                                                                
126400                                                                          
126500*---------------------------------------------------------------*         
126600*    WRITE ONE MATCH ROW, STAMP THE RUN TIMESTAMP, POST A                 
126700*    CUMULATIVE COUNT TO THE OPERATOR LOG EVERY 50 RECORDS                
126800*    (THE OLD "INSERT BATCH" LOG LINE FROM THE PRE-BATCH DAYS,            
126900*    KEPT IN THE WRITE-ONE-RECORD-AT-A-TIME SHOP STYLE).                  
127000*---------------------------------------------------------------*         
127100 2400-WRITE-MATCH-RECORD.                                                 
127200                                                                          
127300     MOVE WK-CUR-PRJ-ID       TO MT-PRJ-ID                                
127400     MOVE WK-CUR-VOL-ID       TO MT-VOL-ID                                
127500     MOVE WK-SKILL-SCORE      TO MT-SKILL-SCORE                           
127600     MOVE WK-DISTANCE-KM      TO MT-DISTANCE-KM                           
127700     MOVE WK-COMBINED-SCORE   TO MT-COMBINED-SCORE                        
127800     MOVE WK-RUN-TIMESTAMP    TO MT-UPDATED-TS                            
127900                                                                          
128000     WRITE WF-MATCHES-REC                                                 
128100                                                                          
128200     ADD 1 TO WK-MATCH-COUNT                                              
128300     IF (WK-MATCH-COUNT / 50) * 50 = WK-MATCH-COUNT                       
128400         DISPLAY "2-MATCHENG MATCHES WRITTEN SO FAR "                     
128500             WK-MATCH-COUNT                                               
128600     END-IF                                                               
128700     .                                                                    
128800                                                                          
128900 2400-WRITE-MATCH-RECORD-EXIT.                                            
129000     EXIT.                                                                
129100                                                                          
129200****************************************************************          
129300 FIN-PGM.                                                                 
129400     STOP RUN.                                                            
129500****************************************************************          
