000100****************************************************************          
000200* PROGRAM:    3-SKILLS-PRJ                                                
000300* PURPOSE:    Scan the raw project feed for distinct skill                
000400*             names and resolve each one against the skills               
000500*             master built up by 2-SKILLS-VOL, creating any               
000600*             skill the project side introduces for the first             
000700*             time.                                                       
000800* Tectonics: cobc                                                         
000900****************************************************************          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID. 3-SKILLS-PRJ.                                                
001200 AUTHOR. RENE LAFRAMBOISE.                                                
001300 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001400 DATE-WRITTEN. 05/12/1984.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*   05/12/84 RL  CW00103  ORIGINAL, PAIRED WITH 2-SKILLS-VOL.             
002000*   02/05/86 RL  CW00334  TITLE-CASE NEW NAMES, SAME FIX AS               
002100*                         MADE TO 2-SKILLS-VOL.                           
002200*   14/01/93 KR  CW01142  WIDEN SKILL TABLE TO 400 ENTRIES.               
002300*   30/11/98 LF  CW01532  Y2K: NO DATE FIELDS HERE, REVIEWED.             
002400*   09/06/01 SD  CW01704  NEW-ID SEQUENCE CARRIES FORWARD FROM            
002500*                         HIGHEST ID ON INCOMING MASTER.                  
002600*   18/09/04 AO  CW01990  TASK LOOP WAS READING ONE REQUIREMENT           
002700*                         PAST THE REQ-COUNT ON SHORT RECORDS.            
002800****************************************************************          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500                                                                          
003600     SELECT F-SKILLS-OLD ASSIGN TO "SKILLS-B.DAT"                         
003700         ORGANIZATION LINE SEQUENTIAL.                                    
003800                                                                          
003900     SELECT F-SKILLS-NEW ASSIGN TO "SKILLS-C.DAT"                         
004000         ORGANIZATION LINE SEQUENTIAL.                                    
004100                                                                          
004200     SELECT F-PRJ-RAW ASSIGN TO "PRJ-RAW.DAT"                             
004300         ORGANIZATION LINE SEQUENTIAL.                                    
004400                                                                          
004500****************************************************************          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800                                                                          
004900 FD  F-SKILLS-OLD.                                                        
005000 01  F-SKILLS-OLD-REC.                                                    
005100     05 SK-SKILL-ID          PIC X(08).                                   
005200     05 SK-SKILL-NAME        PIC X(30).                                   
005300     05 SK-SKILL-CATEGORY    PIC X(12).                                   
005400     05 FILLER               PIC X(10).                                   
005500 01  F-SKILLS-OLD-FLAT REDEFINES F-SKILLS-OLD-REC                         
005600                              PIC X(60).                                  
005700                                                                          
005800 FD  F-SKILLS-NEW.                                                        
005900 01  F-SKILLS-NEW-REC        PIC X(60).                                   
006000                                                                          
006100 FD  F-PRJ-RAW.                                                           
006200 01  F-PRJ-RAW-REC.                                                       
006300     05 WI-PRJ-NAME            PIC X(40).                                 
006400     05 WI-PRJ-DESC            PIC X(200).                                
006500     05 WI-PRJ-LOC-COUNT       PIC 9(02).                                 
006600     05 WI-PRJ-LOC-LIST OCCURS 5 TIMES                                    
006700                               PIC X(47).                                 
006800     05 WI-PRJ-REQ-COUNT       PIC 9(03).                                 
006900     05 WI-PRJ-REQ-LIST OCCURS 30 TIMES.                                  
007000        10 WI-PRJ-REQ-TASK-SEQ   PIC 9(02).                               
007100        10 WI-PRJ-REQ-SKL-NAME   PIC X(30).                               
007200        10 WI-PRJ-REQ-SKL-WGT    PIC 9V99.                                
007300 01  F-PRJ-RAW-FLAT REDEFINES F-PRJ-RAW-REC                               
007400                              PIC X(1530).                                
007500                                                                          
007600****************************************************************          
007700 WORKING-STORAGE SECTION.                                                 
007800                                                                          
007900 01  WK-SKILL-TABLE.                                                      
008000     05 WK-SKL-COUNT        PIC 9(04) COMP VALUE 0.                       
008100     05 WK-HIGH-ID-NUM       PIC 9(06) COMP VALUE 0.                      
008200     05 WK-SKL-ENTRY OCCURS 400 TIMES.                                    
008300        10 WK-SKL-ID         PIC X(08).                                   
008400        10 WK-SKL-NAME       PIC X(30).                                   
008500        10 WK-SKL-NAME-FOLD  PIC X(30).                                   
008600        10 WK-SKL-CATEGORY   PIC X(12).                                   
008700     05 FILLER               PIC X(08).                                   
008800                                                                          
008900 01  WK-ALPHABET.                                                         
009000     05 WK-LOWER-ALPHA  PIC X(26)                                         
009100        VALUE 'abcdefghijklmnopqrstuvwxyz'.                               
009200     05 WK-UPPER-ALPHA  PIC X(26)                                         
009300        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
009400 01  WK-ALPHABET-FLAT REDEFINES WK-ALPHABET                               
009500                              PIC X(52).                                  
009600                                                                          
009700 01  WK-WORK-AREA.                                                        
009800     05 WK-CANDIDATE-NAME    PIC X(30).                                   
009900     05 WK-CANDIDATE-FOLD    PIC X(30).                                   
010000     05 WK-NEW-SKILL-NUM     PIC 9(06).                                   
010100     05 WK-SRCH-SUB          PIC 9(04) COMP.                              
010200     05 WK-REQ-SUB           PIC 9(03) COMP.                              
010300     05 WK-FOUND-SUB         PIC 9(04) COMP.                              
010400     05 WK-TC-SUB            PIC 9(02) COMP.                              
010500     05 WK-FOUND-SW          PIC X(01).                                   
010600        88 WK-FOUND              VALUE 'Y'.                               
010700        88 WK-NOT-FOUND          VALUE 'N'.                               
010800     05 FILLER               PIC X(08).                                   
010900                                                                          
011000 01  WK-PRJ-EOF               PIC X(01) VALUE SPACE.                      
011100     88 PRJ-RAW-DONE               VALUE 'Y'.                             
011200                                                                          
011300****************************************************************          
011400 PROCEDURE DIVISION.                                                      
011500 MAIN-PROCEDURE.                                                          
011600                                                                          
011700     OPEN INPUT F-SKILLS-OLD                                              
011800     OPEN OUTPUT F-SKILLS-NEW                                             
011900                                                                          
012000     PERFORM 1000-LOAD-SKILL-TABLE THRU 1000-LOAD-SKILL-TABLE-EXIT        
012100                                                                          
012200     CLOSE F-SKILLS-OLD                                                   
012300                                                                          
012400     OPEN INPUT F-PRJ-RAW                                                 
012500                                                                          
012600     PERFORM 2000-SCAN-SKILL-NAMES THRU 2000-SCAN-SKILL-NAMES-EXIT        
012700         UNTIL PRJ-RAW-DONE                                               
012800                                                                          
012900     CLOSE F-PRJ-RAW                                                      
013000                                                                          
013100     PERFORM 3000-WRITE-SKILL-MASTER                                      
013200         THRU 3000-WRITE-SKILL-MASTER-EXIT                                
013300                                                                          
013400     CLOSE F-SKILLS-NEW                                                   
013500                                                                          
013600     DISPLAY "3-SKILLS-PRJ SKILLS ON MASTER " WK-SKL-COUNT.               
013700                                                                          
013800     PERFORM FIN-PGM.                                                     
013900     .                                                                    
014000                                                                          
014100*---------------------------------------------------------------*         
014200*    LOAD THE SKILLS MASTER AS HANDED OFF BY 2-SKILLS-VOL.                
014300*---------------------------------------------------------------*         
014400 1000-LOAD-SKILL-TABLE.                                                   
014500                                                                          
014600     READ F-SKILLS-OLD                                                    
014700         AT END                                                           
014800             GO TO 1000-LOAD-SKILL-TABLE-EXIT                             
014900     END-READ                                                             
015000                                                                          
015100     PERFORM 1010-SKILL-TABLE-LOOP THRU 1010-SKILL-TABLE-LOOP-EXIT        
015200     .                                                                    
015300                                                                          
015400 1000-LOAD-SKILL-TABLE-EXIT.                                              
015500     EXIT.                                                                
015600                                                                          
015700 1010-SKILL-TABLE-LOOP.                                                   
015800                                                                          
015900     ADD 1 TO WK-SKL-COUNT                                                
016000     MOVE SK-SKILL-ID   TO WK-SKL-ID (WK-SKL-COUNT)                       
016100     MOVE SK-SKILL-NAME TO WK-SKL-NAME (WK-SKL-COUNT)                     
016200     MOVE SK-SKILL-NAME TO WK-SKL-NAME-FOLD (WK-SKL-COUNT)                
016300     MOVE SK-SKILL-CATEGORY TO WK-SKL-CATEGORY (WK-SKL-COUNT)             
016400     INSPECT WK-SKL-NAME-FOLD (WK-SKL-COUNT)                              
016500         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
016600     MOVE SK-SKILL-ID (3:6) TO WK-NEW-SKILL-NUM                           
016700     IF WK-NEW-SKILL-NUM > WK-HIGH-ID-NUM                                 
016800         MOVE WK-NEW-SKILL-NUM TO WK-HIGH-ID-NUM                          
016900     END-IF                                                               
017000                                                                          
017100     READ F-SKILLS-OLD                                                    
017200         AT END                                                           
017300             GO TO 1010-SKILL-TABLE-LOOP-EXIT                             
017400     END-READ                                                             
017500     GO TO 1010-SKILL-TABLE-LOOP                                          
017600     .                                                                    
017700                                                                          
017800 1010-SKILL-TABLE-LOOP-EXIT.                                              
017900     EXIT.                                                                
018000                                                                          
018100*---------------------------------------------------------------*         
018200*    ONE PROJECT RECORD AT A TIME, RESOLVE EVERY TASK SKILL               
018300*    REQUIREMENT NAME IT CARRIES.                                         
018400*---------------------------------------------------------------*         
018500 2000-SCAN-SKILL-NAMES.                                                   
018600                                                                          
018700     READ F-PRJ-RAW                                                       
018800         AT END                                                           
018900             SET PRJ-RAW-DONE TO TRUE                                     
019000             GO TO 2000-SCAN-SKILL-NAMES-EXIT                             
019100     END-READ                                                             
019200                                                                          
019300     MOVE 1 TO WK-REQ-SUB                                                 
019400     PERFORM 2010-SCAN-ONE-PRJ-SKILL                                      
019500         THRU 2010-SCAN-ONE-PRJ-SKILL-EXIT                                
019600         UNTIL WK-REQ-SUB > WI-PRJ-REQ-COUNT                              
019700     .                                                                    
019800                                                                          
019900 2000-SCAN-SKILL-NAMES-EXIT.                                              
020000     EXIT.                                                                
020100                                                                          
020200 2010-SCAN-ONE-PRJ-SKILL.                                                 
020300                                                                          
020400     MOVE WI-PRJ-REQ-SKL-NAME (WK-REQ-SUB) TO WK-CANDIDATE-NAME           
020500     PERFORM 2100-RESOLVE-SKILL THRU 2100-RESOLVE-SKILL-EXIT              
020600     ADD 1 TO WK-REQ-SUB                                                  
020700     .                                                                    
020800                                                                          
020900 2010-SCAN-ONE-PRJ-SKILL-EXIT.                                            
021000     EXIT.                                                                
021100                                                                          
021200*---------------------------------------------------------------*         
021300*    RESOLVE ONE CANDIDATE SKILL NAME: LOOK IT UP CASE-FOLDED,            
021400*    CREATE A NEW ENTRY WHEN IT HAS NEVER BEEN SEEN.                      
021500*---------------------------------------------------------------*         
021600 2100-RESOLVE-SKILL.                                                      
021700                                                                          
021800     MOVE WK-CANDIDATE-NAME TO WK-CANDIDATE-FOLD                          
021900     INSPECT WK-CANDIDATE-FOLD                                            
022000         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
022100                                                                          
022200     SET WK-NOT-FOUND TO TRUE                                             
022300     MOVE 1 TO WK-SRCH-SUB                                                
022400     PERFORM 2110-SEARCH-SKILL THRU 2110-SEARCH-SKILL-EXIT                
022500         UNTIL WK-SRCH-SUB > WK-SKL-COUNT                                 
022600                                                                          
022700     IF WK-NOT-FOUND                                                      
022800         PERFORM 2200-CREATE-SKILL THRU 2200-CREATE-SKILL-EXIT            
022900     END-IF                                                               
023000     .                                                                    
023100                                                                          
023200 2100-RESOLVE-SKILL-EXIT.                                                 
023300     EXIT.                                                                
023400                                                                          
023500 2110-SEARCH-SKILL.                                                       
023600                                                                          
023700     IF WK-SKL-NAME-FOLD (WK-SRCH-SUB) = WK-CANDIDATE-FOLD                
023800         SET WK-FOUND TO TRUE                                             
023900         MOVE WK-SKL-COUNT TO WK-SRCH-SUB                                 
024000     END-IF                                                               
024100     ADD 1 TO WK-SRCH-SUB                                                 
024200     .                                                                    
024300                                                                          
024400 2110-SEARCH-SKILL-EXIT.                                                  
024500     EXIT.                                                                
024600                                                                          
024700*---------------------------------------------------------------*         
024800*    CREATE A NEW SKILL TABLE ENTRY, TITLE-CASED, CATEGORY                
024900*    DEFAULTED TO COMMUNITY PER THE BUREAU'S LOADER RULE.                 
025000*---------------------------------------------------------------*         
025100 2200-CREATE-SKILL.                                                       
025200                                                                          
025300     ADD 1 TO WK-HIGH-ID-NUM                                              
025400     ADD 1 TO WK-SKL-COUNT                                                
025500     MOVE WK-HIGH-ID-NUM TO WK-NEW-SKILL-NUM                              
025600     MOVE 'SK'              TO WK-SKL-ID (WK-SKL-COUNT) (1:2)             
025700     MOVE WK-NEW-SKILL-NUM   TO WK-SKL-ID (WK-SKL-COUNT) (3:6)            
025800     MOVE WK-CANDIDATE-NAME  TO WK-SKL-NAME (WK-SKL-COUNT)                
025900     MOVE 'Community'        TO WK-SKL-CATEGORY (WK-SKL-COUNT)            
026000                                                                          
026100     MOVE 1 TO WK-TC-SUB                                                  
026200     PERFORM 2210-TITLE-CASE-LOOP THRU 2210-TITLE-CASE-LOOP-EXIT          
026300         UNTIL WK-TC-SUB > 30                                             
026400                                                                          
026500     MOVE WK-SKL-NAME (WK-SKL-COUNT)                                      
026600         TO WK-SKL-NAME-FOLD (WK-SKL-COUNT)                               
026700     INSPECT WK-SKL-NAME-FOLD (WK-SKL-COUNT)                              
026800         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
026900     .                                                                    
027000                                                                          
027100 2200-CREATE-SKILL-EXIT.                                                  
027200     EXIT.                                                                
027300                                                                          
027400 2210-TITLE-CASE-LOOP.                                                    
027500                                                                          
027600     IF WK-TC-SUB = 1                                                     
027700         INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)                 
027800             CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA                  
027900         INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)                 
028000             CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                  
028100     ELSE                                                                 
028200         INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)                 
028300             CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA                  
028400         IF WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB - 1:1) = SPACE          
028500             INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)             
028600                 CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA              
028700         END-IF                                                           
028800     END-IF                                                               
028900     ADD 1 TO WK-TC-SUB                                                   
029000     .                                                                    
029100                                                                          
029200 2210-TITLE-CASE-LOOP-EXIT.                                               
029300     EXIT.                                                                
029400                                                                          
029500*---------------------------------------------------------------*         
029600*    REWRITE THE WHOLE TABLE AS THE FINAL SKILLS GENERATION FOR           
029700*    THIS LOAD - BOTH LOADER LEGS HAVE NOW HAD A PASS AT IT.              
029800*---------------------------------------------------------------*         
029900 3000-WRITE-SKILL-MASTER.                                                 
030000                                                                          
030100     MOVE 1 TO WK-FOUND-SUB                                               
030200     PERFORM 3010-WRITE-SKILL-LOOP THRU 3010-WRITE-SKILL-LOOP-EXIT        
030300         UNTIL WK-FOUND-SUB > WK-SKL-COUNT                                
030400     .                                                                    
030500                                                                          
030600 3000-WRITE-SKILL-MASTER-EXIT.                                            
030700     EXIT.                                                                
030800                                                                          
030900 3010-WRITE-SKILL-LOOP.                                                   
031000                                                                          
031100     MOVE SPACES TO F-SKILLS-NEW-REC                                      
031200     MOVE WK-SKL-ID (WK-FOUND-SUB)                                        
031300         TO F-SKILLS-NEW-REC (1:8)                                        
031400     MOVE WK-SKL-NAME (WK-FOUND-SUB)                                      
031500         TO F-SKILLS-NEW-REC (9:30)                                       
031600     MOVE WK-SKL-CATEGORY (WK-FOUND-SUB)                                  
031700         TO F-SKILLS-NEW-REC (39:12)                                      
031800     WRITE F-SKILLS-NEW-REC                                               
031900     ADD 1 TO WK-FOUND-SUB                                                
032000     .                                                                    
032100                                                                          
032200 3010-WRITE-SKILL-LOOP-EXIT.                                              
032300     EXIT.                                                                
032400                                                                          
032500****************************************************************          
032600 FIN-PGM.                                                                 
032700     STOP RUN.                                                            
032800****************************************************************          
