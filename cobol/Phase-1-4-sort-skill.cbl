000100****************************************************************          
000200* PROGRAM:    7-SORTSKILL                                                 
000300* PURPOSE:    Sort the volunteer-skill master into skill-id               
000400*             sequence so the popularity count phase can run              
000500*             its control break over it.                                  
000600* Tectonics: cobc                                                         
000700****************************************************************          
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. 7-SORTSKILL.                                                 
001000 AUTHOR. KEVIN ROPITAL.                                                   
001100 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001200 DATE-WRITTEN. 11/01/1985.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001500****************************************************************          
001600* CHANGE LOG                                                              
001700*   11/01/85 RL  CW00122  ORIGINAL SORT, SKILL-ID ASCENDING.              
001800*   30/11/98 LF  CW01536  Y2K: NO DATE FIELDS ON THIS RECORD,             
001900*                         REVIEWED AND NO CHANGE REQUIRED.                
002000*   09/09/03 KR  CW01802  ADD POST-SORT RECORD COUNT TO THE               
002100*                         OPERATOR LOG FOR THE OVERNIGHT RUN              
002200*                         BOOK.                                           
002300****************************************************************          
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000                                                                          
003100     SELECT FE ASSIGN TO "VOLSKL-A.DAT"                                   
003200             ORGANIZATION LINE SEQUENTIAL.                                
003300                                                                          
003400     SELECT FS ASSIGN TO "VOLSKL-SRT.DAT"                                 
003500             ORGANIZATION LINE SEQUENTIAL.                                
003600                                                                          
003700     SELECT TRI ASSIGN TO DISK.                                           
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100                                                                          
004200 FD  FE.                                                                  
004300 01  FE-DATA.                                                             
004400     05 VS-VOL-ID     PIC X(08).                                          
004500     05 VS-SKILL-ID   PIC X(08).                                          
004600     05 VS-CLAIMED    PIC X(01).                                          
004700     05 VS-SCORE      PIC 9V99.                                           
004800     05 FILLER        PIC X(10).                                          
004900 01  FE-FLAT REDEFINES FE-DATA                                            
005000                      PIC X(30).                                          
005100                                                                          
005200 FD  FS.                                                                  
005300 01  FS-DATA.                                                             
005400     05 T-VOL-ID      PIC X(08).                                          
005500     05 T-SKILL-ID    PIC X(08).                                          
005600     05 T-CLAIMED     PIC X(01).                                          
005700     05 T-SCORE       PIC 9V99.                                           
005800     05 FILLER        PIC X(10).                                          
005900 01  FS-FLAT REDEFINES FS-DATA                                            
006000                      PIC X(30).                                          
006100                                                                          
006200 SD  TRI.                                                                 
006300 01  T-DATA.                                                              
006400     05 SRT-VOL-ID    PIC X(08).                                          
006500     05 SRT-SKILL-ID  PIC X(08).                                          
006600     05 SRT-CLAIMED   PIC X(01).                                          
006700     05 SRT-SCORE     PIC 9V99.                                           
006800     05 FILLER        PIC X(10).                                          
006900 01  T-DATA-FLAT REDEFINES T-DATA                                         
007000                      PIC X(30).                                          
007100                                                                          
007200****************************************************************          
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500 01  WK-COUNTERS.                                                         
007600     05 WK-SORTED-COUNT   PIC 9(06) COMP VALUE 0.                         
007700     05 FILLER             PIC X(06).                                     
007800                                                                          
007900 01  WK-FS-EOF             PIC X(01) VALUE SPACE.                         
008000     88 FS-DONE                VALUE 'Y'.                                 
008100                                                                          
008200****************************************************************          
008300 PROCEDURE DIVISION.                                                      
008400 MAIN-PROCEDURE.                                                          
008500                                                                          
008600     SORT TRI                                                             
008700         ON ASCENDING KEY SRT-SKILL-ID                                    
008800         USING FE                                                         
008900         GIVING FS                                                        
009000                                                                          
009100     PERFORM 1000-COUNT-SORTED-FILE                                       
009200         THRU 1000-COUNT-SORTED-FILE-EXIT                                 
009300                                                                          
009400     DISPLAY "7-SORTSKILL SORTED " WK-SORTED-COUNT.                       
009500                                                                          
009600     PERFORM FIN-PGM.                                                     
009700     .                                                                    
009800                                                                          
009900*---------------------------------------------------------------*         
010000*    WALK THE FRESHLY-SORTED FILE ONCE TO POST THE RECORD                 
010100*    COUNT TO THE OVERNIGHT RUN BOOK (CW01802).                           
010200*---------------------------------------------------------------*         
010300 1000-COUNT-SORTED-FILE.                                                  
010400                                                                          
010500     OPEN INPUT FS                                                        
010600                                                                          
010700     READ FS                                                              
010800         AT END                                                           
010900             SET FS-DONE TO TRUE                                          
011000     END-READ                                                             
011100                                                                          
011200     PERFORM 1010-COUNT-ONE-ROW THRU 1010-COUNT-ONE-ROW-EXIT              
011300         UNTIL FS-DONE                                                    
011400                                                                          
011500     CLOSE FS                                                             
011600     .                                                                    
011700                                                                          
011800 1000-COUNT-SORTED-FILE-EXIT.                                             
011900     EXIT.                                                                
012000                                                                          
012100 1010-COUNT-ONE-ROW.                                                      
012200                                                                          
012300     ADD 1 TO WK-SORTED-COUNT                                             
012400     READ FS                                                              
012500         AT END                                                           
012600             SET FS-DONE TO TRUE                                          
012700     END-READ                                                             
012800     .                                                                    
012900                                                                          
013000 1010-COUNT-ONE-ROW-EXIT.                                                 
013100     EXIT.                                                                
013200                                                                          
013300****************************************************************          
013400 FIN-PGM.                                                                 
013500     STOP RUN.                                                            
013600****************************************************************          
