000100****************************************************************          
000200* PROGRAM:    1-EXCLUDE                                                   
000300* PURPOSE:    Build the enrollment-exclusion lookup file: every           
000400*             project/volunteer pair with an active enrollment            
000500*             is keyed into an indexed file so the match engine           
000600*             can skip it with a single random read (Tier 1).             
000700* Tectonics: cobc                                                         
000800****************************************************************          
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. 1-EXCLUDE.                                                   
001100 AUTHOR. MARCHEIX FRANCOIS-XAVIER.                                        
001200 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001300 DATE-WRITTEN. 14/02/1985.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001600****************************************************************          
001700* CHANGE LOG                                                              
001800*   14/02/85 RL  CW00148  ORIGINAL ENROLLMENT-EXCLUSION BUILD.            
001900*   09/06/89 RL  CW00560  SKIP NON-ACTIVE ENROLLMENTS, WAS                
002000*                         BUILDING ONE ROW PER ENROLLMENT                 
002100*                         REGARDLESS OF STATUS.                           
002200*   30/11/98 LF  CW01540  Y2K: NO DATE FIELDS ON THIS RECORD,             
002300*                         REVIEWED AND NO CHANGE REQUIRED.                
002400*   22/07/04 AO  CW01870  COMPOSITE KEY IS NOW THE NATURAL                
002500*                         PROJECT+VOLUNTEER PAIR, WAS A                   
002600*                         SURROGATE SEQUENCE NUMBER - THE                 
002700*                         MATCH ENGINE NEEDS TO PROBE BY PAIR,            
002800*                         NOT WALK THE FILE.                              
002900****************************************************************          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600                                                                          
003700     SELECT F-ENROLL ASSIGN TO "ENROLL.DAT"                               
003800         ORGANIZATION LINE SEQUENTIAL.                                    
003900                                                                          
004000     SELECT C-EXCLUDE ASSIGN TO "EXCLUDE.IDX"                             
004100         ORGANIZATION IS INDEXED                                          
004200         ACCESS MODE IS RANDOM                                            
004300         RECORD KEY IS EX-PRJ-VOL-KEY.                                    
004400                                                                          
004500****************************************************************          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800                                                                          
004900 FD  F-ENROLL.                                                            
005000 01  F-ENROLL-REC.                                                        
005100     05 EN-VOL-ID    PIC X(08).                                           
005200     05 EN-PRJ-ID    PIC X(08).                                           
005300     05 EN-STATUS    PIC X(10).                                           
005400     05 FILLER       PIC X(14).                                           
005500 01  F-ENROLL-FLAT REDEFINES F-ENROLL-REC                                 
005600                     PIC X(40).                                           
005700 01  F-ENROLL-KEY-VIEW REDEFINES F-ENROLL-REC.                            
005800     05 EN-KEY-PAIR.                                                      
005900        10 EN-KEY-VOL-ID   PIC X(08).                                     
006000        10 EN-KEY-PRJ-ID   PIC X(08).                                     
006100     05 FILLER             PIC X(24).                                     
006200                                                                          
006300 FD  C-EXCLUDE.                                                           
006400 01  C-EXCLUDE-REC.                                                       
006500     05 EX-PRJ-VOL-KEY.                                                   
006600        10 EX-PRJ-ID    PIC X(08).                                        
006700        10 EX-VOL-ID    PIC X(08).                                        
006800     05 FILLER           PIC X(14).                                       
006900 01  C-EXCLUDE-FLAT REDEFINES C-EXCLUDE-REC                               
007000                     PIC X(30).                                           
007100                                                                          
007200****************************************************************          
007300 WORKING-STORAGE SECTION.                                                 
007400                                                                          
007500 01  WK-COUNTERS.                                                         
007600     05 WK-BUILT-COUNT   PIC 9(06) COMP VALUE 0.                          
007700     05 WK-SKIPPED-COUNT PIC 9(06) COMP VALUE 0.                          
007800     05 FILLER             PIC X(06).                                     
007900                                                                          
008000 01  WK-ENROLL-EOF         PIC X(01) VALUE SPACE.                         
008100     88 ENROLL-DONE            VALUE 'Y'.                                 
008200                                                                          
008300****************************************************************          
008400 PROCEDURE DIVISION.                                                      
008500 MAIN-PROCEDURE.                                                          
008600                                                                          
008700     OPEN INPUT F-ENROLL                                                  
008800     OPEN OUTPUT C-EXCLUDE                                                
008900                                                                          
009000     PERFORM 1000-BUILD-ONE-EXCLUSION                                     
009100         THRU 1000-BUILD-ONE-EXCLUSION-EXIT                               
009200         UNTIL ENROLL-DONE                                                
009300                                                                          
009400     CLOSE F-ENROLL C-EXCLUDE                                             
009500                                                                          
009600     DISPLAY "1-EXCLUDE KEYED " WK-BUILT-COUNT.                           
009700     DISPLAY "1-EXCLUDE SKIPPED NON-ACTIVE " WK-SKIPPED-COUNT.            
009800                                                                          
009900     PERFORM FIN-PGM.                                                     
010000     .                                                                    
010100                                                                          
010200*---------------------------------------------------------------*         
010300*    ONE ENROLLMENT: ONLY ACTIVE ENROLLMENTS EARN AN EXCLUSION            
010400*    ENTRY (CW00560).                                                     
010500*---------------------------------------------------------------*         
010600 1000-BUILD-ONE-EXCLUSION.                                                
010700                                                                          
010800     READ F-ENROLL                                                        
010900         AT END                                                           
011000             SET ENROLL-DONE TO TRUE                                      
011100             GO TO 1000-BUILD-ONE-EXCLUSION-EXIT                          
011200     END-READ                                                             
011300                                                                          
011400     IF EN-STATUS = 'active'                                              
011500         MOVE EN-PRJ-ID TO EX-PRJ-ID                                      
011600         MOVE EN-VOL-ID TO EX-VOL-ID                                      
011700                                                                          
011800         WRITE C-EXCLUDE-REC                                              
011900             INVALID KEY                                                  
012000                 DISPLAY EX-PRJ-VOL-KEY " ALREADY KEYED"                  
012100             NOT INVALID KEY                                              
012200                 ADD 1 TO WK-BUILT-COUNT                                  
012300         END-WRITE                                                        
012400     ELSE                                                                 
012500         ADD 1 TO WK-SKIPPED-COUNT                                        
012600     END-IF                                                               
012700     .                                                                    
012800                                                                          
012900 1000-BUILD-ONE-EXCLUSION-EXIT.                                           
013000     EXIT.                                                                
013100                                                                          
013200****************************************************************          
013300 FIN-PGM.                                                                 
013400     STOP RUN.                                                            
013500****************************************************************          
