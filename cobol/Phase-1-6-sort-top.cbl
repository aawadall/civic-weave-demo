000100****************************************************************          
000200* PROGRAM:    9-SORTTOP                                                   
000300* PURPOSE:    Sort the skill popularity counts into descending            
000400*             order so the summary report can pick off the top            
000500*             ten skills by volunteers holding them.                      
000600* Tectonics: cobc                                                         
000700****************************************************************          
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. 9-SORTTOP.                                                   
001000 AUTHOR. KEVIN ROPITAL.                                                   
001100 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001200 DATE-WRITTEN. 25/01/1985.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001500****************************************************************          
001600* CHANGE LOG                                                              
001700*   25/01/85 RL  CW00133  ORIGINAL SORT, COUNT DESCENDING.                
001800*   30/11/98 LF  CW01538  Y2K: NO DATE FIELDS ON THIS RECORD,             
001900*                         REVIEWED AND NO CHANGE REQUIRED.                
002000*   09/09/03 KR  CW01803  ADD POST-SORT RECORD COUNT TO THE               
002100*                         OPERATOR LOG FOR THE OVERNIGHT RUN              
002200*                         BOOK, AS WAS DONE FOR CW01802.                  
002300****************************************************************          
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000                                                                          
003100     SELECT FE ASSIGN TO "SKLCNT-A.DAT"                                   
003200             ORGANIZATION LINE SEQUENTIAL.                                
003300                                                                          
003400     SELECT FS ASSIGN TO "SKLCNT-B.DAT"                                   
003500             ORGANIZATION LINE SEQUENTIAL.                                
003600                                                                          
003700     SELECT TRI ASSIGN TO DISK.                                           
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100                                                                          
004200 FD  FE.                                                                  
004300 01  FE-DATA.                                                             
004400     05 E-SKILL-ID    PIC X(08).                                          
004500     05 E-SKILL-NAME  PIC X(30).                                          
004600     05 E-VOL-COUNT   PIC 9(06) COMP.                                     
004700     05 FILLER        PIC X(04).                                          
004800 01  FE-FLAT REDEFINES FE-DATA                                            
004900                      PIC X(46).                                          
005000                                                                          
005100 FD  FS.                                                                  
005200 01  FS-DATA.                                                             
005300     05 P-SKILL-ID    PIC X(08).                                          
005400     05 P-SKILL-NAME  PIC X(30).                                          
005500     05 P-VOL-COUNT   PIC 9(06) COMP.                                     
005600     05 FILLER        PIC X(04).                                          
005700 01  FS-FLAT REDEFINES FS-DATA                                            
005800                      PIC X(46).                                          
005900                                                                          
006000 SD  TRI.                                                                 
006100 01  T-DATA.                                                              
006200     05 SRT-SKILL-ID    PIC X(08).                                        
006300     05 SRT-SKILL-NAME  PIC X(30).                                        
006400     05 SRT-VOL-COUNT   PIC 9(06) COMP.                                   
006500     05 FILLER          PIC X(04).                                        
006600 01  T-DATA-FLAT REDEFINES T-DATA                                         
006700                      PIC X(46).                                          
006800                                                                          
006900****************************************************************          
007000 WORKING-STORAGE SECTION.                                                 
007100                                                                          
007200 01  WK-COUNTERS.                                                         
007300     05 WK-SORTED-COUNT   PIC 9(06) COMP VALUE 0.                         
007400     05 FILLER             PIC X(06).                                     
007500                                                                          
007600 01  WK-FS-EOF             PIC X(01) VALUE SPACE.                         
007700     88 FS-DONE                VALUE 'Y'.                                 
007800                                                                          
007900****************************************************************          
008000 PROCEDURE DIVISION.                                                      
008100 MAIN-PROCEDURE.                                                          
008200                                                                          
008300     SORT TRI                                                             
008400         ON DESCENDING KEY SRT-VOL-COUNT                                  
008500         USING FE                                                         
008600         GIVING FS                                                        
008700                                                                          
008800     PERFORM 1000-COUNT-SORTED-FILE                                       
008900         THRU 1000-COUNT-SORTED-FILE-EXIT                                 
009000                                                                          
009100     DISPLAY "9-SORTTOP SORTED " WK-SORTED-COUNT.                         
009200                                                                          
009300     PERFORM FIN-PGM.                                                     
009400     .                                                                    
009500                                                                          
009600*---------------------------------------------------------------*         
009700*    WALK THE FRESHLY-SORTED FILE ONCE TO POST THE RECORD                 
009800*    COUNT TO THE OVERNIGHT RUN BOOK (CW01803).                           
009900*---------------------------------------------------------------*         
010000 1000-COUNT-SORTED-FILE.                                                  
010100                                                                          
010200     OPEN INPUT FS                                                        
010300                                                                          
010400     READ FS                                                              
010500         AT END                                                           
010600             SET FS-DONE TO TRUE                                          
010700     END-READ                                                             
010800                                                                          
010900     PERFORM 1010-COUNT-ONE-ROW THRU 1010-COUNT-ONE-ROW-EXIT              
011000         UNTIL FS-DONE                                                    
011100                                                                          
011200     CLOSE FS                                                             
011300     .                                                                    
011400                                                                          
011500 1000-COUNT-SORTED-FILE-EXIT.                                             
011600     EXIT.                                                                
011700                                                                          
011800 1010-COUNT-ONE-ROW.                                                      
011900                                                                          
012000     ADD 1 TO WK-SORTED-COUNT                                             
012100     READ FS                                                              
012200         AT END                                                           
012300             SET FS-DONE TO TRUE                                          
012400     END-READ                                                             
012500     .                                                                    
012600                                                                          
012700 1010-COUNT-ONE-ROW-EXIT.                                                 
012800     EXIT.                                                                
012900                                                                          
013000****************************************************************          
013100 FIN-PGM.                                                                 
013200     STOP RUN.                                                            
013300****************************************************************          
