000100****************************************************************          
000200* PROGRAM:    5-PROJECTS                                                  
000300* PURPOSE:    Load the project master from the raw project feed:          
000400*             take the first listed location as primary, derive           
000500*             its coordinates from the city table, and emit one           
000600*             flattened task-skill-requirement row per task for           
000700*             the next phase's aggregation pass.                          
000800* Tectonics: cobc                                                         
000900****************************************************************          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID. 5-PROJECTS.                                                  
001200 AUTHOR. RENE LAFRAMBOISE.                                                
001300 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001400 DATE-WRITTEN. 19/12/1984.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*   19/12/84 RL  CW00107  ORIGINAL PROJECT LOADER.                        
002000*   04/03/85 RL  CW00192  ADD CITY-COORDINATE LOOKUP ON THE               
002100*                         PRIMARY LOCATION, PREVIOUSLY BLANK.             
002200*   17/09/89 RL  CW00601  DEFAULT PRIMARY LOCATION TO                     
002300*                         TORONTO, ONTARIO WHEN FEED IS EMPTY.            
002400*   08/05/92 FXM CW01040  SPLIT TASK-SKILL LIST OUT TO THE                
002500*                         INTERMEDIATE FILE FOR THE AGGREGATOR.           
002600*   30/11/98 LF  CW01534  Y2K: NO DATE FIELDS ON THIS RECORD,             
002700*                         REVIEWED AND NO CHANGE REQUIRED.                
002800*   19/06/01 SD  CW01706  DEFAULT UNLOCATED CITY TO TORONTO PER           
002900*                         BUREAU POLICY RATHER THAN REJECTING.            
003000*   11/02/05 AO  CW01890  STATUS FIXED TO 'active' AND CAPACITY           
003100*                         FIXED TO 20 ON EVERY LOAD PER BUREAU            
003200*                         STANDING INSTRUCTION.                           
003300*   02/11/06 AO  CW01971  PROJ-B.DAT FROM 1-CLEAN WAS NEVER READ          
003400*                         HERE, SO THE NON-MOCK PROJECTS IT KEPT          
003500*                         WENT NOWHERE AND THIS LOADER SIMPLY             
003600*                         OVERWROTE THEM.  NOW CARRIES PROJ-B.DAT         
003700*                         FORWARD ONTO PROJ-A.DAT BEFORE THE              
003800*                         FRESH LOAD (SAME FIX AS CW01970 ON THE          
003900*                         VOLUNTEER LOADER).                              
004000****************************************************************          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800     SELECT F-PRJ-RAW ASSIGN TO "PRJ-RAW.DAT"                             
004900         ORGANIZATION LINE SEQUENTIAL.                                    
005000                                                                          
005100     SELECT F-PROJ-OLD ASSIGN TO "PROJ-B.DAT"                             
005200         ORGANIZATION LINE SEQUENTIAL.                                    
005300                                                                          
005400     SELECT F-PROJ-NEW ASSIGN TO "PROJ-A.DAT"                             
005500         ORGANIZATION LINE SEQUENTIAL.                                    
005600                                                                          
005700     SELECT F-PRJREQ-NEW ASSIGN TO "PRJREQ-A.DAT"                         
005800         ORGANIZATION LINE SEQUENTIAL.                                    
005900                                                                          
006000****************************************************************          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 FD  F-PRJ-RAW.                                                           
006500 01  F-PRJ-RAW-REC.                                                       
006600     05 WI-PRJ-NAME            PIC X(40).                                 
006700     05 WI-PRJ-DESC            PIC X(200).                                
006800     05 WI-PRJ-LOC-COUNT       PIC 9(02).                                 
006900     05 WI-PRJ-LOC-LIST OCCURS 5 TIMES                                    
007000                               PIC X(47).                                 
007100     05 WI-PRJ-REQ-COUNT       PIC 9(03).                                 
007200     05 WI-PRJ-REQ-LIST OCCURS 30 TIMES.                                  
007300        10 WI-PRJ-REQ-TASK-SEQ    PIC 9(02).                              
007400        10 WI-PRJ-REQ-SKL-NAME    PIC X(30).                              
007500        10 WI-PRJ-REQ-SKL-WGT     PIC 9V99.                               
007600 01  F-PRJ-RAW-FLAT REDEFINES F-PRJ-RAW-REC                               
007700                               PIC X(1530).                               
007800                                                                          
007900 FD  F-PROJ-OLD.                                                          
008000 01  F-PROJ-OLD-REC             PIC X(134).                               
008100                                                                          
008200 FD  F-PROJ-NEW.                                                          
008300 01  F-PROJ-NEW-REC.                                                      
008400     05 PJ-PRJ-ID              PIC X(08).                                 
008500     05 PJ-PRJ-NAME            PIC X(40).                                 
008600     05 PJ-PRJ-LATITUDE        PIC S9(03)V9(04).                          
008700     05 PJ-PRJ-LONGITUDE       PIC S9(03)V9(04).                          
008800     05 PJ-PRJ-LOCATION-NAME   PIC X(50).                                 
008900     05 PJ-PRJ-STATUS          PIC X(10).                                 
009000     05 PJ-PRJ-MAX-VOLUNTEERS  PIC 9(04).                                 
009100     05 FILLER                 PIC X(08).                                 
009200 01  F-PROJ-NEW-FLAT REDEFINES F-PROJ-NEW-REC                             
009300                               PIC X(134).                                
009400                                                                          
009500 FD  F-PRJREQ-NEW.                                                        
009600 01  F-PRJREQ-NEW-REC.                                                    
009700     05 PQ-PRJ-ID          PIC X(08).                                     
009800     05 PQ-TASK-SEQ        PIC 9(02).                                     
009900     05 PQ-SKILL-NAME      PIC X(30).                                     
010000     05 PQ-SKILL-WEIGHT    PIC 9V99.                                      
010100     05 FILLER             PIC X(02).                                     
010200 01  F-PRJREQ-NEW-FLAT REDEFINES F-PRJREQ-NEW-REC                         
010300                               PIC X(45).                                 
010400                                                                          
010500****************************************************************          
010600 WORKING-STORAGE SECTION.                                                 
010700                                                                          
010800 01  WK-CITY-TABLE.                                                       
010900     05 WK-CITY-ENTRY OCCURS 12 TIMES.                                    
011000        10 WC-CITY-NAME  PIC X(20).                                       
011100        10 WC-CITY-LAT   PIC S9(03)V9(04).                                
011200        10 WC-CITY-LON   PIC S9(03)V9(04).                                
011300     05 FILLER            PIC X(06).                                      
011400                                                                          
011500 01  WK-COUNTERS.                                                         
011600     05 WK-PRJ-SEQ           PIC 9(06) COMP VALUE 0.                      
011700     05 WK-TASK-ROW-COUNT    PIC 9(06) COMP VALUE 0.                      
011800     05 FILLER               PIC X(06).                                   
011900                                                                          
012000 01  WK-WORK-AREA.                                                        
012100     05 WK-PRJ-ID             PIC X(08).                                  
012200     05 WK-PRIMARY-LOCATION   PIC X(47).                                  
012300     05 WK-PRIMARY-CITY       PIC X(20).                                  
012400     05 WK-PRIMARY-PROVINCE   PIC X(25).                                  
012500     05 WK-COMMA-SUB          PIC 9(02) COMP.                             
012600     05 WK-LOC-LEN            PIC 9(02) COMP.                             
012700     05 WK-CITY-SUB           PIC 9(02) COMP.                             
012800     05 WK-CITY-FOUND-SUB     PIC 9(02) COMP.                             
012900     05 WK-REQ-SUB            PIC 9(02) COMP.                             
013000     05 WK-FOUND-SW           PIC X(01).                                  
013100        88 WK-FOUND               VALUE 'Y'.                              
013200        88 WK-NOT-FOUND            VALUE 'N'.                             
013300     05 FILLER                PIC X(08).                                  
013400                                                                          
013500 01  WK-PRJ-EOF                PIC X(01) VALUE SPACE.                     
013600     88 PRJ-RAW-DONE               VALUE 'Y'.                             
013700                                                                          
013800 01  WK-PROJ-OLD-EOF            PIC X(01) VALUE SPACE.                    
013900     88 PROJ-OLD-DONE               VALUE 'Y'.                            
014000                                                                          
014100 01  WK-PROJ-CARRIED            PIC 9(06) COMP VALUE 0.                   
014200                                                                          
014300****************************************************************          
014400 PROCEDURE DIVISION.                                                      
014500 MAIN-PROCEDURE.                                                          
014600                                                                          
014700     PERFORM 0500-BUILD-CITY-TABLE                                        
014800                                                                          
014900     OPEN OUTPUT F-PROJ-NEW                                               
015000     OPEN OUTPUT F-PRJREQ-NEW                                             
015100                                                                          
015200     OPEN INPUT F-PROJ-OLD                                                
015300     PERFORM 0600-CARRY-FORWARD-PROJECTS                                  
015400         THRU 0600-CARRY-FORWARD-PROJECTS-EXIT                            
015500         UNTIL PROJ-OLD-DONE                                              
015600     CLOSE F-PROJ-OLD                                                     
015700                                                                          
015800     OPEN INPUT F-PRJ-RAW                                                 
015900                                                                          
016000     PERFORM 1000-LOAD-ONE-PROJECT                                        
016100         THRU 1000-LOAD-ONE-PROJECT-EXIT                                  
016200         UNTIL PRJ-RAW-DONE                                               
016300                                                                          
016400     CLOSE F-PRJ-RAW F-PROJ-NEW F-PRJREQ-NEW                              
016500                                                                          
016600     DISPLAY "5-PROJECTS CARRIED FORWARD " WK-PROJ-CARRIED.               
016700     DISPLAY "5-PROJECTS LOADED " WK-PRJ-SEQ.                             
016800     DISPLAY "5-PROJECTS TASK REQUIREMENT ROWS "                          
016900             WK-TASK-ROW-COUNT.                                           
017000                                                                          
017100     PERFORM FIN-PGM.                                                     
017200     .                                                                    
017300                                                                          
017400*---------------------------------------------------------------*         
017500*    SAME CANADIAN CITY-TO-COORDINATE REFERENCE TABLE AS THE              
017600*    VOLUNTEER LOADER - KEPT IN STEP WITH IT BY HAND, THE SHOP            
017700*    HAS NO SHARED COPYBOOK FOR THIS.                                     
017800*---------------------------------------------------------------*         
017900 0500-BUILD-CITY-TABLE.                                                   
018000                                                                          
018100     MOVE 'Toronto'      TO WC-CITY-NAME (1)                              
018200     MOVE 0436532        TO WC-CITY-LAT (1)                               
018300     MOVE -0793832        TO WC-CITY-LON (1)                              
018400     MOVE 'Ottawa'        TO WC-CITY-NAME (2)                             
018500     MOVE 0454215         TO WC-CITY-LAT (2)                              
018600     MOVE -0756972        TO WC-CITY-LON (2)                              
018700     MOVE 'Mississauga'   TO WC-CITY-NAME (3)                             
018800     MOVE 0435890         TO WC-CITY-LAT (3)                              
018900     MOVE -0796441        TO WC-CITY-LON (3)                              
019000     MOVE 'Hamilton'      TO WC-CITY-NAME (4)                             
019100     MOVE 0432557         TO WC-CITY-LAT (4)                              
019200     MOVE -0798711        TO WC-CITY-LON (4)                              
019300     MOVE 'Calgary'       TO WC-CITY-NAME (5)                             
019400     MOVE 0510447         TO WC-CITY-LAT (5)                              
019500     MOVE -1140719        TO WC-CITY-LON (5)                              
019600     MOVE 'London'        TO WC-CITY-NAME (6)                             
019700     MOVE 0429849         TO WC-CITY-LAT (6)                              
019800     MOVE -0812453        TO WC-CITY-LON (6)                              
019900     MOVE 'Montreal'      TO WC-CITY-NAME (7)                             
020000     MOVE 0455017         TO WC-CITY-LAT (7)                              
020100     MOVE -0735673        TO WC-CITY-LON (7)                              
020200     MOVE 'Vancouver'     TO WC-CITY-NAME (8)                             
020300     MOVE 0492827         TO WC-CITY-LAT (8)                              
020400     MOVE -1231207        TO WC-CITY-LON (8)                              
020500     MOVE 'Winnipeg'      TO WC-CITY-NAME (9)                             
020600     MOVE 0498951         TO WC-CITY-LAT (9)                              
020700     MOVE -0971384        TO WC-CITY-LON (9)                              
020800     MOVE 'Edmonton'      TO WC-CITY-NAME (10)                            
020900     MOVE 0535461         TO WC-CITY-LAT (10)                             
021000     MOVE -1134938        TO WC-CITY-LON (10)                             
021100     MOVE 'Quebec City'   TO WC-CITY-NAME (11)                            
021200     MOVE 0468139         TO WC-CITY-LAT (11)                             
021300     MOVE -0712080        TO WC-CITY-LON (11)                             
021400     MOVE 'Victoria'      TO WC-CITY-NAME (12)                            
021500     MOVE 0484284         TO WC-CITY-LAT (12)                             
021600     MOVE -1233656        TO WC-CITY-LON (12)                             
021700     .                                                                    
021800                                                                          
021900*---------------------------------------------------------------*         
022000*    CARRY FORWARD THE NON-MOCK PROJECTS 1-CLEAN KEPT ON                  
022100*    PROJ-B.DAT SO THIS RUN'S FRESH LOAD DOES NOT ERASE THEM              
022200*    (CW01971).                                                           
022300*---------------------------------------------------------------*         
022400 0600-CARRY-FORWARD-PROJECTS.                                             
022500                                                                          
022600     READ F-PROJ-OLD                                                      
022700         AT END                                                           
022800             SET PROJ-OLD-DONE TO TRUE                                    
022900             GO TO 0600-CARRY-FORWARD-PROJECTS-EXIT                       
023000     END-READ                                                             
023100                                                                          
023200     MOVE F-PROJ-OLD-REC TO F-PROJ-NEW-REC                                
023300     WRITE F-PROJ-NEW-REC                                                 
023400     ADD 1 TO WK-PROJ-CARRIED                                             
023500     .                                                                    
023600                                                                          
023700 0600-CARRY-FORWARD-PROJECTS-EXIT.                                        
023800     EXIT.                                                                
023900                                                                          
024000*---------------------------------------------------------------*         
024100*    ONE RAW PROJECT: ASSIGN ITS KEY, WRITE THE HEADER ROW,               
024200*    THEN FLATTEN ITS TASK SKILL REQUIREMENTS FOR PHASE 6.                
024300*---------------------------------------------------------------*         
024400 1000-LOAD-ONE-PROJECT.                                                   
024500                                                                          
024600     READ F-PRJ-RAW                                                       
024700         AT END                                                           
024800             SET PRJ-RAW-DONE TO TRUE                                     
024900             GO TO 1000-LOAD-ONE-PROJECT-EXIT                             
025000     END-READ                                                             
025100                                                                          
025200     ADD 1 TO WK-PRJ-SEQ                                                  
025300     MOVE 'PJ'       TO WK-PRJ-ID (1:2)                                   
025400     MOVE WK-PRJ-SEQ TO WK-PRJ-ID (3:6)                                   
025500                                                                          
025600     PERFORM 1100-SPLIT-PRIMARY-LOCATION                                  
025700         THRU 1100-SPLIT-PRIMARY-LOCATION-EXIT                            
025800     PERFORM 1200-LOOKUP-CITY THRU 1200-LOOKUP-CITY-EXIT                  
025900     PERFORM 1300-WRITE-PROJECT THRU 1300-WRITE-PROJECT-EXIT              
026000                                                                          
026100     MOVE 1 TO WK-REQ-SUB                                                 
026200     PERFORM 1400-FLATTEN-ONE-TASK THRU 1400-FLATTEN-ONE-TASK-EXIT        
026300         UNTIL WK-REQ-SUB > WI-PRJ-REQ-COUNT                              
026400                                                                          
026500     IF (WK-PRJ-SEQ / 10) * 10 = WK-PRJ-SEQ                               
026600         DISPLAY "5-PROJECTS PROGRESS " WK-PRJ-SEQ                        
026700     END-IF                                                               
026800     .                                                                    
026900                                                                          
027000 1000-LOAD-ONE-PROJECT-EXIT.                                              
027100     EXIT.                                                                
027200                                                                          
027300*---------------------------------------------------------------*         
027400*    PRIMARY LOCATION IS THE FIRST LISTED LOCATION; DEFAULT               
027500*    TORONTO, ONTARIO WHEN THE FEED CARRIED NONE (CW00601).               
027600*    CITY IS THE TOKEN BEFORE THE FIRST COMMA, PROVINCE THE               
027700*    TOKEN AFTER IT.                                                      
027800*---------------------------------------------------------------*         
027900 1100-SPLIT-PRIMARY-LOCATION.                                             
028000                                                                          
028100     IF WI-PRJ-LOC-COUNT = 0 OR WI-PRJ-LOC-LIST (1) = SPACES              
028200         MOVE 'Toronto'       TO WK-PRIMARY-CITY                          
028300         MOVE 'Ontario'       TO WK-PRIMARY-PROVINCE                      
028400     ELSE                                                                 
028500         MOVE WI-PRJ-LOC-LIST (1) TO WK-PRIMARY-LOCATION                  
028600         MOVE 47 TO WK-LOC-LEN                                            
028700         PERFORM 1110-TRIM-LOC-LEN THRU 1110-TRIM-LOC-LEN-EXIT            
028800             UNTIL WK-LOC-LEN = 0                                         
028900                 OR WK-PRIMARY-LOCATION (WK-LOC-LEN:1) NOT = SPACE        
029000                                                                          
029100         MOVE 0 TO WK-COMMA-SUB                                           
029200         MOVE 1 TO WK-CITY-SUB                                            
029300         PERFORM 1120-FIND-COMMA THRU 1120-FIND-COMMA-EXIT                
029400             UNTIL WK-CITY-SUB > WK-LOC-LEN                               
029500                                                                          
029600         IF WK-COMMA-SUB = 0                                              
029700             MOVE WK-PRIMARY-LOCATION TO WK-PRIMARY-CITY                  
029800             MOVE SPACES TO WK-PRIMARY-PROVINCE                           
029900         ELSE                                                             
030000             MOVE WK-PRIMARY-LOCATION (1:WK-COMMA-SUB - 1)                
030100                 TO WK-PRIMARY-CITY                                       
030200             MOVE WK-PRIMARY-LOCATION                                     
030300                 (WK-COMMA-SUB + 2:WK-LOC-LEN - WK-COMMA-SUB - 1)         
030400                 TO WK-PRIMARY-PROVINCE                                   
030500         END-IF                                                           
030600     END-IF                                                               
030700     .                                                                    
030800                                                                          
030900 1100-SPLIT-PRIMARY-LOCATION-EXIT.                                        
031000     EXIT.                                                                
031100                                                                          
031200 1110-TRIM-LOC-LEN.                                                       
031300     SUBTRACT 1 FROM WK-LOC-LEN                                           
031400     .                                                                    
031500 1110-TRIM-LOC-LEN-EXIT.                                                  
031600     EXIT.                                                                
031700                                                                          
031800 1120-FIND-COMMA.                                                         
031900                                                                          
032000     IF WK-PRIMARY-LOCATION (WK-CITY-SUB:1) = ','                         
032100         MOVE WK-CITY-SUB TO WK-COMMA-SUB                                 
032200         MOVE WK-LOC-LEN  TO WK-CITY-SUB                                  
032300     END-IF                                                               
032400     ADD 1 TO WK-CITY-SUB                                                 
032500     .                                                                    
032600                                                                          
032700 1120-FIND-COMMA-EXIT.                                                    
032800     EXIT.                                                                
032900                                                                          
033000*---------------------------------------------------------------*         
033100*    LOOK UP THE PRIMARY CITY IN THE COORDINATE TABLE; UNKNOWN            
033200*    CITIES DEFAULT TO TORONTO PER BUREAU POLICY (CW01706).               
033300*---------------------------------------------------------------*         
033400 1200-LOOKUP-CITY.                                                        
033500                                                                          
033600     SET WK-NOT-FOUND TO TRUE                                             
033700     MOVE 1 TO WK-CITY-SUB                                                
033800     PERFORM 1210-SEARCH-CITY THRU 1210-SEARCH-CITY-EXIT                  
033900         UNTIL WK-CITY-SUB > 12                                           
034000                                                                          
034100     IF WK-NOT-FOUND                                                      
034200         MOVE 1 TO WK-CITY-FOUND-SUB                                      
034300     END-IF                                                               
034400     .                                                                    
034500                                                                          
034600 1200-LOOKUP-CITY-EXIT.                                                   
034700     EXIT.                                                                
034800                                                                          
034900 1210-SEARCH-CITY.                                                        
035000                                                                          
035100     IF WC-CITY-NAME (WK-CITY-SUB) = WK-PRIMARY-CITY                      
035200         SET WK-FOUND TO TRUE                                             
035300         MOVE WK-CITY-SUB TO WK-CITY-FOUND-SUB                            
035400         MOVE 13 TO WK-CITY-SUB                                           
035500     END-IF                                                               
035600     ADD 1 TO WK-CITY-SUB                                                 
035700     .                                                                    
035800                                                                          
035900 1210-SEARCH-CITY-EXIT.                                                   
036000     EXIT.                                                                
036100                                                                          
036200*---------------------------------------------------------------*         
036300*    WRITE THE PROJECT MASTER ROW.  STATUS AND CAPACITY ARE               
036400*    FIXED BY STANDING BUREAU INSTRUCTION (CW01890).                      
036500*---------------------------------------------------------------*         
036600 1300-WRITE-PROJECT.                                                      
036700                                                                          
036800     MOVE SPACES TO F-PROJ-NEW-REC                                        
036900     MOVE WK-PRJ-ID  TO PJ-PRJ-ID                                         
037000     MOVE WI-PRJ-NAME TO PJ-PRJ-NAME                                      
037100     MOVE WC-CITY-LAT (WK-CITY-FOUND-SUB) TO PJ-PRJ-LATITUDE              
037200     MOVE WC-CITY-LON (WK-CITY-FOUND-SUB) TO PJ-PRJ-LONGITUDE             
037300                                                                          
037400     STRING WK-PRIMARY-CITY DELIMITED BY SPACE                            
037500            ', ' DELIMITED BY SIZE                                        
037600            WK-PRIMARY-PROVINCE DELIMITED BY SPACE                        
037700            ', Canada' DELIMITED BY SIZE                                  
037800         INTO PJ-PRJ-LOCATION-NAME                                        
037900                                                                          
038000     MOVE 'active' TO PJ-PRJ-STATUS                                       
038100     MOVE 20       TO PJ-PRJ-MAX-VOLUNTEERS                               
038200                                                                          
038300     WRITE F-PROJ-NEW-REC                                                 
038400     .                                                                    
038500                                                                          
038600 1300-WRITE-PROJECT-EXIT.                                                 
038700     EXIT.                                                                
038800                                                                          
038900*---------------------------------------------------------------*         
039000*    ONE TASK SKILL REQUIREMENT ROW, FLATTENED FOR PHASE 6.               
039100*---------------------------------------------------------------*         
039200 1400-FLATTEN-ONE-TASK.                                                   
039300                                                                          
039400     MOVE SPACES TO F-PRJREQ-NEW-REC                                      
039500     MOVE WK-PRJ-ID  TO PQ-PRJ-ID                                         
039600     MOVE WI-PRJ-REQ-TASK-SEQ (WK-REQ-SUB)  TO PQ-TASK-SEQ                
039700     MOVE WI-PRJ-REQ-SKL-NAME (WK-REQ-SUB)  TO PQ-SKILL-NAME              
039800     MOVE WI-PRJ-REQ-SKL-WGT (WK-REQ-SUB)   TO PQ-SKILL-WEIGHT            
039900     WRITE F-PRJREQ-NEW-REC                                               
040000     ADD 1 TO WK-TASK-ROW-COUNT                                           
040100                                                                          
040200     ADD 1 TO WK-REQ-SUB                                                  
040300     .                                                                    
040400                                                                          
040500 1400-FLATTEN-ONE-TASK-EXIT.                                              
040600     EXIT.                                                                
040700                                                                          
040800****************************************************************          
040900 FIN-PGM.                                                                 
041000     STOP RUN.                                                            
041100****************************************************************          
