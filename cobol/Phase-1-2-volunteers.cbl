000100****************************************************************          
000200* PROGRAM:    4-VOLUNTEERS                                                
000300* PURPOSE:    Load the volunteer master and volunteer-skill               
000400*             master from the raw volunteer feed: assign a                
000500*             VOL-ID, generate the login email, look up the               
000600*             home city against the coordinate table, and lay             
000700*             down one VOLUNTEER-SKILL row per claimed skill.             
000800* Tectonics: cobc                                                         
000900****************************************************************          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID. 4-VOLUNTEERS.                                                
001200 AUTHOR. RENE LAFRAMBOISE.                                                
001300 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001400 DATE-WRITTEN. 06/12/1984.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*   06/12/84 RL  CW00104  ORIGINAL VOLUNTEER LOADER.                      
002000*   21/02/85 RL  CW00189  ADD CITY-COORDINATE TABLE LOOKUP,               
002100*                         PREVIOUSLY LEFT LAT/LON ZERO.                   
002200*   12/08/88 RL  CW00455  SKIP DUPLICATE SKILL ON SAME VOL,               
002300*                         FIRST CLAIM WINS.                               
002400*   23/03/90 FXM CW00923  CORRECT EMAIL DOT-SUBSTITUTION, WAS             
002500*                         DOTTING THE TRAILING PAD TOO.                   
002600*   14/01/93 KR  CW01143  PROGRESS MESSAGE EVERY 100 RECORDS              
002700*                         FOR LONG OVERNIGHT RUNS.                        
002800*   30/11/98 LF  CW01533  Y2K: NO DATE FIELDS ON THIS RECORD,             
002900*                         REVIEWED AND NO CHANGE REQUIRED.                
003000*   19/06/01 SD  CW01705  DEFAULT UNLOCATED CITY TO OTTAWA PER            
003100*                         BUREAU POLICY RATHER THAN REJECTING.            
003200*   04/10/06 AO  CW01962  EMAIL STRING WAS DELIMITED BY SIZE ON           
003300*                         WK-EMAIL-LOCAL, SO THE TRAILING PAD             
003400*                         RODE ALONG AND PUSHED @CMPAC.ORG OUT            
003500*                         TO A FIXED COLUMN - 1-CLEAN'S MOCK-             
003600*                         USER CHECK NEVER MATCHED ON RERUN.              
003700*                         NOW DELIMITED BY SPACE LIKE THE CITY            
003800*                         STRING BELOW.                                   
003900*   02/11/06 AO  CW01970  USERS-B.DAT/VOLSKL-B.DAT FROM 1-CLEAN           
004000*                         WERE NEVER READ BY THIS PROGRAM, SO THE         
004100*                         KEPT (NON-MOCK) ROWS 1-CLEAN SWEPT              
004200*                         FORWARD WENT NOWHERE AND THIS LOADER            
004300*                         SIMPLY OVERWROTE THEM.  NOW CARRIES             
004400*                         THE B-FILES FORWARD ONTO THE A-FILES            
004500*                         BEFORE FANNING OUT THE FRESH ROWS.              
004600****************************************************************          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300                                                                          
005400     SELECT F-VOL-RAW ASSIGN TO "VOL-RAW.DAT"                             
005500         ORGANIZATION LINE SEQUENTIAL.                                    
005600                                                                          
005700     SELECT F-SKILLS ASSIGN TO "SKILLS-C.DAT"                             
005800         ORGANIZATION LINE SEQUENTIAL.                                    
005900                                                                          
006000     SELECT F-USERS-OLD ASSIGN TO "USERS-B.DAT"                           
006100         ORGANIZATION LINE SEQUENTIAL.                                    
006200                                                                          
006300     SELECT F-VOLSKL-OLD ASSIGN TO "VOLSKL-B.DAT"                         
006400         ORGANIZATION LINE SEQUENTIAL.                                    
006500                                                                          
006600     SELECT F-USERS-NEW ASSIGN TO "USERS-A.DAT"                           
006700         ORGANIZATION LINE SEQUENTIAL.                                    
006800                                                                          
006900     SELECT F-VOLSKL-NEW ASSIGN TO "VOLSKL-A.DAT"                         
007000         ORGANIZATION LINE SEQUENTIAL.                                    
007100                                                                          
007200****************************************************************          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500                                                                          
007600 FD  F-VOL-RAW.                                                           
007700 01  F-VOL-RAW-REC.                                                       
007800     05 WI-VOL-NAME           PIC X(30).                                  
007900     05 WI-VOL-CITY           PIC X(20).                                  
008000     05 WI-VOL-PROVINCE       PIC X(25).                                  
008100     05 WI-VOL-SKL-COUNT      PIC 9(02).                                  
008200     05 WI-VOL-SKL-LIST OCCURS 10 TIMES.                                  
008300        10 WI-VOL-SKL-NAME    PIC X(30).                                  
008400        10 WI-VOL-SKL-PROF    PIC 9V99.                                   
008500     05 FILLER                PIC X(30).                                  
008600 01  F-VOL-RAW-FLAT REDEFINES F-VOL-RAW-REC                               
008700                              PIC X(437).                                 
008800                                                                          
008900 FD  F-SKILLS.                                                            
009000 01  F-SKILLS-REC.                                                        
009100     05 SK-SKILL-ID           PIC X(08).                                  
009200     05 SK-SKILL-NAME         PIC X(30).                                  
009300     05 SK-SKILL-CATEGORY     PIC X(12).                                  
009400     05 FILLER                PIC X(10).                                  
009500                                                                          
009600 FD  F-USERS-OLD.                                                         
009700 01  F-USERS-OLD-REC           PIC X(165).                                
009800                                                                          
009900 FD  F-VOLSKL-OLD.                                                        
010000 01  F-VOLSKL-OLD-REC          PIC X(30).                                 
010100                                                                          
010200 FD  F-USERS-NEW.                                                         
010300 01  F-USERS-NEW-REC.                                                     
010400     05 VL-VOL-ID             PIC X(08).                                  
010500     05 VL-VOL-NAME           PIC X(30).                                  
010600     05 VL-VOL-EMAIL          PIC X(50).                                  
010700     05 VL-VOL-LATITUDE       PIC S9(03)V9(04).                           
010800     05 VL-VOL-LONGITUDE      PIC S9(03)V9(04).                           
010900     05 VL-VOL-LOCATION-NAME  PIC X(50).                                  
011000     05 VL-VOL-ROLE           PIC X(12).                                  
011100     05 VL-VOL-HAS-LOCATION   PIC X(01).                                  
011200     05 FILLER                PIC X(08).                                  
011300 01  F-USERS-NEW-FLAT REDEFINES F-USERS-NEW-REC                           
011400                              PIC X(165).                                 
011500                                                                          
011600 FD  F-VOLSKL-NEW.                                                        
011700 01  F-VOLSKL-NEW-REC.                                                    
011800     05 VS-VOL-ID     PIC X(08).                                          
011900     05 VS-SKILL-ID   PIC X(08).                                          
012000     05 VS-CLAIMED    PIC X(01).                                          
012100     05 VS-SCORE      PIC 9V99.                                           
012200     05 FILLER        PIC X(10).                                          
012300                                                                          
012400****************************************************************          
012500 WORKING-STORAGE SECTION.                                                 
012600                                                                          
012700 01  WK-CITY-TABLE.                                                       
012800     05 WK-CITY-ENTRY OCCURS 12 TIMES.                                    
012900        10 WC-CITY-NAME  PIC X(20).                                       
013000        10 WC-CITY-LAT   PIC S9(03)V9(04).                                
013100        10 WC-CITY-LON   PIC S9(03)V9(04).                                
013200     05 FILLER            PIC X(06).                                      
013300                                                                          
013400 01  WK-ALPHABET.                                                         
013500     05 WK-LOWER-ALPHA  PIC X(26)                                         
013600        VALUE 'abcdefghijklmnopqrstuvwxyz'.                               
013700     05 WK-UPPER-ALPHA  PIC X(26)                                         
013800        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
013900 01  WK-ALPHABET-FLAT REDEFINES WK-ALPHABET                               
014000                              PIC X(52).                                  
014100                                                                          
014200 01  WK-SKILL-TABLE.                                                      
014300     05 WK-SKL-COUNT      PIC 9(04) COMP VALUE 0.                         
014400     05 WK-SKL-ENTRY OCCURS 400 TIMES.                                    
014500        10 WK-SKL-ID        PIC X(08).                                    
014600        10 WK-SKL-NAME-FOLD PIC X(30).                                    
014700     05 FILLER             PIC X(08).                                     
014800                                                                          
014900 01  WK-COUNTERS.                                                         
015000     05 WK-VOL-SEQ          PIC 9(06) COMP VALUE 0.                       
015100     05 WK-ASSIGN-COUNT     PIC 9(06) COMP VALUE 0.                       
015200     05 FILLER              PIC X(06).                                    
015300                                                                          
015400 01  WK-WORK-AREA.                                                        
015500     05 WK-VOL-ID            PIC X(08).                                   
015600     05 WK-EMAIL-LOCAL       PIC X(30).                                   
015700     05 WK-NAME-LEN          PIC 9(02) COMP.                              
015800     05 WK-CITY-SUB          PIC 9(02) COMP.                              
015900     05 WK-CITY-FOUND-SUB    PIC 9(02) COMP.                              
016000     05 WK-SKL-SUB           PIC 9(02) COMP.                              
016100     05 WK-SKL-SRCH-SUB      PIC 9(04) COMP.                              
016200     05 WK-DUP-SUB           PIC 9(02) COMP.                              
016300     05 WK-CANDIDATE-FOLD    PIC X(30).                                   
016400     05 WK-RESOLVED-SKILL-ID PIC X(08).                                   
016500     05 WK-SEEN-COUNT        PIC 9(02) COMP VALUE 0.                      
016600     05 WK-SEEN-SKILL OCCURS 10 TIMES                                     
016700                              PIC X(08).                                  
016800     05 WK-FOUND-SW          PIC X(01).                                   
016900        88 WK-FOUND              VALUE 'Y'.                               
017000        88 WK-NOT-FOUND           VALUE 'N'.                              
017100     05 FILLER               PIC X(08).                                   
017200                                                                          
017300 01  WK-VOL-EOF               PIC X(01) VALUE SPACE.                      
017400     88 VOL-RAW-DONE               VALUE 'Y'.                             
017500                                                                          
017600 01  WK-CARRY-EOF.                                                        
017700     05 WK-USERS-OLD-EOF       PIC X(01) VALUE SPACE.                     
017800        88 USERS-OLD-DONE          VALUE 'Y'.                             
017900     05 WK-VOLSKL-OLD-EOF      PIC X(01) VALUE SPACE.                     
018000        88 VOLSKL-OLD-DONE         VALUE 'Y'.                             
018100     05 FILLER                 PIC X(06).                                 
018200                                                                          
018300 01  WK-CARRY-COUNTERS.                                                   
018400     05 WK-USERS-CARRIED       PIC 9(06) COMP VALUE 0.                    
018500     05 WK-VOLSKL-CARRIED      PIC 9(06) COMP VALUE 0.                    
018600     05 FILLER                 PIC X(08).                                 
018700                                                                          
018800****************************************************************          
018900 PROCEDURE DIVISION.                                                      
019000 MAIN-PROCEDURE.                                                          
019100                                                                          
019200     PERFORM 0500-BUILD-CITY-TABLE                                        
019300                                                                          
019400     OPEN INPUT F-SKILLS                                                  
019500     PERFORM 0600-LOAD-SKILL-TABLE THRU 0600-LOAD-SKILL-TABLE-EXIT        
019600     CLOSE F-SKILLS                                                       
019700                                                                          
019800     OPEN OUTPUT F-USERS-NEW                                              
019900     OPEN OUTPUT F-VOLSKL-NEW                                             
020000                                                                          
020100     OPEN INPUT F-USERS-OLD                                               
020200     PERFORM 0700-CARRY-FORWARD-USERS                                     
020300         THRU 0700-CARRY-FORWARD-USERS-EXIT                               
020400         UNTIL USERS-OLD-DONE                                             
020500     CLOSE F-USERS-OLD                                                    
020600                                                                          
020700     OPEN INPUT F-VOLSKL-OLD                                              
020800     PERFORM 0710-CARRY-FORWARD-VOLSKL                                    
020900         THRU 0710-CARRY-FORWARD-VOLSKL-EXIT                              
021000         UNTIL VOLSKL-OLD-DONE                                            
021100     CLOSE F-VOLSKL-OLD                                                   
021200                                                                          
021300     OPEN INPUT F-VOL-RAW                                                 
021400                                                                          
021500     PERFORM 1000-LOAD-ONE-VOLUNTEER                                      
021600         THRU 1000-LOAD-ONE-VOLUNTEER-EXIT                                
021700         UNTIL VOL-RAW-DONE                                               
021800                                                                          
021900     CLOSE F-VOL-RAW F-USERS-NEW F-VOLSKL-NEW                             
022000                                                                          
022100     DISPLAY "4-VOLUNTEERS CARRIED FORWARD " WK-USERS-CARRIED.            
022200     DISPLAY "4-VOLUNTEERS LOADED " WK-VOL-SEQ.                           
022300     DISPLAY "4-VOLUNTEERS SKILL ASSIGNMENTS " WK-ASSIGN-COUNT.           
022400                                                                          
022500     PERFORM FIN-PGM.                                                     
022600     .                                                                    
022700                                                                          
022800*---------------------------------------------------------------*         
022900*    THE BUREAU'S CANADIAN CITY-TO-COORDINATE REFERENCE TABLE.            
023000*    EACH VALUE SLOT IS CITY NAME (20), LAT DDDD, SIGN (30 TOTAL)         
023100*    WITH LON FOLLOWING IN A SECOND PASS BELOW.                           
023200*---------------------------------------------------------------*         
023300 0500-BUILD-CITY-TABLE.                                                   
023400                                                                          
023500     MOVE 'Toronto'      TO WC-CITY-NAME (1)                              
023600     MOVE 0436532        TO WC-CITY-LAT (1)                               
023700     MOVE -0793832        TO WC-CITY-LON (1)                              
023800     MOVE 'Ottawa'        TO WC-CITY-NAME (2)                             
023900     MOVE 0454215         TO WC-CITY-LAT (2)                              
024000     MOVE -0756972        TO WC-CITY-LON (2)                              
024100     MOVE 'Mississauga'   TO WC-CITY-NAME (3)                             
024200     MOVE 0435890         TO WC-CITY-LAT (3)                              
024300     MOVE -0796441        TO WC-CITY-LON (3)                              
024400     MOVE 'Hamilton'      TO WC-CITY-NAME (4)                             
024500     MOVE 0432557         TO WC-CITY-LAT (4)                              
024600     MOVE -0798711        TO WC-CITY-LON (4)                              
024700     MOVE 'Calgary'       TO WC-CITY-NAME (5)                             
024800     MOVE 0510447         TO WC-CITY-LAT (5)                              
024900     MOVE -1140719        TO WC-CITY-LON (5)                              
025000     MOVE 'London'        TO WC-CITY-NAME (6)                             
025100     MOVE 0429849         TO WC-CITY-LAT (6)                              
025200     MOVE -0812453        TO WC-CITY-LON (6)                              
025300     MOVE 'Montreal'      TO WC-CITY-NAME (7)                             
025400     MOVE 0455017         TO WC-CITY-LAT (7)                              
025500     MOVE -0735673        TO WC-CITY-LON (7)                              
025600     MOVE 'Vancouver'     TO WC-CITY-NAME (8)                             
025700     MOVE 0492827         TO WC-CITY-LAT (8)                              
025800     MOVE -1231207        TO WC-CITY-LON (8)                              
025900     MOVE 'Winnipeg'      TO WC-CITY-NAME (9)                             
026000     MOVE 0498951         TO WC-CITY-LAT (9)                              
026100     MOVE -0971384        TO WC-CITY-LON (9)                              
026200     MOVE 'Edmonton'      TO WC-CITY-NAME (10)                            
026300     MOVE 0535461         TO WC-CITY-LAT (10)                             
026400     MOVE -1134938        TO WC-CITY-LON (10)                             
026500     MOVE 'Quebec City'   TO WC-CITY-NAME (11)                            
026600     MOVE 0468139         TO WC-CITY-LAT (11)                             
026700     MOVE -0712080        TO WC-CITY-LON (11)                             
026800     MOVE 'Victoria'      TO WC-CITY-NAME (12)                            
026900     MOVE 0484284         TO WC-CITY-LAT (12)                             
027000     MOVE -1233656        TO WC-CITY-LON (12)                             
027100     .                                                                    
027200                                                                          
027300*---------------------------------------------------------------*         
027400*    PULL THE RESOLVED SKILLS MASTER INTO A FOLD-NAME TABLE SO            
027500*    SKILL NAMES ON THE RAW FEED CAN BE TURNED BACK INTO IDS.             
027600*---------------------------------------------------------------*         
027700 0600-LOAD-SKILL-TABLE.                                                   
027800                                                                          
027900     READ F-SKILLS                                                        
028000         AT END                                                           
028100             GO TO 0600-LOAD-SKILL-TABLE-EXIT                             
028200     END-READ                                                             
028300                                                                          
028400     PERFORM 0610-SKILL-TABLE-LOOP THRU 0610-SKILL-TABLE-LOOP-EXIT        
028500     .                                                                    
028600                                                                          
028700 0600-LOAD-SKILL-TABLE-EXIT.                                              
028800     EXIT.                                                                
028900                                                                          
029000 0610-SKILL-TABLE-LOOP.                                                   
029100                                                                          
029200     ADD 1 TO WK-SKL-COUNT                                                
029300     MOVE SK-SKILL-ID   TO WK-SKL-ID (WK-SKL-COUNT)                       
029400     MOVE SK-SKILL-NAME TO WK-SKL-NAME-FOLD (WK-SKL-COUNT)                
029500     INSPECT WK-SKL-NAME-FOLD (WK-SKL-COUNT)                              
029600         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
029700                                                                          
029800     READ F-SKILLS                                                        
029900         AT END                                                           
030000             GO TO 0610-SKILL-TABLE-LOOP-EXIT                             
030100     END-READ                                                             
030200     GO TO 0610-SKILL-TABLE-LOOP                                          
030300     .                                                                    
030400                                                                          
030500 0610-SKILL-TABLE-LOOP-EXIT.                                              
030600     EXIT.                                                                
030700                                                                          
030800*---------------------------------------------------------------*         
030900*    CARRY FORWARD THE NON-MOCK USERS 1-CLEAN KEPT ON                     
031000*    USERS-B.DAT SO THIS RUN'S FRESH LOAD DOES NOT ERASE THEM             
031100*    (CW01970).                                                           
031200*---------------------------------------------------------------*         
031300 0700-CARRY-FORWARD-USERS.                                                
031400                                                                          
031500     READ F-USERS-OLD                                                     
031600         AT END                                                           
031700             SET USERS-OLD-DONE TO TRUE                                   
031800             GO TO 0700-CARRY-FORWARD-USERS-EXIT                          
031900     END-READ                                                             
032000                                                                          
032100     MOVE F-USERS-OLD-REC TO F-USERS-NEW-REC                              
032200     WRITE F-USERS-NEW-REC                                                
032300     ADD 1 TO WK-USERS-CARRIED                                            
032400     .                                                                    
032500                                                                          
032600 0700-CARRY-FORWARD-USERS-EXIT.                                           
032700     EXIT.                                                                
032800                                                                          
032900*---------------------------------------------------------------*         
033000*    CARRY FORWARD THE VOLUNTEER-SKILL ROWS THAT SURVIVED                 
033100*    1-CLEAN'S SWEEP (CW01970).                                           
033200*---------------------------------------------------------------*         
033300 0710-CARRY-FORWARD-VOLSKL.                                               
033400                                                                          
033500     READ F-VOLSKL-OLD                                                    
033600         AT END                                                           
033700             SET VOLSKL-OLD-DONE TO TRUE                                  
033800             GO TO 0710-CARRY-FORWARD-VOLSKL-EXIT                         
033900     END-READ                                                             
034000                                                                          
034100     MOVE F-VOLSKL-OLD-REC TO F-VOLSKL-NEW-REC                            
034200     WRITE F-VOLSKL-NEW-REC                                               
034300     ADD 1 TO WK-VOLSKL-CARRIED                                           
034400     .                                                                    
034500                                                                          
034600 0710-CARRY-FORWARD-VOLSKL-EXIT.                                          
034700     EXIT.                                                                
034800                                                                          
034900*---------------------------------------------------------------*         
035000*    ONE RAW VOLUNTEER RECORD: ASSIGN THE KEY, WRITE THE USER             
035100*    ROW, THEN FAN OUT ITS CLAIMED SKILLS.                                
035200*---------------------------------------------------------------*         
035300 1000-LOAD-ONE-VOLUNTEER.                                                 
035400                                                                          
035500     READ F-VOL-RAW                                                       
035600         AT END                                                           
035700             SET VOL-RAW-DONE TO TRUE                                     
035800             GO TO 1000-LOAD-ONE-VOLUNTEER-EXIT                           
035900     END-READ                                                             
036000                                                                          
036100     ADD 1 TO WK-VOL-SEQ                                                  
036200     MOVE 'VL'        TO WK-VOL-ID (1:2)                                  
036300     MOVE WK-VOL-SEQ  TO WK-VOL-ID (3:6)                                  
036400                                                                          
036500     PERFORM 1100-BUILD-EMAIL THRU 1100-BUILD-EMAIL-EXIT                  
036600     PERFORM 1200-LOOKUP-CITY THRU 1200-LOOKUP-CITY-EXIT                  
036700     PERFORM 1300-WRITE-VOLUNTEER THRU 1300-WRITE-VOLUNTEER-EXIT          
036800                                                                          
036900     MOVE 0 TO WK-SEEN-COUNT                                              
037000     MOVE 1 TO WK-SKL-SUB                                                 
037100     PERFORM 1400-FAN-OUT-SKILLS THRU 1400-FAN-OUT-SKILLS-EXIT            
037200         UNTIL WK-SKL-SUB > WI-VOL-SKL-COUNT                              
037300                                                                          
037400     IF (WK-VOL-SEQ / 100) * 100 = WK-VOL-SEQ                             
037500         DISPLAY "4-VOLUNTEERS PROGRESS " WK-VOL-SEQ                      
037600     END-IF                                                               
037700     .                                                                    
037800                                                                          
037900 1000-LOAD-ONE-VOLUNTEER-EXIT.                                            
038000     EXIT.                                                                
038100                                                                          
038200*---------------------------------------------------------------*         
038300*    EMAIL = LOWERCASED NAME, BLANKS TURNED TO DOTS, THEN THE             
038400*    RUNNING SEQUENCE AND THE BUREAU'S DOMAIN.                            
038500*---------------------------------------------------------------*         
038600 1100-BUILD-EMAIL.                                                        
038700                                                                          
038800     MOVE WI-VOL-NAME TO WK-EMAIL-LOCAL                                   
038900     INSPECT WK-EMAIL-LOCAL                                               
039000         CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA                      
039100                                                                          
039200     MOVE 30 TO WK-NAME-LEN                                               
039300     PERFORM 1110-TRIM-NAME-LEN THRU 1110-TRIM-NAME-LEN-EXIT              
039400         UNTIL WK-NAME-LEN = 0                                            
039500             OR WK-EMAIL-LOCAL (WK-NAME-LEN:1) NOT = SPACE                
039600                                                                          
039700     IF WK-NAME-LEN > 0                                                   
039800         INSPECT WK-EMAIL-LOCAL (1:WK-NAME-LEN)                           
039900             REPLACING ALL SPACE BY '.'                                   
040000     END-IF                                                               
040100     .                                                                    
040200                                                                          
040300 1100-BUILD-EMAIL-EXIT.                                                   
040400     EXIT.                                                                
040500                                                                          
040600 1110-TRIM-NAME-LEN.                                                      
040700     SUBTRACT 1 FROM WK-NAME-LEN                                          
040800     .                                                                    
040900 1110-TRIM-NAME-LEN-EXIT.                                                 
041000     EXIT.                                                                
041100                                                                          
041200*---------------------------------------------------------------*         
041300*    LOOK UP THE HOME CITY IN THE COORDINATE TABLE; UNKNOWN               
041400*    CITIES DEFAULT TO OTTAWA PER BUREAU POLICY (CW01705).                
041500*---------------------------------------------------------------*         
041600 1200-LOOKUP-CITY.                                                        
041700                                                                          
041800     SET WK-NOT-FOUND TO TRUE                                             
041900     MOVE 1 TO WK-CITY-SUB                                                
042000     PERFORM 1210-SEARCH-CITY THRU 1210-SEARCH-CITY-EXIT                  
042100         UNTIL WK-CITY-SUB > 12                                           
042200                                                                          
042300     IF WK-NOT-FOUND                                                      
042400         MOVE 2 TO WK-CITY-FOUND-SUB                                      
042500     END-IF                                                               
042600     .                                                                    
042700                                                                          
042800 1200-LOOKUP-CITY-EXIT.                                                   
042900     EXIT.                                                                
043000                                                                          
043100 1210-SEARCH-CITY.                                                        
043200                                                                          
043300     IF WC-CITY-NAME (WK-CITY-SUB) = WI-VOL-CITY                          
043400         SET WK-FOUND TO TRUE                                             
043500         MOVE WK-CITY-SUB TO WK-CITY-FOUND-SUB                            
043600         MOVE 13 TO WK-CITY-SUB                                           
043700     END-IF                                                               
043800     ADD 1 TO WK-CITY-SUB                                                 
043900     .                                                                    
044000                                                                          
044100 1210-SEARCH-CITY-EXIT.                                                   
044200     EXIT.                                                                
044300                                                                          
044400*---------------------------------------------------------------*         
044500*    WRITE THE VOLUNTEER MASTER ROW.                                      
044600*---------------------------------------------------------------*         
044700 1300-WRITE-VOLUNTEER.                                                    
044800                                                                          
044900     MOVE SPACES TO F-USERS-NEW-REC                                       
045000     MOVE WK-VOL-ID       TO VL-VOL-ID                                    
045100     MOVE WI-VOL-NAME     TO VL-VOL-NAME                                  
045200                                                                          
045300     STRING WK-EMAIL-LOCAL DELIMITED BY SPACE                             
045400            '.' DELIMITED BY SIZE                                         
045500            WK-VOL-SEQ DELIMITED BY SIZE                                  
045600            '@cmpac.org' DELIMITED BY SIZE                                
045700         INTO VL-VOL-EMAIL                                                
045800                                                                          
045900     MOVE WC-CITY-LAT (WK-CITY-FOUND-SUB) TO VL-VOL-LATITUDE              
046000     MOVE WC-CITY-LON (WK-CITY-FOUND-SUB) TO VL-VOL-LONGITUDE             
046100                                                                          
046200     IF WI-VOL-PROVINCE = SPACES                                          
046300         STRING WI-VOL-CITY DELIMITED BY SPACE                            
046400                ', Unknown, Canada' DELIMITED BY SIZE                     
046500             INTO VL-VOL-LOCATION-NAME                                    
046600     ELSE                                                                 
046700         STRING WI-VOL-CITY DELIMITED BY SPACE                            
046800                ', ' DELIMITED BY SIZE                                    
046900                WI-VOL-PROVINCE DELIMITED BY SPACE                        
047000                ', Canada' DELIMITED BY SIZE                              
047100             INTO VL-VOL-LOCATION-NAME                                    
047200     END-IF                                                               
047300                                                                          
047400     MOVE 'volunteer' TO VL-VOL-ROLE                                      
047500     MOVE 'Y'          TO VL-VOL-HAS-LOCATION                             
047600                                                                          
047700     WRITE F-USERS-NEW-REC                                                
047800     .                                                                    
047900                                                                          
048000 1300-WRITE-VOLUNTEER-EXIT.                                               
048100     EXIT.                                                                
048200                                                                          
048300*---------------------------------------------------------------*         
048400*    ONE CLAIMED SKILL SLOT: RESOLVE ITS ID AND WRITE THE ROW             
048500*    UNLESS THIS VOLUNTEER ALREADY CLAIMED THAT SKILL (CW00455).          
048600*---------------------------------------------------------------*         
048700 1400-FAN-OUT-SKILLS.                                                     
048800                                                                          
048900     MOVE WI-VOL-SKL-NAME (WK-SKL-SUB) TO WK-CANDIDATE-FOLD               
049000     INSPECT WK-CANDIDATE-FOLD                                            
049100         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
049200                                                                          
049300     SET WK-NOT-FOUND TO TRUE                                             
049400     MOVE 1 TO WK-SKL-SRCH-SUB                                            
049500     PERFORM 1410-SEARCH-SKILL-ID THRU 1410-SEARCH-SKILL-ID-EXIT          
049600         UNTIL WK-SKL-SRCH-SUB > WK-SKL-COUNT                             
049700                                                                          
049800     IF WK-FOUND                                                          
049900         SET WK-NOT-FOUND TO TRUE                                         
050000         MOVE 1 TO WK-DUP-SUB                                             
050100         PERFORM 1420-CHECK-DUPLICATE                                     
050200             THRU 1420-CHECK-DUPLICATE-EXIT                               
050300             UNTIL WK-DUP-SUB > WK-SEEN-COUNT                             
050400                                                                          
050500         IF WK-NOT-FOUND                                                  
050600             ADD 1 TO WK-SEEN-COUNT                                       
050700             MOVE WK-RESOLVED-SKILL-ID                                    
050800                 TO WK-SEEN-SKILL (WK-SEEN-COUNT)                         
050900             MOVE SPACES TO F-VOLSKL-NEW-REC                              
051000             MOVE WK-VOL-ID            TO VS-VOL-ID                       
051100             MOVE WK-RESOLVED-SKILL-ID TO VS-SKILL-ID                     
051200             MOVE 'Y'                  TO VS-CLAIMED                      
051300             MOVE WI-VOL-SKL-PROF (WK-SKL-SUB) TO VS-SCORE                
051400             WRITE F-VOLSKL-NEW-REC                                       
051500             ADD 1 TO WK-ASSIGN-COUNT                                     
051600         END-IF                                                           
051700     END-IF                                                               
051800                                                                          
051900     ADD 1 TO WK-SKL-SUB                                                  
052000     .                                                                    
052100                                                                          
052200 1400-FAN-OUT-SKILLS-EXIT.                                                
052300     EXIT.                                                                
052400                                                                          
052500 1410-SEARCH-SKILL-ID.                                                    
052600                                                                          
052700     IF WK-SKL-NAME-FOLD (WK-SKL-SRCH-SUB) = WK-CANDIDATE-FOLD            
052800         SET WK-FOUND TO TRUE                                             
052900         MOVE WK-SKL-ID (WK-SKL-SRCH-SUB) TO WK-RESOLVED-SKILL-ID         
053000         MOVE WK-SKL-COUNT TO WK-SKL-SRCH-SUB                             
053100     END-IF                                                               
053200     ADD 1 TO WK-SKL-SRCH-SUB                                             
053300     .                                                                    
053400                                                                          
053500 1410-SEARCH-SKILL-ID-EXIT.                                               
053600     EXIT.                                                                
053700                                                                          
053800 1420-CHECK-DUPLICATE.                                                    
053900                                                                          
054000     IF WK-SEEN-SKILL (WK-DUP-SUB) = WK-RESOLVED-SKILL-ID                 
054100         SET WK-FOUND TO TRUE                                             
054200         MOVE WK-SEEN-COUNT TO WK-DUP-SUB                                 
054300     END-IF                                                               
054400     ADD 1 TO WK-DUP-SUB                                                  
054500     .                                                                    
054600                                                                          
054700 1420-CHECK-DUPLICATE-EXIT.                                               
054800     EXIT.                                                                
054900                                                                          
055000****************************************************************          
055100 FIN-PGM.                                                                 
055200     STOP RUN.                                                            
055300****************************************************************          
