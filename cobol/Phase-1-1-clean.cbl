000100*****************************************************************         
000200* PROGRAM:    1-CLEAN                                                     
000300* PURPOSE:    Strip previously generated mock data from the               
000400*             volunteer, volunteer-skill, project and project-            
000500*             skill masters before a fresh DATALOAD run.                  
000600* Tectonics: cobc                                                         
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. 1-CLEAN.                                                     
001000 AUTHOR. RENE LAFRAMBOISE.                                                
001100 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001200 DATE-WRITTEN. 04/12/1984.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001500*****************************************************************         
001600* CHANGE LOG                                                              
001700*   04/12/84 RL  CW00101  ORIGINAL WRITE-UP OF MOCK-DATA SWEEP.           
001800*   19/02/85 RL  CW00188  ADD PROJECT-SKILL PURGE ALONGSIDE               
001900*                         PROJECT PURGE (WERE LEFT ORPHANED).             
002000*   11/07/87 RL  CW00410  WIDEN SAMPLE-PREFIX TABLE TO 5 ENTRIES.         
002100*   23/03/90 FXM CW00922  CORRECT EMAIL-DOMAIN COMPARE, WAS               
002200*                         TESTING WRONG SUBSTRING OFFSET.                 
002300*   14/01/93 KR  CW01140  TRACE COUNTS TO SYSOUT FOR RECON.               
002400*   30/11/98 LF  CW01530  Y2K: NO DATE FIELDS ON THESE RECORDS,           
002500*                         REVIEWED AND NO CHANGE REQUIRED.                
002600*   08/06/01 SD  CW01702  ADD FLAT REDEFINES FOR PASS-THROUGH             
002700*                         AFTER USER RECORD WIDENED UPSTREAM.             
002800*   17/09/04 AO  CW01988  DROP-TABLE NOW 9(04) ENTRIES, OLD               
002900*                         9(03) COUNTER WAS WRAPPING.                     
003000*   02/11/06 AO  CW01974  DOMAIN LITERAL WAS UPPER CASE, LOADER           
003100*                         STAMPS LOWER CASE -- COMPARE AT (26:10)         
003200*                         NEVER MATCHED, SWEEP DROPPED NOTHING.           
003300*                         LITERAL NOW LOWER CASE TO AGREE.                
003400*****************************************************************         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100                                                                          
004200     SELECT F-USERS-OLD ASSIGN TO "USERS-A.DAT"                           
004300         ORGANIZATION LINE SEQUENTIAL.                                    
004400                                                                          
004500     SELECT F-USERS-NEW ASSIGN TO "USERS-B.DAT"                           
004600         ORGANIZATION LINE SEQUENTIAL.                                    
004700                                                                          
004800     SELECT F-VOLSKL-OLD ASSIGN TO "VOLSKL-A.DAT"                         
004900         ORGANIZATION LINE SEQUENTIAL.                                    
005000                                                                          
005100     SELECT F-VOLSKL-NEW ASSIGN TO "VOLSKL-B.DAT"                         
005200         ORGANIZATION LINE SEQUENTIAL.                                    
005300                                                                          
005400     SELECT F-PROJ-OLD ASSIGN TO "PROJ-A.DAT"                             
005500         ORGANIZATION LINE SEQUENTIAL.                                    
005600                                                                          
005700     SELECT F-PROJ-NEW ASSIGN TO "PROJ-B.DAT"                             
005800         ORGANIZATION LINE SEQUENTIAL.                                    
005900                                                                          
006000     SELECT F-PRJSKL-OLD ASSIGN TO "PRJSKL-A.DAT"                         
006100         ORGANIZATION LINE SEQUENTIAL.                                    
006200                                                                          
006300     SELECT F-PRJSKL-NEW ASSIGN TO "PRJSKL-B.DAT"                         
006400         ORGANIZATION LINE SEQUENTIAL.                                    
006500                                                                          
006600*****************************************************************         
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900                                                                          
007000 FD  F-USERS-OLD.                                                         
007100 01  F-USERS-OLD-REC.                                                     
007200     05 FU-VOL-ID             PIC X(08).                                  
007300     05 FU-VOL-NAME           PIC X(30).                                  
007400     05 FU-VOL-EMAIL          PIC X(50).                                  
007500     05 FU-VOL-LATITUDE       PIC S9(03)V9(04).                           
007600     05 FU-VOL-LONGITUDE      PIC S9(03)V9(04).                           
007700     05 FU-VOL-LOCATION-NAME  PIC X(50).                                  
007800     05 FU-VOL-ROLE           PIC X(12).                                  
007900     05 FU-VOL-HAS-LOCATION   PIC X(01).                                  
008000     05 FILLER                PIC X(08).                                  
008100 01  F-USERS-OLD-FLAT REDEFINES F-USERS-OLD-REC                           
008200                               PIC X(165).                                
008300                                                                          
008400 FD  F-USERS-NEW.                                                         
008500 01  F-USERS-NEW-REC           PIC X(165).                                
008600                                                                          
008700 FD  F-VOLSKL-OLD.                                                        
008800 01  F-VOLSKL-OLD-REC.                                                    
008900     05 FV-VOL-ID      PIC X(08).                                         
009000     05 FV-SKILL-ID    PIC X(08).                                         
009100     05 FV-CLAIMED     PIC X(01).                                         
009200     05 FV-SCORE       PIC 9V99.                                          
009300     05 FILLER         PIC X(10).                                         
009400                                                                          
009500 FD  F-VOLSKL-NEW.                                                        
009600 01  F-VOLSKL-NEW-REC          PIC X(30).                                 
009700                                                                          
009800 FD  F-PROJ-OLD.                                                          
009900 01  F-PROJ-OLD-REC.                                                      
010000     05 FP-PRJ-ID              PIC X(08).                                 
010100     05 FP-PRJ-NAME            PIC X(40).                                 
010200     05 FP-PRJ-LATITUDE        PIC S9(03)V9(04).                          
010300     05 FP-PRJ-LONGITUDE       PIC S9(03)V9(04).                          
010400     05 FP-PRJ-LOCATION-NAME   PIC X(50).                                 
010500     05 FP-PRJ-STATUS          PIC X(10).                                 
010600     05 FP-PRJ-MAX-VOLUNTEERS  PIC 9(04).                                 
010700     05 FILLER                 PIC X(08).                                 
010800                                                                          
010900 FD  F-PROJ-NEW.                                                          
011000 01  F-PROJ-NEW-REC            PIC X(134).                                
011100                                                                          
011200 FD  F-PRJSKL-OLD.                                                        
011300 01  F-PRJSKL-OLD-REC.                                                    
011400     05 FS-PRJ-ID     PIC X(08).                                          
011500     05 FS-SKILL-ID   PIC X(08).                                          
011600     05 FS-REQUIRED   PIC X(01).                                          
011700     05 FS-WEIGHT     PIC 9V99.                                           
011800     05 FILLER        PIC X(10).                                          
011900                                                                          
012000 FD  F-PRJSKL-NEW.                                                        
012100 01  F-PRJSKL-NEW-REC          PIC X(30).                                 
012200                                                                          
012300*****************************************************************         
012400 WORKING-STORAGE SECTION.                                                 
012500                                                                          
012600 01  WK-COUNTERS.                                                         
012700     05 WK-USERS-KEPT       PIC 9(06) COMP.                               
012800     05 WK-USERS-DROPPED    PIC 9(06) COMP.                               
012900     05 WK-VOLSKL-DROPPED   PIC 9(06) COMP.                               
013000     05 WK-PROJ-DROPPED     PIC 9(06) COMP.                               
013100     05 WK-PRJSKL-DROPPED   PIC 9(06) COMP.                               
013200     05 FILLER              PIC X(08).                                    
013300                                                                          
013400 01  WK-EMAIL-PARTS REDEFINES WK-COUNTERS.                                
013500     05 FILLER               PIC X(30).                                   
013600                                                                          
013700 01  WK-DROP-VOL-TABLE.                                                   
013800     05 WK-DROP-VOL-COUNT    PIC 9(04) COMP VALUE 0.                      
013900     05 WK-DROP-VOL-ENTRY OCCURS 2000 TIMES.                              
014000        10 WK-DROP-VOL-ID    PIC X(08).                                   
014100     05 FILLER               PIC X(04).                                   
014200                                                                          
014300 01  WK-DROP-PRJ-TABLE.                                                   
014400     05 WK-DROP-PRJ-COUNT    PIC 9(04) COMP VALUE 0.                      
014500     05 WK-DROP-PRJ-ENTRY OCCURS 0005 TIMES.                              
014600        10 WK-DROP-PRJ-ID    PIC X(08).                                   
014700     05 FILLER               PIC X(04).                                   
014800                                                                          
014900 01  WK-NAME-PREFIX-VIEW.                                                 
015000     05 WK-CMP-NAME-12        PIC X(12).                                  
015100     05 WK-CMP-NAME-REST      PIC X(27).                                  
015200     05 FILLER                PIC X(01).                                  
015300 01  WK-NAME-PREFIX-ALT REDEFINES WK-NAME-PREFIX-VIEW.                    
015400     05 WK-CMP-NAME-FULL      PIC X(40).                                  
015500                                                                          
015600 01  WK-MISC.                                                             
015700     05 WK-SAMPLE-PREFIX      PIC X(12) VALUE 'Mock Project'.             
015800     05 WK-GENERATED-DOMAIN   PIC X(10) VALUE '@cmpac.org'.               
015900     05 WK-FOUND-SW           PIC X(01).                                  
016000        88 WK-FOUND               VALUE 'Y'.                              
016100        88 WK-NOT-FOUND           VALUE 'N'.                              
016200     05 WK-DV-SUB              PIC 9(04) COMP.                            
016300     05 WK-DP-SUB              PIC 9(04) COMP.                            
016400     05 FILLER                 PIC X(04).                                 
016500                                                                          
016600 01  WK-EOF-SWITCHES.                                                     
016700     05 WK-USERS-EOF        PIC X(01) VALUE SPACE.                        
016800        88 USERS-DONE               VALUE 'Y'.                            
016900     05 WK-PROJ-EOF         PIC X(01) VALUE SPACE.                        
017000        88 PROJ-DONE                VALUE 'Y'.                            
017100     05 WK-VOLSKL-EOF       PIC X(01) VALUE SPACE.                        
017200        88 VOLSKL-DONE              VALUE 'Y'.                            
017300     05 WK-PRJSKL-EOF       PIC X(01) VALUE SPACE.                        
017400        88 PRJSKL-DONE              VALUE 'Y'.                            
017500     05 FILLER              PIC X(04).                                    
017600                                                                          
017700*****************************************************************         
017800 PROCEDURE DIVISION.                                                      
017900 MAIN-PROCEDURE.                                                          
018000                                                                          
018100     PERFORM 1000-SWEEP-USERS.                                            
018200     PERFORM 2000-SWEEP-PROJECTS.                                         
018300     PERFORM 3000-SWEEP-VOLUNTEER-SKILLS.                                 
018400     PERFORM 4000-SWEEP-PROJECT-SKILLS.                                   
018500                                                                          
018600     DISPLAY "1-CLEAN USERS KEPT    " WK-USERS-KEPT.                      
018700     DISPLAY "1-CLEAN USERS DROPPED " WK-USERS-DROPPED.                   
018800     DISPLAY "1-CLEAN VOLSKL DROPPED" WK-VOLSKL-DROPPED.                  
018900     DISPLAY "1-CLEAN PROJ DROPPED  " WK-PROJ-DROPPED.                    
019000     DISPLAY "1-CLEAN PRJSKL DROPPED" WK-PRJSKL-DROPPED.                  
019100                                                                          
019200     PERFORM FIN-PGM.                                                     
019300     .                                                                    
019400                                                                          
019500*----------------------------------------------------------------*        
019600*    PASS 1 - USERS. DROP ANY ROW GENERATED BY A PRIOR LOAD AND           
019700*    REMEMBER ITS VOL-ID SO THE VOLUNTEER-SKILL PASS DROPS ALONG.         
019800*----------------------------------------------------------------*        
019900 1000-SWEEP-USERS.                                                        
020000                                                                          
020100     OPEN INPUT F-USERS-OLD                                               
020200     OPEN OUTPUT F-USERS-NEW                                              
020300                                                                          
020400     PERFORM 1010-USERS-LOOP THRU 1010-USERS-LOOP-EXIT                    
020500         UNTIL USERS-DONE                                                 
020600                                                                          
020700     CLOSE F-USERS-OLD F-USERS-NEW                                        
020800     .                                                                    
020900                                                                          
021000 1010-USERS-LOOP.                                                         
021100                                                                          
021200     READ F-USERS-OLD                                                     
021300         AT END                                                           
021400             SET USERS-DONE TO TRUE                                       
021500             GO TO 1010-USERS-LOOP-EXIT                                   
021600     END-READ                                                             
021700                                                                          
021800     IF FU-VOL-EMAIL (26:10) = WK-GENERATED-DOMAIN                        
021900         ADD 1 TO WK-USERS-DROPPED                                        
022000         ADD 1 TO WK-DROP-VOL-COUNT                                       
022100         MOVE FU-VOL-ID TO                                                
022200              WK-DROP-VOL-ID (WK-DROP-VOL-COUNT)                          
022300     ELSE                                                                 
022400         ADD 1 TO WK-USERS-KEPT                                           
022500         MOVE F-USERS-OLD-FLAT TO F-USERS-NEW-REC                         
022600         WRITE F-USERS-NEW-REC                                            
022700     END-IF                                                               
022800     .                                                                    
022900                                                                          
023000 1010-USERS-LOOP-EXIT.                                                    
023100     EXIT.                                                                
023200                                                                          
023300*----------------------------------------------------------------*        
023400*    PASS 2 - PROJECTS. DROP THE FIVE SEEDED MOCK PROJECTS,               
023500*    REMEMBERING THEIR PRJ-ID FOR THE PROJECT-SKILL PASS.                 
023600*----------------------------------------------------------------*        
023700 2000-SWEEP-PROJECTS.                                                     
023800                                                                          
023900     OPEN INPUT F-PROJ-OLD                                                
024000     OPEN OUTPUT F-PROJ-NEW                                               
024100                                                                          
024200     PERFORM 2010-PROJ-LOOP THRU 2010-PROJ-LOOP-EXIT                      
024300         UNTIL PROJ-DONE                                                  
024400                                                                          
024500     CLOSE F-PROJ-OLD F-PROJ-NEW                                          
024600     .                                                                    
024700                                                                          
024800 2010-PROJ-LOOP.                                                          
024900                                                                          
025000     READ F-PROJ-OLD                                                      
025100         AT END                                                           
025200             SET PROJ-DONE TO TRUE                                        
025300             GO TO 2010-PROJ-LOOP-EXIT                                    
025400     END-READ                                                             
025500                                                                          
025600     MOVE FP-PRJ-NAME TO WK-CMP-NAME-FULL                                 
025700                                                                          
025800     IF WK-CMP-NAME-12 = WK-SAMPLE-PREFIX                                 
025900         ADD 1 TO WK-PROJ-DROPPED                                         
026000         ADD 1 TO WK-DROP-PRJ-COUNT                                       
026100         MOVE FP-PRJ-ID TO                                                
026200              WK-DROP-PRJ-ID (WK-DROP-PRJ-COUNT)                          
026300     ELSE                                                                 
026400         MOVE F-PROJ-OLD-REC TO F-PROJ-NEW-REC                            
026500         WRITE F-PROJ-NEW-REC                                             
026600     END-IF                                                               
026700     .                                                                    
026800                                                                          
026900 2010-PROJ-LOOP-EXIT.                                                     
027000     EXIT.                                                                
027100                                                                          
027200*----------------------------------------------------------------*        
027300*    PASS 3 - VOLUNTEER-SKILLS. DROP ANY ROW WHOSE VOL-ID WAS             
027400*    DROPPED IN PASS 1 (CW00188).                                         
027500*----------------------------------------------------------------*        
027600 3000-SWEEP-VOLUNTEER-SKILLS.                                             
027700                                                                          
027800     OPEN INPUT F-VOLSKL-OLD                                              
027900     OPEN OUTPUT F-VOLSKL-NEW                                             
028000                                                                          
028100     PERFORM 3010-VOLSKL-LOOP THRU 3010-VOLSKL-LOOP-EXIT                  
028200         UNTIL VOLSKL-DONE                                                
028300                                                                          
028400     CLOSE F-VOLSKL-OLD F-VOLSKL-NEW                                      
028500     .                                                                    
028600                                                                          
028700 3010-VOLSKL-LOOP.                                                        
028800                                                                          
028900     READ F-VOLSKL-OLD                                                    
029000         AT END                                                           
029100             SET VOLSKL-DONE TO TRUE                                      
029200             GO TO 3010-VOLSKL-LOOP-EXIT                                  
029300     END-READ                                                             
029400                                                                          
029500     SET WK-NOT-FOUND TO TRUE                                             
029600     MOVE 1 TO WK-DV-SUB                                                  
029700     PERFORM 3020-SEARCH-VOL-DROP THRU 3020-SEARCH-VOL-DROP-EXIT          
029800         UNTIL WK-DV-SUB > WK-DROP-VOL-COUNT                              
029900                                                                          
030000     IF WK-FOUND                                                          
030100         ADD 1 TO WK-VOLSKL-DROPPED                                       
030200     ELSE                                                                 
030300         MOVE F-VOLSKL-OLD-REC TO F-VOLSKL-NEW-REC                        
030400         WRITE F-VOLSKL-NEW-REC                                           
030500     END-IF                                                               
030600     .                                                                    
030700                                                                          
030800 3010-VOLSKL-LOOP-EXIT.                                                   
030900     EXIT.                                                                
031000                                                                          
031100 3020-SEARCH-VOL-DROP.                                                    
031200                                                                          
031300     IF WK-DROP-VOL-ID (WK-DV-SUB) = FV-VOL-ID                            
031400         SET WK-FOUND TO TRUE                                             
031500         MOVE WK-DROP-VOL-COUNT TO WK-DV-SUB                              
031600     END-IF                                                               
031700     ADD 1 TO WK-DV-SUB                                                   
031800     .                                                                    
031900                                                                          
032000 3020-SEARCH-VOL-DROP-EXIT.                                               
032100     EXIT.                                                                
032200                                                                          
032300*----------------------------------------------------------------*        
032400*    PASS 4 - PROJECT-SKILLS. DROP ANY ROW WHOSE PRJ-ID WAS               
032500*    DROPPED IN PASS 2.                                                   
032600*----------------------------------------------------------------*        
032700 4000-SWEEP-PROJECT-SKILLS.                                               
032800                                                                          
032900     OPEN INPUT F-PRJSKL-OLD                                              
033000     OPEN OUTPUT F-PRJSKL-NEW                                             
033100                                                                          
033200     PERFORM 4010-PRJSKL-LOOP THRU 4010-PRJSKL-LOOP-EXIT                  
033300         UNTIL PRJSKL-DONE                                                
033400                                                                          
033500     CLOSE F-PRJSKL-OLD F-PRJSKL-NEW                                      
033600     .                                                                    
033700                                                                          
033800 4010-PRJSKL-LOOP.                                                        
033900                                                                          
034000     READ F-PRJSKL-OLD                                                    
034100         AT END                                                           
034200             SET PRJSKL-DONE TO TRUE                                      
034300             GO TO 4010-PRJSKL-LOOP-EXIT                                  
034400     END-READ                                                             
034500                                                                          
034600     SET WK-NOT-FOUND TO TRUE                                             
034700     MOVE 1 TO WK-DP-SUB                                                  
034800     PERFORM 4020-SEARCH-PRJ-DROP THRU 4020-SEARCH-PRJ-DROP-EXIT          
034900         UNTIL WK-DP-SUB > WK-DROP-PRJ-COUNT                              
035000                                                                          
035100     IF WK-FOUND                                                          
035200         ADD 1 TO WK-PRJSKL-DROPPED                                       
035300     ELSE                                                                 
035400         MOVE F-PRJSKL-OLD-REC TO F-PRJSKL-NEW-REC                        
035500         WRITE F-PRJSKL-NEW-REC                                           
035600     END-IF                                                               
035700     .                                                                    
035800                                                                          
035900 4010-PRJSKL-LOOP-EXIT.                                                   
036000     EXIT.                                                                
036100                                                                          
036200 4020-SEARCH-PRJ-DROP.                                                    
036300                                                                          
036400     IF WK-DROP-PRJ-ID (WK-DP-SUB) = FS-PRJ-ID                            
036500         SET WK-FOUND TO TRUE                                             
036600         MOVE WK-DROP-PRJ-COUNT TO WK-DP-SUB                              
036700     END-IF                                                               
036800     ADD 1 TO WK-DP-SUB                                                   
036900     .                                                                    
037000                                                                          
037100 4020-SEARCH-PRJ-DROP-EXIT.                                               
037200     EXIT.                                                                
037300                                                                          
037400*****************************************************************         
037500 FIN-PGM.                                                                 
037600     STOP RUN.                                                            
037700*****************************************************************         
