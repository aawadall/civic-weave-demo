000100****************************************************************          
000200* PROGRAM:    3-RUNLOG                                                    
000300* PURPOSE:    Print the MATCHENG run-log: pick up the control             
000400*             totals written by 2-MATCHENG on RUNCTL.DAT and lay          
000500*             them out in the boxed summary style the DATALOAD            
000600*             leg already uses for IMPORT.RPT.                            
000700* Tectonics: cobc                                                         
000800****************************************************************          
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. 3-RUNLOG.                                                    
001100 AUTHOR. ANIKE OKAFOR.                                                    
001200 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001300 DATE-WRITTEN. 09/09/2003.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001600****************************************************************          
001700* CHANGE LOG                                                              
001800*   09/09/03 AO  CW01891  ORIGINAL RUN-LOG REPORT, SPLIT OUT OF           
001900*                         2-MATCHENG SO THE ENGINE ITSELF ONLY            
002000*                         WRITES RUNCTL.DAT AND DOES NOT PRINT.           
002100*   17/03/05 AO  CW01940  ADD RUN TIMESTAMP LINE BELOW THE BOX,           
002200*                         OPERATIONS WANTED IT ON THE PRINTOUT            
002300*                         NOT JUST IN THE FILE.                           
002400****************************************************************          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100                                                                          
003200     SELECT F-RUNCTL ASSIGN TO "RUNCTL.DAT"                               
003300         ORGANIZATION LINE SEQUENTIAL.                                    
003400                                                                          
003500     SELECT F-REPORT ASSIGN TO "RUNLOG.RPT"                               
003600         ORGANIZATION LINE SEQUENTIAL.                                    
003700                                                                          
003800****************************************************************          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100                                                                          
004200 FD  F-RUNCTL.                                                            
004300 01  F-RUNCTL-REC.                                                        
004400     05 RC-PRJ-COUNT       PIC 9(06) COMP.                                
004500     05 RC-VOL-COUNT       PIC 9(06) COMP.                                
004600     05 RC-EXCL-COUNT      PIC 9(06) COMP.                                
004700     05 RC-MATCH-COUNT     PIC 9(06) COMP.                                
004800     05 RC-RUN-TIMESTAMP   PIC X(26).                                     
004900     05 FILLER             PIC X(02).                                     
005000 01  F-RUNCTL-FLAT REDEFINES F-RUNCTL-REC                                 
005100                     PIC X(26).                                           
005200                                                                          
005300 FD  F-REPORT.                                                            
005400 01  F-REPORT-LINE         PIC X(60).                                     
005500                                                                          
005600****************************************************************          
005700 WORKING-STORAGE SECTION.                                                 
005800                                                                          
005900 01  WK-REPORT-BOX.                                                       
006000     05 WK-BOX-LINE        PIC X(60)                                      
006100        VALUE ALL '='.                                                    
006200     05 FILLER             PIC X(04).                                     
006300                                                                          
006400 01  WK-REPORT-LABELS.                                                    
006500     05 WK-TITLE           PIC X(60)                                      
006600        VALUE 'MATCH ENGINE RUN LOG'.                                     
006700     05 FILLER             PIC X(04).                                     
006800                                                                          
006900 01  WK-DETAIL-LINE.                                                      
007000     05 WK-DETAIL-LABEL    PIC X(24).                                     
007100     05 WK-DETAIL-NUMBER   PIC ZZZZZ9.                                    
007200     05 FILLER             PIC X(30).                                     
007300 01  WK-DETAIL-FLAT REDEFINES WK-DETAIL-LINE                              
007400                     PIC X(60).                                           
007500                                                                          
007600 01  WK-TS-LINE.                                                          
007700     05 WK-TS-LABEL        PIC X(24)                                      
007800        VALUE 'Run Completed:'.                                           
007900     05 WK-TS-VALUE        PIC X(26).                                     
008000     05 FILLER             PIC X(10).                                     
008100 01  WK-TS-FLAT REDEFINES WK-TS-LINE                                      
008200                     PIC X(60).                                           
008300                                                                          
008400 01  WK-RUNCTL-EOF          PIC X(01) VALUE SPACE.                        
008500     88 RUNCTL-DONE             VALUE 'Y'.                                
008600                                                                          
008700****************************************************************          
008800 PROCEDURE DIVISION.                                                      
008900 MAIN-PROCEDURE.                                                          
009000                                                                          
009100     OPEN INPUT F-RUNCTL                                                  
009200                                                                          
009300     READ F-RUNCTL                                                        
009400         AT END                                                           
009500             SET RUNCTL-DONE TO TRUE                                      
009600             MOVE 0 TO RC-PRJ-COUNT RC-VOL-COUNT                          
009700             MOVE 0 TO RC-EXCL-COUNT RC-MATCH-COUNT                       
009800             MOVE SPACES TO RC-RUN-TIMESTAMP                              
009900     END-READ                                                             
010000                                                                          
010100     CLOSE F-RUNCTL                                                       
010200                                                                          
010300     OPEN OUTPUT F-REPORT                                                 
010400     PERFORM 2000-PRINT-TOTALS THRU 2000-PRINT-TOTALS-EXIT                
010500     CLOSE F-REPORT                                                       
010600                                                                          
010700     PERFORM FIN-PGM.                                                     
010800     .                                                                    
010900                                                                          
011000*---------------------------------------------------------------*         
011100*    THE BOXED TOTALS SECTION OF THE RUN LOG.  EVERY FIELD HERE           
011200*    IS A CONTROL TOTAL 2-MATCHENG ACCUMULATED DURING ITS RUN             
011300*    AND HANDED DOWN ON RUNCTL.DAT (CW01891).                             
011400*---------------------------------------------------------------*         
011500 2000-PRINT-TOTALS.                                                       
011600                                                                          
011700     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
011800     WRITE F-REPORT-LINE                                                  
011900     MOVE WK-TITLE TO F-REPORT-LINE                                       
012000     WRITE F-REPORT-LINE                                                  
012100     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
012200     WRITE F-REPORT-LINE                                                  
012300                                                                          
012400     MOVE 'Active Projects:'        TO WK-DETAIL-LABEL                    
012500     MOVE RC-PRJ-COUNT              TO WK-DETAIL-NUMBER                   
012600     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
012700     WRITE F-REPORT-LINE                                                  
012800                                                                          
012900     MOVE 'Located Volunteers:'     TO WK-DETAIL-LABEL                    
013000     MOVE RC-VOL-COUNT              TO WK-DETAIL-NUMBER                   
013100     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
013200     WRITE F-REPORT-LINE                                                  
013300                                                                          
013400     MOVE 'Excluded Enrollments:'   TO WK-DETAIL-LABEL                    
013500     MOVE RC-EXCL-COUNT             TO WK-DETAIL-NUMBER                   
013600     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
013700     WRITE F-REPORT-LINE                                                  
013800                                                                          
013900     MOVE 'Total Matches Written:'  TO WK-DETAIL-LABEL                    
014000     MOVE RC-MATCH-COUNT            TO WK-DETAIL-NUMBER                   
014100     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
014200     WRITE F-REPORT-LINE                                                  
014300                                                                          
014400     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
014500     WRITE F-REPORT-LINE                                                  
014600                                                                          
014700     MOVE RC-RUN-TIMESTAMP TO WK-TS-VALUE                                 
014800     MOVE WK-TS-LINE TO F-REPORT-LINE                                     
014900     WRITE F-REPORT-LINE                                                  
015000     .                                                                    
015100                                                                          
015200 2000-PRINT-TOTALS-EXIT.                                                  
015300     EXIT.                                                                
015400                                                                          
015500****************************************************************          
015600 FIN-PGM.                                                                 
015700     STOP RUN.                                                            
015800****************************************************************          
