000100****************************************************************          
000200* PROGRAM:    6-PRJSKILLS                                                 
000300* PURPOSE:    Roll the flattened task-skill-requirement rows up           
000400*             to project level: one row per distinct skill per            
000500*             project, carrying the maximum weight seen across            
000600*             that project's tasks, flagged required when the             
000700*             weight tops the bureau's 0.70 threshold.                    
000800* Tectonics: cobc                                                         
000900****************************************************************          
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID. 6-PRJSKILLS.                                                 
001200 AUTHOR. RENE LAFRAMBOISE.                                                
001300 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001400 DATE-WRITTEN. 03/01/1985.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001700****************************************************************          
001800* CHANGE LOG                                                              
001900*   03/01/85 RL  CW00118  ORIGINAL PROJECT-SKILL AGGREGATOR.              
002000*   22/06/87 RL  CW00340  TAKE MAXIMUM WEIGHT PER SKILL ACROSS            
002100*                         TASKS RATHER THAN THE LAST ONE SEEN.            
002200*   14/02/91 FXM CW01001  REQUIRED FLAG NOW STRICTLY GREATER              
002300*                         THAN 0.70, WAS GREATER-OR-EQUAL.                
002400*   30/11/98 LF  CW01535  Y2K: NO DATE FIELDS ON THIS RECORD,             
002500*                         REVIEWED AND NO CHANGE REQUIRED.                
002600*   09/09/03 KR  CW01801  RESOLVE SKILL NAME TO ID AT TABLE               
002700*                         BUILD TIME INSTEAD OF AT FLUSH TIME.            
002800*   02/11/06 AO  CW01972  PRJSKL-B.DAT FROM 1-CLEAN WAS NEVER             
002900*                         READ HERE, SO THE NON-MOCK PROJECT-             
003000*                         SKILL ROWS IT KEPT WENT NOWHERE AND             
003100*                         THIS AGGREGATOR SIMPLY OVERWROTE THEM.          
003200*                         NOW CARRIES PRJSKL-B.DAT FORWARD ONTO           
003300*                         PRJSKL-A.DAT BEFORE THE FRESH ROLL-UP           
003400*                         (SAME FIX AS CW01970/CW01971).                  
003500****************************************************************          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200                                                                          
004300     SELECT F-PRJREQ ASSIGN TO "PRJREQ-A.DAT"                             
004400         ORGANIZATION LINE SEQUENTIAL.                                    
004500                                                                          
004600     SELECT F-SKILLS ASSIGN TO "SKILLS-C.DAT"                             
004700         ORGANIZATION LINE SEQUENTIAL.                                    
004800                                                                          
004900     SELECT F-PRJSKL-OLD ASSIGN TO "PRJSKL-B.DAT"                         
005000         ORGANIZATION LINE SEQUENTIAL.                                    
005100                                                                          
005200     SELECT F-PRJSKL-NEW ASSIGN TO "PRJSKL-A.DAT"                         
005300         ORGANIZATION LINE SEQUENTIAL.                                    
005400                                                                          
005500****************************************************************          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 FD  F-PRJREQ.                                                            
006000 01  F-PRJREQ-REC.                                                        
006100     05 PQ-PRJ-ID          PIC X(08).                                     
006200     05 PQ-TASK-SEQ        PIC 9(02).                                     
006300     05 PQ-SKILL-NAME      PIC X(30).                                     
006400     05 PQ-SKILL-WEIGHT    PIC 9V99.                                      
006500     05 FILLER             PIC X(02).                                     
006600 01  F-PRJREQ-FLAT REDEFINES F-PRJREQ-REC                                 
006700                         PIC X(45).                                       
006800                                                                          
006900 FD  F-SKILLS.                                                            
007000 01  F-SKILLS-REC.                                                        
007100     05 SK-SKILL-ID           PIC X(08).                                  
007200     05 SK-SKILL-NAME         PIC X(30).                                  
007300     05 SK-SKILL-CATEGORY     PIC X(12).                                  
007400     05 FILLER                PIC X(10).                                  
007500                                                                          
007600 FD  F-PRJSKL-OLD.                                                        
007700 01  F-PRJSKL-OLD-REC            PIC X(30).                               
007800                                                                          
007900 FD  F-PRJSKL-NEW.                                                        
008000 01  F-PRJSKL-NEW-REC.                                                    
008100     05 PS-PRJ-ID      PIC X(08).                                         
008200     05 PS-SKILL-ID    PIC X(08).                                         
008300     05 PS-REQUIRED    PIC X(01).                                         
008400     05 PS-WEIGHT      PIC 9V99.                                          
008500     05 FILLER         PIC X(10).                                         
008600 01  F-PRJSKL-NEW-FLAT REDEFINES F-PRJSKL-NEW-REC                         
008700                         PIC X(30).                                       
008800                                                                          
008900****************************************************************          
009000 WORKING-STORAGE SECTION.                                                 
009100                                                                          
009200 01  WK-ALPHABET.                                                         
009300     05 WK-LOWER-ALPHA  PIC X(26)                                         
009400        VALUE 'abcdefghijklmnopqrstuvwxyz'.                               
009500     05 WK-UPPER-ALPHA  PIC X(26)                                         
009600        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
009700 01  WK-ALPHABET-FLAT REDEFINES WK-ALPHABET                               
009800                         PIC X(52).                                       
009900                                                                          
010000 01  WK-SKILL-TABLE.                                                      
010100     05 WK-SKL-COUNT      PIC 9(04) COMP VALUE 0.                         
010200     05 WK-SKL-ENTRY OCCURS 400 TIMES.                                    
010300        10 WK-SKL-ID        PIC X(08).                                    
010400        10 WK-SKL-NAME-FOLD PIC X(30).                                    
010500     05 FILLER             PIC X(08).                                     
010600                                                                          
010700 01  WK-AGG-TABLE.                                                        
010800     05 WK-AGG-COUNT   PIC 9(02) COMP VALUE 0.                            
010900     05 WK-AGG-ENTRY OCCURS 30 TIMES.                                     
011000        10 WK-AGG-NAME-FOLD    PIC X(30).                                 
011100        10 WK-AGG-SKILL-ID     PIC X(08).                                 
011200        10 WK-AGG-MAX-WEIGHT   PIC 9V99.                                  
011300     05 FILLER          PIC X(08).                                        
011400                                                                          
011500 01  WK-COUNTERS.                                                         
011600     05 WK-PRJSKL-COUNT     PIC 9(06) COMP VALUE 0.                       
011700     05 FILLER               PIC X(06).                                   
011800                                                                          
011900 01  WK-WORK-AREA.                                                        
012000     05 WK-CURRENT-PRJ-ID     PIC X(08) VALUE SPACES.                     
012100     05 WK-CANDIDATE-FOLD     PIC X(30).                                  
012200     05 WK-SKL-SRCH-SUB       PIC 9(04) COMP.                             
012300     05 WK-AGG-SUB            PIC 9(02) COMP.                             
012400     05 WK-FLUSH-SUB          PIC 9(02) COMP.                             
012500     05 WK-FOUND-SW           PIC X(01).                                  
012600        88 WK-FOUND               VALUE 'Y'.                              
012700        88 WK-NOT-FOUND            VALUE 'N'.                             
012800     05 WK-GROUP-SW           PIC X(01) VALUE 'N'.                        
012900        88 WK-GROUP-OPEN          VALUE 'Y'.                              
013000     05 FILLER                PIC X(08).                                  
013100                                                                          
013200 01  WK-PRJREQ-EOF             PIC X(01) VALUE SPACE.                     
013300     88 PRJREQ-DONE                VALUE 'Y'.                             
013400                                                                          
013500 01  WK-PRJSKL-OLD-EOF          PIC X(01) VALUE SPACE.                    
013600     88 PRJSKL-OLD-DONE             VALUE 'Y'.                            
013700                                                                          
013800 01  WK-PRJSKL-CARRIED          PIC 9(06) COMP VALUE 0.                   
013900                                                                          
014000****************************************************************          
014100 PROCEDURE DIVISION.                                                      
014200 MAIN-PROCEDURE.                                                          
014300                                                                          
014400     OPEN INPUT F-SKILLS                                                  
014500     PERFORM 0600-LOAD-SKILL-TABLE THRU 0600-LOAD-SKILL-TABLE-EXIT        
014600     CLOSE F-SKILLS                                                       
014700                                                                          
014800     OPEN OUTPUT F-PRJSKL-NEW                                             
014900                                                                          
015000     OPEN INPUT F-PRJSKL-OLD                                              
015100     PERFORM 0650-CARRY-FORWARD-PRJSKL                                    
015200         THRU 0650-CARRY-FORWARD-PRJSKL-EXIT                              
015300         UNTIL PRJSKL-OLD-DONE                                            
015400     CLOSE F-PRJSKL-OLD                                                   
015500                                                                          
015600     OPEN INPUT F-PRJREQ                                                  
015700                                                                          
015800     PERFORM 1000-READ-PRJREQ THRU 1000-READ-PRJREQ-EXIT                  
015900                                                                          
016000     PERFORM 2000-PROCESS-ONE-ROW THRU 2000-PROCESS-ONE-ROW-EXIT          
016100         UNTIL PRJREQ-DONE                                                
016200                                                                          
016300     IF WK-GROUP-OPEN                                                     
016400         PERFORM 3000-FLUSH-GROUP THRU 3000-FLUSH-GROUP-EXIT              
016500     END-IF                                                               
016600                                                                          
016700     CLOSE F-PRJREQ F-PRJSKL-NEW                                          
016800                                                                          
016900     DISPLAY "6-PRJSKILLS CARRIED FORWARD " WK-PRJSKL-CARRIED.            
017000     DISPLAY "6-PRJSKILLS WROTE " WK-PRJSKL-COUNT.                        
017100                                                                          
017200     PERFORM FIN-PGM.                                                     
017300     .                                                                    
017400                                                                          
017500*---------------------------------------------------------------*         
017600*    PULL THE RESOLVED SKILLS MASTER INTO A FOLD-NAME TABLE SO            
017700*    A TASK'S SKILL NAME CAN BE TURNED BACK INTO ITS ID.                  
017800*---------------------------------------------------------------*         
017900 0600-LOAD-SKILL-TABLE.                                                   
018000                                                                          
018100     READ F-SKILLS                                                        
018200         AT END                                                           
018300             GO TO 0600-LOAD-SKILL-TABLE-EXIT                             
018400     END-READ                                                             
018500                                                                          
018600     PERFORM 0610-SKILL-TABLE-LOOP THRU 0610-SKILL-TABLE-LOOP-EXIT        
018700     .                                                                    
018800                                                                          
018900 0600-LOAD-SKILL-TABLE-EXIT.                                              
019000     EXIT.                                                                
019100                                                                          
019200 0610-SKILL-TABLE-LOOP.                                                   
019300                                                                          
019400     ADD 1 TO WK-SKL-COUNT                                                
019500     MOVE SK-SKILL-ID   TO WK-SKL-ID (WK-SKL-COUNT)                       
019600     MOVE SK-SKILL-NAME TO WK-SKL-NAME-FOLD (WK-SKL-COUNT)                
019700     INSPECT WK-SKL-NAME-FOLD (WK-SKL-COUNT)                              
019800         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
019900                                                                          
020000     READ F-SKILLS                                                        
020100         AT END                                                           
020200             GO TO 0610-SKILL-TABLE-LOOP-EXIT                             
020300     END-READ                                                             
020400     GO TO 0610-SKILL-TABLE-LOOP                                          
020500     .                                                                    
020600                                                                          
020700 0610-SKILL-TABLE-LOOP-EXIT.                                              
020800     EXIT.                                                                
020900                                                                          
021000*---------------------------------------------------------------*         
021100*    CARRY FORWARD THE NON-MOCK PROJECT-SKILL ROWS 1-CLEAN KEPT           
021200*    ON PRJSKL-B.DAT SO THIS RUN'S ROLL-UP DOES NOT ERASE THEM            
021300*    (CW01972).                                                           
021400*---------------------------------------------------------------*         
021500 0650-CARRY-FORWARD-PRJSKL.                                               
021600                                                                          
021700     READ F-PRJSKL-OLD                                                    
021800         AT END                                                           
021900             SET PRJSKL-OLD-DONE TO TRUE                                  
022000             GO TO 0650-CARRY-FORWARD-PRJSKL-EXIT                         
022100     END-READ                                                             
022200                                                                          
022300     MOVE F-PRJSKL-OLD-REC TO F-PRJSKL-NEW-REC                            
022400     WRITE F-PRJSKL-NEW-REC                                               
022500     ADD 1 TO WK-PRJSKL-CARRIED                                           
022600     .                                                                    
022700                                                                          
022800 0650-CARRY-FORWARD-PRJSKL-EXIT.                                          
022900     EXIT.                                                                
023000                                                                          
023100*---------------------------------------------------------------*         
023200*    PRIME/ADVANCE THE TASK-REQUIREMENT INPUT.                            
023300*---------------------------------------------------------------*         
023400 1000-READ-PRJREQ.                                                        
023500                                                                          
023600     READ F-PRJREQ                                                        
023700         AT END                                                           
023800             SET PRJREQ-DONE TO TRUE                                      
023900     END-READ                                                             
024000     .                                                                    
024100                                                                          
024200 1000-READ-PRJREQ-EXIT.                                                   
024300     EXIT.                                                                
024400                                                                          
024500*---------------------------------------------------------------*         
024600*    CONTROL BREAK ON PROJECT ID: THE LOADER WRITES ALL OF A              
024700*    PROJECT'S TASK ROWS TOGETHER, SO A CHANGE OF PQ-PRJ-ID               
024800*    MEANS THE PRIOR PROJECT'S TABLE IS COMPLETE.                         
024900*---------------------------------------------------------------*         
025000 2000-PROCESS-ONE-ROW.                                                    
025100                                                                          
025200     IF WK-GROUP-OPEN                                                     
025300         IF PQ-PRJ-ID NOT = WK-CURRENT-PRJ-ID                             
025400             PERFORM 3000-FLUSH-GROUP THRU 3000-FLUSH-GROUP-EXIT          
025500             MOVE PQ-PRJ-ID TO WK-CURRENT-PRJ-ID                          
025600             MOVE 0 TO WK-AGG-COUNT                                       
025700         END-IF                                                           
025800     ELSE                                                                 
025900         SET WK-GROUP-OPEN TO TRUE                                        
026000         MOVE PQ-PRJ-ID TO WK-CURRENT-PRJ-ID                              
026100         MOVE 0 TO WK-AGG-COUNT                                           
026200     END-IF                                                               
026300                                                                          
026400     PERFORM 2100-ACCUMULATE-SKILL                                        
026500         THRU 2100-ACCUMULATE-SKILL-EXIT                                  
026600                                                                          
026700     PERFORM 1000-READ-PRJREQ THRU 1000-READ-PRJREQ-EXIT                  
026800     .                                                                    
026900                                                                          
027000 2000-PROCESS-ONE-ROW-EXIT.                                               
027100     EXIT.                                                                
027200                                                                          
027300*---------------------------------------------------------------*         
027400*    FOLD THE TASK'S SKILL NAME, FIND ITS SLOT IN THE PROJECT'S           
027500*    AGGREGATION TABLE (CREATING ONE IF NEEDED), AND KEEP THE             
027600*    MAXIMUM WEIGHT SEEN FOR THAT SKILL (CW00340).                        
027700*---------------------------------------------------------------*         
027800 2100-ACCUMULATE-SKILL.                                                   
027900                                                                          
028000     MOVE PQ-SKILL-NAME TO WK-CANDIDATE-FOLD                              
028100     INSPECT WK-CANDIDATE-FOLD                                            
028200         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
028300                                                                          
028400     SET WK-NOT-FOUND TO TRUE                                             
028500     MOVE 1 TO WK-AGG-SUB                                                 
028600     PERFORM 2110-SEARCH-AGG THRU 2110-SEARCH-AGG-EXIT                    
028700         UNTIL WK-AGG-SUB > WK-AGG-COUNT                                  
028800                                                                          
028900     IF WK-NOT-FOUND                                                      
029000         ADD 1 TO WK-AGG-COUNT                                            
029100         MOVE WK-CANDIDATE-FOLD                                           
029200             TO WK-AGG-NAME-FOLD (WK-AGG-COUNT)                           
029300         MOVE PQ-SKILL-WEIGHT                                             
029400             TO WK-AGG-MAX-WEIGHT (WK-AGG-COUNT)                          
029500                                                                          
029600         SET WK-NOT-FOUND TO TRUE                                         
029700         MOVE 1 TO WK-SKL-SRCH-SUB                                        
029800         PERFORM 2120-RESOLVE-SKILL-ID                                    
029900             THRU 2120-RESOLVE-SKILL-ID-EXIT                              
030000             UNTIL WK-SKL-SRCH-SUB > WK-SKL-COUNT                         
030100     ELSE                                                                 
030200         IF PQ-SKILL-WEIGHT > WK-AGG-MAX-WEIGHT (WK-AGG-SUB)              
030300             MOVE PQ-SKILL-WEIGHT                                         
030400                 TO WK-AGG-MAX-WEIGHT (WK-AGG-SUB)                        
030500         END-IF                                                           
030600     END-IF                                                               
030700     .                                                                    
030800                                                                          
030900 2100-ACCUMULATE-SKILL-EXIT.                                              
031000     EXIT.                                                                
031100                                                                          
031200 2110-SEARCH-AGG.                                                         
031300                                                                          
031400     IF WK-AGG-NAME-FOLD (WK-AGG-SUB) = WK-CANDIDATE-FOLD                 
031500         SET WK-FOUND TO TRUE                                             
031600         MOVE WK-AGG-COUNT TO WK-AGG-SUB                                  
031700     END-IF                                                               
031800     ADD 1 TO WK-AGG-SUB                                                  
031900     .                                                                    
032000                                                                          
032100 2110-SEARCH-AGG-EXIT.                                                    
032200     EXIT.                                                                
032300                                                                          
032400 2120-RESOLVE-SKILL-ID.                                                   
032500                                                                          
032600     IF WK-SKL-NAME-FOLD (WK-SKL-SRCH-SUB) = WK-CANDIDATE-FOLD            
032700         SET WK-FOUND TO TRUE                                             
032800         MOVE WK-SKL-ID (WK-SKL-SRCH-SUB)                                 
032900             TO WK-AGG-SKILL-ID (WK-AGG-COUNT)                            
033000         MOVE WK-SKL-COUNT TO WK-SKL-SRCH-SUB                             
033100     END-IF                                                               
033200     ADD 1 TO WK-SKL-SRCH-SUB                                             
033300     .                                                                    
033400                                                                          
033500 2120-RESOLVE-SKILL-ID-EXIT.                                              
033600     EXIT.                                                                
033700                                                                          
033800*---------------------------------------------------------------*         
033900*    WRITE ONE PRJSKL ROW PER DISTINCT SKILL IN THE JUST-                 
034000*    COMPLETED PROJECT'S AGGREGATION TABLE.                               
034100*---------------------------------------------------------------*         
034200 3000-FLUSH-GROUP.                                                        
034300                                                                          
034400     MOVE 1 TO WK-FLUSH-SUB                                               
034500     PERFORM 3100-WRITE-ONE-SKILL THRU 3100-WRITE-ONE-SKILL-EXIT          
034600         UNTIL WK-FLUSH-SUB > WK-AGG-COUNT                                
034700     .                                                                    
034800                                                                          
034900 3000-FLUSH-GROUP-EXIT.                                                   
035000     EXIT.                                                                
035100                                                                          
035200 3100-WRITE-ONE-SKILL.                                                    
035300                                                                          
035400     MOVE SPACES TO F-PRJSKL-NEW-REC                                      
035500     MOVE WK-CURRENT-PRJ-ID           TO PS-PRJ-ID                        
035600     MOVE WK-AGG-SKILL-ID (WK-FLUSH-SUB) TO PS-SKILL-ID                   
035700     MOVE WK-AGG-MAX-WEIGHT (WK-FLUSH-SUB) TO PS-WEIGHT                   
035800     IF WK-AGG-MAX-WEIGHT (WK-FLUSH-SUB) > 0.70                           
035900         MOVE 'Y' TO PS-REQUIRED                                          
036000     ELSE                                                                 
036100         MOVE 'N' TO PS-REQUIRED                                          
036200     END-IF                                                               
036300     WRITE F-PRJSKL-NEW-REC                                               
036400     ADD 1 TO WK-PRJSKL-COUNT                                             
036500                                                                          
036600     ADD 1 TO WK-FLUSH-SUB                                                
036700     .                                                                    
036800                                                                          
036900 3100-WRITE-ONE-SKILL-EXIT.                                               
037000     EXIT.                                                                
037100                                                                          
037200****************************************************************          
037300 FIN-PGM.                                                                 
037400     STOP RUN.                                                            
037500****************************************************************          
