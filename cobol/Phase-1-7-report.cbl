000100****************************************************************          
000200* PROGRAM:    10-REPORT                                                   
000300* PURPOSE:    Tally the generations the import job produced and           
000400*             print the overnight summary: volunteer/project/             
000500*             skill counts, the average skills per volunteer,             
000600*             and the top ten skills by popularity.                       
000700* Tectonics: cobc                                                         
000800****************************************************************          
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. 10-REPORT.                                                   
001100 AUTHOR. KEVIN ROPITAL.                                                   
001200 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001300 DATE-WRITTEN. 02/02/1985.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001600****************************************************************          
001700* CHANGE LOG                                                              
001800*   02/02/85 RL  CW00140  ORIGINAL IMPORT SUMMARY REPORT.                 
001900*   19/05/88 RL  CW00471  ADD TOP-10 SKILLS SECTION, PULLED               
002000*                         FROM THE COUNT-DESCENDING FILE.                 
002100*   30/11/98 LF  CW01539  Y2K: NO DATE FIELDS ON THIS RECORD,             
002200*                         REVIEWED AND NO CHANGE REQUIRED.                
002300*   14/01/02 SD  CW01711  AVERAGE SKILLS/VOLUNTEER ROUNDED TO             
002400*                         2 DECIMALS RATHER THAN TRUNCATED.               
002500*   02/11/06 AO  CW01975  AVERAGE WAS DIVIDING BY ALL VOLUNTEER           
002600*                         ROWS, BUT SOME CARRY FORWARD WITH NO            
002700*                         SKILL CLAIMED (UNPARSEABLE LIST ON              
002800*                         LOAD).  NOW DIVIDES BY THE COUNT OF             
002900*                         VOLUNTEERS WITH AT LEAST ONE ROW ON             
003000*                         THE VOLUNTEER-SKILL MASTER.                     
003100****************************************************************          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800                                                                          
003900     SELECT F-USERS ASSIGN TO "USERS-A.DAT"                               
004000         ORGANIZATION LINE SEQUENTIAL.                                    
004100                                                                          
004200     SELECT F-VOLSKL ASSIGN TO "VOLSKL-A.DAT"                             
004300         ORGANIZATION LINE SEQUENTIAL.                                    
004400                                                                          
004500     SELECT F-PROJ ASSIGN TO "PROJ-A.DAT"                                 
004600         ORGANIZATION LINE SEQUENTIAL.                                    
004700                                                                          
004800     SELECT F-PRJSKL ASSIGN TO "PRJSKL-A.DAT"                             
004900         ORGANIZATION LINE SEQUENTIAL.                                    
005000                                                                          
005100     SELECT F-SKILLS ASSIGN TO "SKILLS-C.DAT"                             
005200         ORGANIZATION LINE SEQUENTIAL.                                    
005300                                                                          
005400     SELECT F-SKLCNT ASSIGN TO "SKLCNT-B.DAT"                             
005500         ORGANIZATION LINE SEQUENTIAL.                                    
005600                                                                          
005700     SELECT F-REPORT ASSIGN TO "IMPORT.RPT"                               
005800         ORGANIZATION LINE SEQUENTIAL.                                    
005900                                                                          
006000****************************************************************          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 FD  F-USERS.                                                             
006500 01  F-USERS-REC.                                                         
006600     05 VL-VOL-ID             PIC X(08).                                  
006700     05 VL-VOL-NAME           PIC X(30).                                  
006800     05 VL-VOL-EMAIL          PIC X(50).                                  
006900     05 VL-VOL-LATITUDE       PIC S9(03)V9(04).                           
007000     05 VL-VOL-LONGITUDE      PIC S9(03)V9(04).                           
007100     05 VL-VOL-LOCATION-NAME  PIC X(50).                                  
007200     05 VL-VOL-ROLE           PIC X(12).                                  
007300     05 VL-VOL-HAS-LOCATION   PIC X(01).                                  
007400     05 FILLER                PIC X(08).                                  
007500 01  F-USERS-FLAT REDEFINES F-USERS-REC                                   
007600                             PIC X(165).                                  
007700                                                                          
007800 FD  F-VOLSKL.                                                            
007900 01  F-VOLSKL-REC.                                                        
008000     05 VS-VOL-ID     PIC X(08).                                          
008100     05 VS-SKILL-ID   PIC X(08).                                          
008200     05 VS-CLAIMED    PIC X(01).                                          
008300     05 VS-SCORE      PIC 9V99.                                           
008400     05 FILLER        PIC X(10).                                          
008500 01  F-VOLSKL-FLAT REDEFINES F-VOLSKL-REC                                 
008600                      PIC X(30).                                          
008700                                                                          
008800 FD  F-PROJ.                                                              
008900 01  F-PROJ-REC.                                                          
009000     05 PJ-PRJ-ID              PIC X(08).                                 
009100     05 PJ-PRJ-NAME            PIC X(40).                                 
009200     05 PJ-PRJ-LATITUDE        PIC S9(03)V9(04).                          
009300     05 PJ-PRJ-LONGITUDE       PIC S9(03)V9(04).                          
009400     05 PJ-PRJ-LOCATION-NAME   PIC X(50).                                 
009500     05 PJ-PRJ-STATUS          PIC X(10).                                 
009600     05 PJ-PRJ-MAX-VOLUNTEERS  PIC 9(04).                                 
009700     05 FILLER                 PIC X(08).                                 
009800                                                                          
009900 FD  F-PRJSKL.                                                            
010000 01  F-PRJSKL-REC.                                                        
010100     05 PS-PRJ-ID      PIC X(08).                                         
010200     05 PS-SKILL-ID    PIC X(08).                                         
010300     05 PS-REQUIRED    PIC X(01).                                         
010400     05 PS-WEIGHT      PIC 9V99.                                          
010500     05 FILLER         PIC X(10).                                         
010600 01  F-PRJSKL-FLAT REDEFINES F-PRJSKL-REC                                 
010700                      PIC X(30).                                          
010800                                                                          
010900 FD  F-SKILLS.                                                            
011000 01  F-SKILLS-REC.                                                        
011100     05 SK-SKILL-ID           PIC X(08).                                  
011200     05 SK-SKILL-NAME         PIC X(30).                                  
011300     05 SK-SKILL-CATEGORY     PIC X(12).                                  
011400     05 FILLER                PIC X(10).                                  
011500                                                                          
011600 FD  F-SKLCNT.                                                            
011700 01  F-SKLCNT-REC.                                                        
011800     05 KC-SKILL-ID      PIC X(08).                                       
011900     05 KC-SKILL-NAME    PIC X(30).                                       
012000     05 KC-VOL-COUNT     PIC 9(06) COMP.                                  
012100     05 FILLER           PIC X(04).                                       
012200                                                                          
012300 FD  F-REPORT.                                                            
012400 01  F-REPORT-LINE          PIC X(60).                                    
012500                                                                          
012600****************************************************************          
012700 WORKING-STORAGE SECTION.                                                 
012800                                                                          
012900 01  WK-COUNTERS.                                                         
013000     05 WK-VOL-COUNT         PIC 9(06) COMP VALUE 0.                      
013100     05 WK-VOL-WITH-SKL-COUNT PIC 9(06) COMP VALUE 0.                     
013200     05 WK-ASSIGN-COUNT      PIC 9(06) COMP VALUE 0.                      
013300     05 WK-PRJ-COUNT         PIC 9(06) COMP VALUE 0.                      
013400     05 WK-PRJSKL-COUNT      PIC 9(06) COMP VALUE 0.                      
013500     05 WK-SKILL-COUNT       PIC 9(06) COMP VALUE 0.                      
013600     05 WK-TOP-SUB           PIC 9(02) COMP VALUE 0.                      
013700     05 FILLER                PIC X(06).                                  
013800                                                                          
013900 01  WK-VOL-SKL-SEEN-TABLE.                                               
014000     05 WK-VSK-SEEN-COUNT    PIC 9(04) COMP VALUE 0.                      
014100     05 WK-VSK-SEEN-ENTRY OCCURS 2000 TIMES                               
014200                             PIC X(08).                                   
014300     05 WK-VSK-SRCH-SUB      PIC 9(04) COMP.                              
014400     05 WK-FOUND-SW          PIC X(01).                                   
014500        88 WK-FOUND              VALUE 'Y'.                               
014600        88 WK-NOT-FOUND           VALUE 'N'.                              
014700     05 FILLER               PIC X(06).                                   
014800                                                                          
014900 01  WK-AVG-SKILLS           PIC ZZ9.99.                                  
015000 01  WK-AVG-COMPUTE          PIC S9(04)V9(04).                            
015100                                                                          
015200 01  WK-REPORT-BOX.                                                       
015300     05 WK-BOX-LINE          PIC X(60)                                    
015400        VALUE ALL '='.                                                    
015500     05 FILLER               PIC X(04).                                   
015600                                                                          
015700 01  WK-REPORT-LABELS.                                                    
015800     05 WK-TITLE             PIC X(60)                                    
015900        VALUE 'IMPORT SUMMARY'.                                           
016000     05 WK-TOP-TITLE         PIC X(60)                                    
016100        VALUE 'Top 10 Skills by Popularity:'.                             
016200     05 FILLER               PIC X(04).                                   
016300                                                                          
016400 01  WK-DETAIL-LINE.                                                      
016500     05 WK-DETAIL-LABEL      PIC X(22).                                   
016600     05 WK-DETAIL-NUMBER     PIC ZZZZ9.                                   
016700     05 FILLER               PIC X(33).                                   
016800                                                                          
016900 01  WK-AVG-LINE.                                                         
017000     05 WK-AVG-LABEL         PIC X(22).                                   
017100     05 WK-AVG-NUMBER        PIC ZZ9.99.                                  
017200     05 FILLER               PIC X(35).                                   
017300                                                                          
017400 01  WK-TOP-LINE.                                                         
017500     05 FILLER               PIC X(02) VALUE SPACES.                      
017600     05 WK-TOP-NAME           PIC X(30).                                  
017700     05 FILLER               PIC X(08) VALUE SPACES.                      
017800     05 WK-TOP-COUNT         PIC ZZZ9.                                    
017900     05 FILLER               PIC X(01) VALUE SPACE.                       
018000     05 WK-TOP-WORD          PIC X(11) VALUE 'volunteers'.                
018100                                                                          
018200 01  WK-EOF-SWITCHES.                                                     
018300     05 WK-USERS-EOF         PIC X(01) VALUE SPACE.                       
018400        88 USERS-DONE            VALUE 'Y'.                               
018500     05 WK-VOLSKL-EOF        PIC X(01) VALUE SPACE.                       
018600        88 VOLSKL-DONE           VALUE 'Y'.                               
018700     05 WK-PROJ-EOF          PIC X(01) VALUE SPACE.                       
018800        88 PROJ-DONE             VALUE 'Y'.                               
018900     05 WK-PRJSKL-EOF        PIC X(01) VALUE SPACE.                       
019000        88 PRJSKL-DONE           VALUE 'Y'.                               
019100     05 WK-SKILLS-EOF        PIC X(01) VALUE SPACE.                       
019200        88 SKILLS-DONE           VALUE 'Y'.                               
019300     05 WK-SKLCNT-EOF        PIC X(01) VALUE SPACE.                       
019400        88 SKLCNT-DONE           VALUE 'Y'.                               
019500     05 FILLER               PIC X(02).                                   
019600                                                                          
019700****************************************************************          
019800 PROCEDURE DIVISION.                                                      
019900 MAIN-PROCEDURE.                                                          
020000                                                                          
020100     PERFORM 1000-COUNT-VOLUNTEERS                                        
020200         THRU 1000-COUNT-VOLUNTEERS-EXIT                                  
020300     PERFORM 1100-COUNT-VOL-SKILLS                                        
020400         THRU 1100-COUNT-VOL-SKILLS-EXIT                                  
020500     PERFORM 1200-COUNT-PROJECTS                                          
020600         THRU 1200-COUNT-PROJECTS-EXIT                                    
020700     PERFORM 1300-COUNT-PRJSKILLS                                         
020800         THRU 1300-COUNT-PRJSKILLS-EXIT                                   
020900     PERFORM 1400-COUNT-SKILLS                                            
021000         THRU 1400-COUNT-SKILLS-EXIT                                      
021100                                                                          
021200     IF WK-VOL-WITH-SKL-COUNT > 0                                         
021300         COMPUTE WK-AVG-COMPUTE ROUNDED =                                 
021400             WK-ASSIGN-COUNT / WK-VOL-WITH-SKL-COUNT                      
021500     ELSE                                                                 
021600         MOVE 0 TO WK-AVG-COMPUTE                                         
021700     END-IF                                                               
021800     MOVE WK-AVG-COMPUTE TO WK-AVG-SKILLS                                 
021900                                                                          
022000     OPEN OUTPUT F-REPORT                                                 
022100     PERFORM 2000-PRINT-TOTALS THRU 2000-PRINT-TOTALS-EXIT                
022200     PERFORM 2100-PRINT-TOP-TEN THRU 2100-PRINT-TOP-TEN-EXIT              
022300     CLOSE F-REPORT                                                       
022400                                                                          
022500     PERFORM FIN-PGM.                                                     
022600     .                                                                    
022700                                                                          
022800*---------------------------------------------------------------*         
022900*    COUNT THE VOLUNTEER MASTER ROWS.                                     
023000*---------------------------------------------------------------*         
023100 1000-COUNT-VOLUNTEERS.                                                   
023200                                                                          
023300     OPEN INPUT F-USERS                                                   
023400     READ F-USERS                                                         
023500         AT END                                                           
023600             SET USERS-DONE TO TRUE                                       
023700     END-READ                                                             
023800     PERFORM 1010-COUNT-ONE-USER THRU 1010-COUNT-ONE-USER-EXIT            
023900         UNTIL USERS-DONE                                                 
024000     CLOSE F-USERS                                                        
024100     .                                                                    
024200                                                                          
024300 1000-COUNT-VOLUNTEERS-EXIT.                                              
024400     EXIT.                                                                
024500                                                                          
024600 1010-COUNT-ONE-USER.                                                     
024700                                                                          
024800     ADD 1 TO WK-VOL-COUNT                                                
024900     READ F-USERS                                                         
025000         AT END                                                           
025100             SET USERS-DONE TO TRUE                                       
025200     END-READ                                                             
025300     .                                                                    
025400                                                                          
025500 1010-COUNT-ONE-USER-EXIT.                                                
025600     EXIT.                                                                
025700                                                                          
025800*---------------------------------------------------------------*         
025900*    COUNT THE VOLUNTEER-SKILL ASSIGNMENT ROWS.                           
026000*---------------------------------------------------------------*         
026100 1100-COUNT-VOL-SKILLS.                                                   
026200                                                                          
026300     OPEN INPUT F-VOLSKL                                                  
026400     READ F-VOLSKL                                                        
026500         AT END                                                           
026600             SET VOLSKL-DONE TO TRUE                                      
026700     END-READ                                                             
026800     PERFORM 1110-COUNT-ONE-VOLSKL THRU 1110-COUNT-ONE-VOLSKL-EXIT        
026900         UNTIL VOLSKL-DONE                                                
027000     CLOSE F-VOLSKL                                                       
027100     .                                                                    
027200                                                                          
027300 1100-COUNT-VOL-SKILLS-EXIT.                                              
027400     EXIT.                                                                
027500                                                                          
027600 1110-COUNT-ONE-VOLSKL.                                                   
027700                                                                          
027800     ADD 1 TO WK-ASSIGN-COUNT                                             
027900                                                                          
028000     SET WK-NOT-FOUND TO TRUE                                             
028100     MOVE 1 TO WK-VSK-SRCH-SUB                                            
028200     PERFORM 1120-SEARCH-VOL-SEEN                                         
028300         THRU 1120-SEARCH-VOL-SEEN-EXIT                                   
028400         UNTIL WK-VSK-SRCH-SUB > WK-VSK-SEEN-COUNT                        
028500                                                                          
028600     IF WK-NOT-FOUND                                                      
028700         ADD 1 TO WK-VSK-SEEN-COUNT                                       
028800         MOVE VS-VOL-ID                                                   
028900             TO WK-VSK-SEEN-ENTRY (WK-VSK-SEEN-COUNT)                     
029000         ADD 1 TO WK-VOL-WITH-SKL-COUNT                                   
029100     END-IF                                                               
029200                                                                          
029300     READ F-VOLSKL                                                        
029400         AT END                                                           
029500             SET VOLSKL-DONE TO TRUE                                      
029600     END-READ                                                             
029700     .                                                                    
029800                                                                          
029900 1110-COUNT-ONE-VOLSKL-EXIT.                                              
030000     EXIT.                                                                
030100                                                                          
030200*---------------------------------------------------------------*         
030300*    HAS THIS VOL-ID ALREADY BEEN COUNTED (CW01975)?  LINEAR              
030400*    SEARCH OF THE ROWS SEEN SO FAR ON VOLSKL-A.DAT, WHICH IS             
030500*    NOT GROUPED BY VOL-ID.                                               
030600*---------------------------------------------------------------*         
030700 1120-SEARCH-VOL-SEEN.                                                    
030800                                                                          
030900     IF WK-VSK-SEEN-ENTRY (WK-VSK-SRCH-SUB) = VS-VOL-ID                   
031000         SET WK-FOUND TO TRUE                                             
031100         MOVE WK-VSK-SEEN-COUNT TO WK-VSK-SRCH-SUB                        
031200     END-IF                                                               
031300     ADD 1 TO WK-VSK-SRCH-SUB                                             
031400     .                                                                    
031500                                                                          
031600 1120-SEARCH-VOL-SEEN-EXIT.                                               
031700     EXIT.                                                                
031800                                                                          
031900*---------------------------------------------------------------*         
032000*    COUNT THE PROJECT MASTER ROWS.                                       
032100*---------------------------------------------------------------*         
032200 1200-COUNT-PROJECTS.                                                     
032300                                                                          
032400     OPEN INPUT F-PROJ                                                    
032500     READ F-PROJ                                                          
032600         AT END                                                           
032700             SET PROJ-DONE TO TRUE                                        
032800     END-READ                                                             
032900     PERFORM 1210-COUNT-ONE-PROJ THRU 1210-COUNT-ONE-PROJ-EXIT            
033000         UNTIL PROJ-DONE                                                  
033100     CLOSE F-PROJ                                                         
033200     .                                                                    
033300                                                                          
033400 1200-COUNT-PROJECTS-EXIT.                                                
033500     EXIT.                                                                
033600                                                                          
033700 1210-COUNT-ONE-PROJ.                                                     
033800                                                                          
033900     ADD 1 TO WK-PRJ-COUNT                                                
034000     READ F-PROJ                                                          
034100         AT END                                                           
034200             SET PROJ-DONE TO TRUE                                        
034300     END-READ                                                             
034400     .                                                                    
034500                                                                          
034600 1210-COUNT-ONE-PROJ-EXIT.                                                
034700     EXIT.                                                                
034800                                                                          
034900*---------------------------------------------------------------*         
035000*    COUNT THE PROJECT-SKILL ROWS.                                        
035100*---------------------------------------------------------------*         
035200 1300-COUNT-PRJSKILLS.                                                    
035300                                                                          
035400     OPEN INPUT F-PRJSKL                                                  
035500     READ F-PRJSKL                                                        
035600         AT END                                                           
035700             SET PRJSKL-DONE TO TRUE                                      
035800     END-READ                                                             
035900     PERFORM 1310-COUNT-ONE-PRJSKL THRU 1310-COUNT-ONE-PRJSKL-EXIT        
036000         UNTIL PRJSKL-DONE                                                
036100     CLOSE F-PRJSKL                                                       
036200     .                                                                    
036300                                                                          
036400 1300-COUNT-PRJSKILLS-EXIT.                                               
036500     EXIT.                                                                
036600                                                                          
036700 1310-COUNT-ONE-PRJSKL.                                                   
036800                                                                          
036900     ADD 1 TO WK-PRJSKL-COUNT                                             
037000     READ F-PRJSKL                                                        
037100         AT END                                                           
037200             SET PRJSKL-DONE TO TRUE                                      
037300     END-READ                                                             
037400     .                                                                    
037500                                                                          
037600 1310-COUNT-ONE-PRJSKL-EXIT.                                              
037700     EXIT.                                                                
037800                                                                          
037900*---------------------------------------------------------------*         
038000*    COUNT THE DISTINCT SKILLS ON THE FINAL SKILLS MASTER.                
038100*---------------------------------------------------------------*         
038200 1400-COUNT-SKILLS.                                                       
038300                                                                          
038400     OPEN INPUT F-SKILLS                                                  
038500     READ F-SKILLS                                                        
038600         AT END                                                           
038700             SET SKILLS-DONE TO TRUE                                      
038800     END-READ                                                             
038900     PERFORM 1410-COUNT-ONE-SKILL THRU 1410-COUNT-ONE-SKILL-EXIT          
039000         UNTIL SKILLS-DONE                                                
039100     CLOSE F-SKILLS                                                       
039200     .                                                                    
039300                                                                          
039400 1400-COUNT-SKILLS-EXIT.                                                  
039500     EXIT.                                                                
039600                                                                          
039700 1410-COUNT-ONE-SKILL.                                                    
039800                                                                          
039900     ADD 1 TO WK-SKILL-COUNT                                              
040000     READ F-SKILLS                                                        
040100         AT END                                                           
040200             SET SKILLS-DONE TO TRUE                                      
040300     END-READ                                                             
040400     .                                                                    
040500                                                                          
040600 1410-COUNT-ONE-SKILL-EXIT.                                               
040700     EXIT.                                                                
040800                                                                          
040900*---------------------------------------------------------------*         
041000*    THE BOXED TOTALS SECTION OF THE SUMMARY.                             
041100*---------------------------------------------------------------*         
041200 2000-PRINT-TOTALS.                                                       
041300                                                                          
041400     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
041500     WRITE F-REPORT-LINE                                                  
041600     MOVE WK-TITLE TO F-REPORT-LINE                                       
041700     WRITE F-REPORT-LINE                                                  
041800     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
041900     WRITE F-REPORT-LINE                                                  
042000                                                                          
042100     MOVE 'Volunteers:'           TO WK-DETAIL-LABEL                      
042200     MOVE WK-VOL-COUNT            TO WK-DETAIL-NUMBER                     
042300     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
042400     WRITE F-REPORT-LINE                                                  
042500                                                                          
042600     MOVE 'Skill Assignments:'    TO WK-DETAIL-LABEL                      
042700     MOVE WK-ASSIGN-COUNT         TO WK-DETAIL-NUMBER                     
042800     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
042900     WRITE F-REPORT-LINE                                                  
043000                                                                          
043100     MOVE 'Avg Skills/Volunteer:' TO WK-AVG-LABEL                         
043200     MOVE WK-AVG-SKILLS           TO WK-AVG-NUMBER                        
043300     MOVE WK-AVG-LINE TO F-REPORT-LINE                                    
043400     WRITE F-REPORT-LINE                                                  
043500                                                                          
043600     MOVE 'Projects:'             TO WK-DETAIL-LABEL                      
043700     MOVE WK-PRJ-COUNT            TO WK-DETAIL-NUMBER                     
043800     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
043900     WRITE F-REPORT-LINE                                                  
044000                                                                          
044100     MOVE 'Project Skills:'       TO WK-DETAIL-LABEL                      
044200     MOVE WK-PRJSKL-COUNT         TO WK-DETAIL-NUMBER                     
044300     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
044400     WRITE F-REPORT-LINE                                                  
044500                                                                          
044600     MOVE 'Total Unique Skills:'  TO WK-DETAIL-LABEL                      
044700     MOVE WK-SKILL-COUNT          TO WK-DETAIL-NUMBER                     
044800     MOVE WK-DETAIL-LINE TO F-REPORT-LINE                                 
044900     WRITE F-REPORT-LINE                                                  
045000                                                                          
045100     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
045200     WRITE F-REPORT-LINE                                                  
045300     MOVE SPACES TO F-REPORT-LINE                                         
045400     WRITE F-REPORT-LINE                                                  
045500     .                                                                    
045600                                                                          
045700 2000-PRINT-TOTALS-EXIT.                                                  
045800     EXIT.                                                                
045900                                                                          
046000*---------------------------------------------------------------*         
046100*    THE TOP-TEN-SKILLS SECTION, READ FROM THE DESCENDING-                
046200*    COUNT FILE (CW00471) UNTIL TEN ROWS ARE PRINTED OR THE               
046300*    FILE RUNS OUT.                                                       
046400*---------------------------------------------------------------*         
046500 2100-PRINT-TOP-TEN.                                                      
046600                                                                          
046700     MOVE WK-TOP-TITLE TO F-REPORT-LINE                                   
046800     WRITE F-REPORT-LINE                                                  
046900                                                                          
047000     OPEN INPUT F-SKLCNT                                                  
047100     READ F-SKLCNT                                                        
047200         AT END                                                           
047300             SET SKLCNT-DONE TO TRUE                                      
047400     END-READ                                                             
047500                                                                          
047600     MOVE 0 TO WK-TOP-SUB                                                 
047700     PERFORM 2110-PRINT-ONE-TOP-ROW                                       
047800         THRU 2110-PRINT-ONE-TOP-ROW-EXIT                                 
047900         UNTIL SKLCNT-DONE OR WK-TOP-SUB = 10                             
048000                                                                          
048100     CLOSE F-SKLCNT                                                       
048200                                                                          
048300     MOVE WK-BOX-LINE TO F-REPORT-LINE                                    
048400     WRITE F-REPORT-LINE                                                  
048500     .                                                                    
048600                                                                          
048700 2100-PRINT-TOP-TEN-EXIT.                                                 
048800     EXIT.                                                                
048900                                                                          
049000 2110-PRINT-ONE-TOP-ROW.                                                  
049100                                                                          
049200     ADD 1 TO WK-TOP-SUB                                                  
049300     MOVE KC-SKILL-NAME  TO WK-TOP-NAME                                   
049400     MOVE KC-VOL-COUNT   TO WK-TOP-COUNT                                  
049500     MOVE WK-TOP-LINE TO F-REPORT-LINE                                    
049600     WRITE F-REPORT-LINE                                                  
049700                                                                          
049800     READ F-SKLCNT                                                        
049900         AT END                                                           
050000             SET SKLCNT-DONE TO TRUE                                      
050100     END-READ                                                             
050200     .                                                                    
050300                                                                          
050400 2110-PRINT-ONE-TOP-ROW-EXIT.                                             
050500     EXIT.                                                                
050600                                                                          
050700****************************************************************          
050800 FIN-PGM.                                                                 
050900     STOP RUN.                                                            
051000****************************************************************          
