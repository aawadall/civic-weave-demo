000100****************************************************************          
000200* PROGRAM:    8-CNTSKILLS                                                 
000300* PURPOSE:    Control break over the skill-sequenced volunteer-           
000400*             skill file: count how many volunteers claim each            
000500*             skill and carry the skill's display name onto the           
000600*             count row for the summary report.                           
000700* Tectonics: cobc                                                         
000800****************************************************************          
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. 8-CNTSKILLS.                                                 
001100 AUTHOR. RENE LAFRAMBOISE.                                                
001200 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001300 DATE-WRITTEN. 18/01/1985.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001600****************************************************************          
001700* CHANGE LOG                                                              
001800*   18/01/85 RL  CW00129  ORIGINAL SKILL POPULARITY COUNT.                
001900*   05/07/88 RL  CW00460  CARRY SKILL NAME ONTO THE COUNT ROW             
002000*                         SO THE REPORT PHASE NEEDS NO SECOND             
002100*                         LOOKUP OF THE SKILLS MASTER.                    
002200*   30/11/98 LF  CW01537  Y2K: NO DATE FIELDS ON THIS RECORD,             
002300*                         REVIEWED AND NO CHANGE REQUIRED.                
002400*   11/04/07 AO  CW01965  RENUMBERED PARAGRAPHS TO THE SHOP'S             
002500*                         NNNN-NAME STANDARD AND TRANSLATED THE           
002600*                         CONSOLE MESSAGES TO ENGLISH - BOTH HAD          
002700*                         BEEN CARRIED OVER FROM AN EARLY DRAFT           
002800*                         AND NEVER CLEANED UP.  NO LOGIC CHANGE.         
002900****************************************************************          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600                                                                          
003700     SELECT INPUT-FILE ASSIGN TO "VOLSKL-SRT.DAT"                         
003800     ORGANIZATION IS LINE SEQUENTIAL                                      
003900     FILE STATUS IS FS1.                                                  
004000                                                                          
004100     SELECT SKILLS-FILE ASSIGN TO "SKILLS-C.DAT"                          
004200     ORGANIZATION IS LINE SEQUENTIAL                                      
004300     FILE STATUS IS FS2.                                                  
004400                                                                          
004500     SELECT OUTPUT-FILE ASSIGN TO "SKLCNT-A.DAT"                          
004600     ORGANIZATION IS LINE SEQUENTIAL                                      
004700     FILE STATUS IS FS3.                                                  
004800                                                                          
004900****************************************************************          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 FD  INPUT-FILE.                                                          
005400 01  INP-REC.                                                             
005500     05 I-VOL-ID     PIC X(08).                                           
005600     05 I-SKILL-ID   PIC X(08).                                           
005700     05 I-CLAIMED    PIC X(01).                                           
005800     05 I-SCORE      PIC 9V99.                                            
005900     05 FILLER       PIC X(10).                                           
006000 01  INP-REC-FLAT REDEFINES INP-REC                                       
006100                   PIC X(30).                                             
006200                                                                          
006300 FD  SKILLS-FILE.                                                         
006400 01  SK-REC.                                                              
006500     05 SK-SKILL-ID       PIC X(08).                                      
006600     05 SK-SKILL-NAME     PIC X(30).                                      
006700     05 SK-SKILL-CATEGORY PIC X(12).                                      
006800     05 FILLER            PIC X(10).                                      
006900                                                                          
007000 FD  OUTPUT-FILE.                                                         
007100 01  OUT-REC.                                                             
007200     05 O-SKILL-ID    PIC X(08).                                          
007300     05 O-SKILL-NAME  PIC X(30).                                          
007400     05 O-VOL-COUNT   PIC 9(06) COMP.                                     
007500     05 FILLER        PIC X(04).                                          
007600 01  OUT-REC-FLAT REDEFINES OUT-REC                                       
007700                   PIC X(46).                                             
007800                                                                          
007900****************************************************************          
008000 WORKING-STORAGE SECTION.                                                 
008100 77 FS1     PIC 9(02).                                                    
008200 77 FS2     PIC 9(02).                                                    
008300 77 FS3     PIC 9(02).                                                    
008400                                                                          
008500 01  WK-ALPHABET.                                                         
008600     05 WK-LOWER-ALPHA  PIC X(26)                                         
008700        VALUE 'abcdefghijklmnopqrstuvwxyz'.                               
008800     05 WK-UPPER-ALPHA  PIC X(26)                                         
008900        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
009000 01  WK-ALPHABET-FLAT REDEFINES WK-ALPHABET                               
009100                       PIC X(52).                                         
009200                                                                          
009300 01  WK-SKILL-TABLE.                                                      
009400     05 WK-SKL-COUNT      PIC 9(04) COMP VALUE 0.                         
009500     05 WK-SKL-ENTRY OCCURS 400 TIMES.                                    
009600        10 WK-SKL-ID      PIC X(08).                                      
009700        10 WK-SKL-NAME    PIC X(30).                                      
009800     05 FILLER             PIC X(08).                                     
009900                                                                          
010000 01  WK-INP-REC.                                                          
010100     05 W-SKILL-ID   PIC X(08).                                           
010200     05 W-VOL-COUNT   PIC 9(06) COMP VALUE 0.                             
010300     05 FILLER         PIC X(08).                                         
010400                                                                          
010500 01  WK-MISC.                                                             
010600     05 WK-SKL-SRCH-SUB     PIC 9(04) COMP.                               
010700     05 WK-ROWS-WRITTEN     PIC 9(06) COMP VALUE 0.                       
010800     05 WK-FOUND-SW         PIC X(01).                                    
010900        88 WK-FOUND             VALUE 'Y'.                                
011000        88 WK-NOT-FOUND          VALUE 'N'.                               
011100     05 FILLER              PIC X(08).                                    
011200                                                                          
011300****************************************************************          
011400 PROCEDURE DIVISION.                                                      
011500 MAIN-PROCEDURE.                                                          
011600                                                                          
011700     PERFORM 0100-INITIALIZE-WORK THRU 0100-INITIALIZE-WORK-EXIT          
011800     PERFORM 0200-OPEN-FILES THRU 0200-OPEN-FILES-EXIT                    
011900     PERFORM 1000-PROCESS-ONE-ROW THRU 1000-PROCESS-ONE-ROW-EXIT          
012000         UNTIL FS1 NOT = 0                                                
012100     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT                  
012200                                                                          
012300     DISPLAY "8-CNTSKILLS WROTE " WK-ROWS-WRITTEN.                        
012400                                                                          
012500     PERFORM FIN-PGM.                                                     
012600     .                                                                    
012700                                                                          
012800 0100-INITIALIZE-WORK.                                                    
012900                                                                          
013000     INITIALIZE WK-INP-REC                                                
013100     .                                                                    
013200                                                                          
013300 0100-INITIALIZE-WORK-EXIT.                                               
013400     EXIT.                                                                
013500                                                                          
013600 0200-OPEN-FILES.                                                         
013700                                                                          
013800     OPEN INPUT SKILLS-FILE                                               
013900     PERFORM 0210-SKILL-TABLE-LOOP THRU 0210-SKILL-TABLE-LOOP-EXIT        
014000     CLOSE SKILLS-FILE                                                    
014100                                                                          
014200     OPEN INPUT INPUT-FILE                                                
014300     IF FS1 NOT = 0                                                       
014400         DISPLAY "8-CNTSKILLS INPUT FILE NOT FOUND"                       
014500         STOP RUN                                                         
014600     END-IF                                                               
014700     OPEN OUTPUT OUTPUT-FILE                                              
014800     .                                                                    
014900                                                                          
015000 0200-OPEN-FILES-EXIT.                                                    
015100     EXIT.                                                                
015200                                                                          
015300*---------------------------------------------------------------*         
015400*    LOAD THE SKILLS MASTER SO EACH COUNT ROW CAN CARRY THE               
015500*    SKILL'S DISPLAY NAME (CW00460).                                      
015600*---------------------------------------------------------------*         
015700 0210-SKILL-TABLE-LOOP.                                                   
015800                                                                          
015900     READ SKILLS-FILE                                                     
016000         AT END                                                           
016100             GO TO 0210-SKILL-TABLE-LOOP-EXIT                             
016200     END-READ                                                             
016300     ADD 1 TO WK-SKL-COUNT                                                
016400     MOVE SK-SKILL-ID   TO WK-SKL-ID (WK-SKL-COUNT)                       
016500     MOVE SK-SKILL-NAME TO WK-SKL-NAME (WK-SKL-COUNT)                     
016600     GO TO 0210-SKILL-TABLE-LOOP                                          
016700     .                                                                    
016800                                                                          
016900 0210-SKILL-TABLE-LOOP-EXIT.                                              
017000     EXIT.                                                                
017100                                                                          
017200*---------------------------------------------------------------*         
017300*    ONE INPUT ROW: SAME SKILL CONTINUES THE RUNNING COUNT,               
017400*    DIFFERENT SKILL FLUSHES THE PRIOR COUNT AND STARTS OVER.             
017500*---------------------------------------------------------------*         
017600 1000-PROCESS-ONE-ROW.                                                    
017700                                                                          
017800     READ INPUT-FILE                                                      
017900                                                                          
018000     IF FS1 = 0                                                           
018100         IF W-SKILL-ID = I-SKILL-ID OR W-SKILL-ID = SPACES                
018200             PERFORM 1010-ACCUMULATE-ROW                                  
018300                 THRU 1010-ACCUMULATE-ROW-EXIT                            
018400         ELSE                                                             
018500             PERFORM 1020-FLUSH-SKILL-COUNT                               
018600                 THRU 1020-FLUSH-SKILL-COUNT-EXIT                         
018700             PERFORM 1010-ACCUMULATE-ROW                                  
018800                 THRU 1010-ACCUMULATE-ROW-EXIT                            
018900         END-IF                                                           
019000     ELSE                                                                 
019100         IF FS1 = 10                                                      
019200             PERFORM 1020-FLUSH-SKILL-COUNT                               
019300                 THRU 1020-FLUSH-SKILL-COUNT-EXIT                         
019400         ELSE                                                             
019500             DISPLAY "8-CNTSKILLS READ ERROR ON INPUT-FILE"               
019600             DISPLAY FS1                                                  
019700             STOP RUN                                                     
019800         END-IF                                                           
019900     END-IF                                                               
020000     .                                                                    
020100                                                                          
020200 1000-PROCESS-ONE-ROW-EXIT.                                               
020300     EXIT.                                                                
020400                                                                          
020500 1010-ACCUMULATE-ROW.                                                     
020600                                                                          
020700     ADD 1           TO W-VOL-COUNT                                       
020800     MOVE I-SKILL-ID  TO W-SKILL-ID                                       
020900     .                                                                    
021000                                                                          
021100 1010-ACCUMULATE-ROW-EXIT.                                                
021200     EXIT.                                                                
021300                                                                          
021400*---------------------------------------------------------------*         
021500*    FLUSH THE RUNNING COUNT, RESOLVING THE SKILL'S DISPLAY               
021600*    NAME FROM THE IN-MEMORY SKILLS TABLE.                                
021700*---------------------------------------------------------------*         
021800 1020-FLUSH-SKILL-COUNT.                                                  
021900                                                                          
022000     SET WK-NOT-FOUND TO TRUE                                             
022100     MOVE 1 TO WK-SKL-SRCH-SUB                                            
022200     PERFORM 1021-FIND-SKILL-NAME THRU 1021-FIND-SKILL-NAME-EXIT          
022300         UNTIL WK-SKL-SRCH-SUB > WK-SKL-COUNT                             
022400                                                                          
022500     MOVE SPACES TO OUT-REC                                               
022600     MOVE W-SKILL-ID  TO O-SKILL-ID                                       
022700     MOVE W-VOL-COUNT TO O-VOL-COUNT                                      
022800     WRITE OUT-REC                                                        
022900     ADD 1 TO WK-ROWS-WRITTEN                                             
023000                                                                          
023100     MOVE 0 TO W-VOL-COUNT                                                
023200     IF FS3 NOT = 0                                                       
023300         DISPLAY "8-CNTSKILLS WRITE ERROR ON OUTPUT-FILE"                 
023400         STOP RUN                                                         
023500     END-IF                                                               
023600     .                                                                    
023700                                                                          
023800 1020-FLUSH-SKILL-COUNT-EXIT.                                             
023900     EXIT.                                                                
024000                                                                          
024100 1021-FIND-SKILL-NAME.                                                    
024200                                                                          
024300     IF WK-SKL-ID (WK-SKL-SRCH-SUB) = W-SKILL-ID                          
024400         SET WK-FOUND TO TRUE                                             
024500         MOVE WK-SKL-NAME (WK-SKL-SRCH-SUB) TO O-SKILL-NAME               
024600         MOVE WK-SKL-COUNT TO WK-SKL-SRCH-SUB                             
024700     END-IF                                                               
024800     ADD 1 TO WK-SKL-SRCH-SUB                                             
024900     .                                                                    
025000                                                                          
025100 1021-FIND-SKILL-NAME-EXIT.                                               
025200     EXIT.                                                                
025300                                                                          
025400 9000-CLOSE-FILES.                                                        
025500                                                                          
025600     CLOSE INPUT-FILE OUTPUT-FILE                                         
025700     .                                                                    
025800                                                                          
025900 9000-CLOSE-FILES-EXIT.                                                   
026000     EXIT.                                                                
026100                                                                          
026200****************************************************************          
026300 FIN-PGM.                                                                 
026400     STOP RUN.                                                            
026500****************************************************************          
