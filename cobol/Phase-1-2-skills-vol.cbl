000100****************************************************************          
000200* PROGRAM:    2-SKILLS-VOL                                                
000300* PURPOSE:    Scan the raw volunteer feed for distinct skill              
000400*             names and resolve each one against the skills               
000500*             master, creating a new SKILL record when a name             
000600*             has never been seen before.                                 
000700* Tectonics: cobc                                                         
000800****************************************************************          
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. 2-SKILLS-VOL.                                                
001100 AUTHOR. RENE LAFRAMBOISE.                                                
001200 INSTALLATION. METRO VOLUNTEER BUREAU - DATA CTR.                         
001300 DATE-WRITTEN. 05/12/1984.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
001600****************************************************************          
001700* CHANGE LOG                                                              
001800*   05/12/84 RL  CW00102  ORIGINAL SKILL-RESOLUTION SWEEP.                
001900*   02/05/86 RL  CW00333  ADD TITLE-CASE ON NEWLY CREATED NAMES,          
002000*                         BUREAU WAS STORING THEM AS KEYED.               
002100*   14/01/93 KR  CW01141  WIDEN SKILL TABLE TO 400 ENTRIES.               
002200*   30/11/98 LF  CW01531  Y2K: NO DATE FIELDS HERE, REVIEWED.             
002300*   09/06/01 SD  CW01703  NEW-ID SEQUENCE NOW CARRIES FORWARD             
002400*                         FROM HIGHEST ID SEEN ON OLD MASTER.             
002500*   18/09/04 AO  CW01989  CASE-FOLD COMPARE WAS SKIPPING SKILLS           
002600*                         WITH TRAILING BLANKS, TIGHTEN TEST.             
002700****************************************************************          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400                                                                          
003500     SELECT F-SKILLS-OLD ASSIGN TO "SKILLS-A.DAT"                         
003600         ORGANIZATION LINE SEQUENTIAL.                                    
003700                                                                          
003800     SELECT F-SKILLS-NEW ASSIGN TO "SKILLS-B.DAT"                         
003900         ORGANIZATION LINE SEQUENTIAL.                                    
004000                                                                          
004100     SELECT F-VOL-RAW ASSIGN TO "VOL-RAW.DAT"                             
004200         ORGANIZATION LINE SEQUENTIAL.                                    
004300                                                                          
004400****************************************************************          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 FD  F-SKILLS-OLD.                                                        
004900 01  F-SKILLS-OLD-REC.                                                    
005000     05 SK-SKILL-ID          PIC X(08).                                   
005100     05 SK-SKILL-NAME        PIC X(30).                                   
005200     05 SK-SKILL-CATEGORY    PIC X(12).                                   
005300     05 FILLER               PIC X(10).                                   
005400 01  F-SKILLS-OLD-FLAT REDEFINES F-SKILLS-OLD-REC                         
005500                              PIC X(60).                                  
005600                                                                          
005700 FD  F-SKILLS-NEW.                                                        
005800 01  F-SKILLS-NEW-REC        PIC X(60).                                   
005900                                                                          
006000 FD  F-VOL-RAW.                                                           
006100 01  F-VOL-RAW-REC.                                                       
006200     05 WI-VOL-NAME           PIC X(30).                                  
006300     05 WI-VOL-CITY           PIC X(20).                                  
006400     05 WI-VOL-PROVINCE       PIC X(25).                                  
006500     05 WI-VOL-SKL-COUNT      PIC 9(02).                                  
006600     05 WI-VOL-SKL-LIST OCCURS 10 TIMES.                                  
006700        10 WI-VOL-SKL-NAME    PIC X(30).                                  
006800        10 WI-VOL-SKL-PROF    PIC 9V99.                                   
006900     05 FILLER                PIC X(30).                                  
007000 01  F-VOL-RAW-FLAT REDEFINES F-VOL-RAW-REC                               
007100                              PIC X(437).                                 
007200                                                                          
007300****************************************************************          
007400 WORKING-STORAGE SECTION.                                                 
007500                                                                          
007600 01  WK-SKILL-TABLE.                                                      
007700     05 WK-SKL-COUNT        PIC 9(04) COMP VALUE 0.                       
007800     05 WK-HIGH-ID-NUM       PIC 9(06) COMP VALUE 0.                      
007900     05 WK-SKL-ENTRY OCCURS 400 TIMES.                                    
008000        10 WK-SKL-ID         PIC X(08).                                   
008100        10 WK-SKL-NAME       PIC X(30).                                   
008200        10 WK-SKL-NAME-FOLD  PIC X(30).                                   
008300        10 WK-SKL-CATEGORY   PIC X(12).                                   
008400     05 FILLER               PIC X(08).                                   
008500                                                                          
008600 01  WK-ALPHABET.                                                         
008700     05 WK-LOWER-ALPHA  PIC X(26)                                         
008800        VALUE 'abcdefghijklmnopqrstuvwxyz'.                               
008900     05 WK-UPPER-ALPHA  PIC X(26)                                         
009000        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
009100 01  WK-ALPHABET-FLAT REDEFINES WK-ALPHABET                               
009200                              PIC X(52).                                  
009300                                                                          
009400 01  WK-WORK-AREA.                                                        
009500     05 WK-CANDIDATE-NAME    PIC X(30).                                   
009600     05 WK-CANDIDATE-FOLD    PIC X(30).                                   
009700     05 WK-NEW-SKILL-NUM     PIC 9(06).                                   
009800     05 WK-SRCH-SUB          PIC 9(04) COMP.                              
009900     05 WK-SKL-SUB           PIC 9(02) COMP.                              
010000     05 WK-FOUND-SUB         PIC 9(04) COMP.                              
010100     05 WK-TC-SUB            PIC 9(02) COMP.                              
010200     05 WK-FOUND-SW          PIC X(01).                                   
010300        88 WK-FOUND              VALUE 'Y'.                               
010400        88 WK-NOT-FOUND          VALUE 'N'.                               
010500     05 FILLER               PIC X(08).                                   
010600                                                                          
010700 01  WK-VOL-EOF              PIC X(01) VALUE SPACE.                       
010800     88 VOL-RAW-DONE              VALUE 'Y'.                              
010900                                                                          
011000****************************************************************          
011100 PROCEDURE DIVISION.                                                      
011200 MAIN-PROCEDURE.                                                          
011300                                                                          
011400     OPEN INPUT F-SKILLS-OLD                                              
011500     OPEN OUTPUT F-SKILLS-NEW                                             
011600                                                                          
011700     PERFORM 1000-LOAD-SKILL-TABLE THRU 1000-LOAD-SKILL-TABLE-EXIT        
011800                                                                          
011900     CLOSE F-SKILLS-OLD                                                   
012000                                                                          
012100     OPEN INPUT F-VOL-RAW                                                 
012200                                                                          
012300     PERFORM 2000-SCAN-SKILL-NAMES THRU 2000-SCAN-SKILL-NAMES-EXIT        
012400         UNTIL VOL-RAW-DONE                                               
012500                                                                          
012600     CLOSE F-VOL-RAW                                                      
012700                                                                          
012800     PERFORM 3000-WRITE-SKILL-MASTER                                      
012900         THRU 3000-WRITE-SKILL-MASTER-EXIT                                
013000                                                                          
013100     CLOSE F-SKILLS-NEW                                                   
013200                                                                          
013300     DISPLAY "2-SKILLS-VOL SKILLS ON MASTER " WK-SKL-COUNT.               
013400                                                                          
013500     PERFORM FIN-PGM.                                                     
013600     .                                                                    
013700                                                                          
013800*---------------------------------------------------------------*         
013900*    LOAD THE EXISTING SKILLS MASTER INTO A TABLE AND KEEP THE            
014000*    CASE-FOLDED NAME ALONGSIDE IT SO LOOKUPS NEVER HAVE TO FOLD          
014100*    THE SAME BYTES TWICE.                                                
014200*---------------------------------------------------------------*         
014300 1000-LOAD-SKILL-TABLE.                                                   
014400                                                                          
014500     READ F-SKILLS-OLD                                                    
014600         AT END                                                           
014700             GO TO 1000-LOAD-SKILL-TABLE-EXIT                             
014800     END-READ                                                             
014900                                                                          
015000     PERFORM 1010-SKILL-TABLE-LOOP THRU 1010-SKILL-TABLE-LOOP-EXIT        
015100     .                                                                    
015200                                                                          
015300 1000-LOAD-SKILL-TABLE-EXIT.                                              
015400     EXIT.                                                                
015500                                                                          
015600 1010-SKILL-TABLE-LOOP.                                                   
015700                                                                          
015800     ADD 1 TO WK-SKL-COUNT                                                
015900     MOVE SK-SKILL-ID   TO WK-SKL-ID (WK-SKL-COUNT)                       
016000     MOVE SK-SKILL-NAME TO WK-SKL-NAME (WK-SKL-COUNT)                     
016100     MOVE SK-SKILL-NAME TO WK-SKL-NAME-FOLD (WK-SKL-COUNT)                
016200     MOVE SK-SKILL-CATEGORY TO WK-SKL-CATEGORY (WK-SKL-COUNT)             
016300     INSPECT WK-SKL-NAME-FOLD (WK-SKL-COUNT)                              
016400         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
016500     MOVE SK-SKILL-ID (3:6) TO WK-NEW-SKILL-NUM                           
016600     IF WK-NEW-SKILL-NUM > WK-HIGH-ID-NUM                                 
016700         MOVE WK-NEW-SKILL-NUM TO WK-HIGH-ID-NUM                          
016800     END-IF                                                               
016900                                                                          
017000     READ F-SKILLS-OLD                                                    
017100         AT END                                                           
017200             GO TO 1010-SKILL-TABLE-LOOP-EXIT                             
017300     END-READ                                                             
017400     GO TO 1010-SKILL-TABLE-LOOP                                          
017500     .                                                                    
017600                                                                          
017700 1010-SKILL-TABLE-LOOP-EXIT.                                              
017800     EXIT.                                                                
017900                                                                          
018000*---------------------------------------------------------------*         
018100*    ONE VOLUNTEER RECORD AT A TIME, RESOLVE EVERY SKILL NAME             
018200*    IT CARRIES.                                                          
018300*---------------------------------------------------------------*         
018400 2000-SCAN-SKILL-NAMES.                                                   
018500                                                                          
018600     READ F-VOL-RAW                                                       
018700         AT END                                                           
018800             SET VOL-RAW-DONE TO TRUE                                     
018900             GO TO 2000-SCAN-SKILL-NAMES-EXIT                             
019000     END-READ                                                             
019100                                                                          
019200     MOVE 1 TO WK-SKL-SUB                                                 
019300     PERFORM 2010-SCAN-ONE-VOL-SKILL                                      
019400         THRU 2010-SCAN-ONE-VOL-SKILL-EXIT                                
019500         UNTIL WK-SKL-SUB > WI-VOL-SKL-COUNT                              
019600     .                                                                    
019700                                                                          
019800 2000-SCAN-SKILL-NAMES-EXIT.                                              
019900     EXIT.                                                                
020000                                                                          
020100 2010-SCAN-ONE-VOL-SKILL.                                                 
020200                                                                          
020300     MOVE WI-VOL-SKL-NAME (WK-SKL-SUB) TO WK-CANDIDATE-NAME               
020400     PERFORM 2100-RESOLVE-SKILL THRU 2100-RESOLVE-SKILL-EXIT              
020500     ADD 1 TO WK-SKL-SUB                                                  
020600     .                                                                    
020700                                                                          
020800 2010-SCAN-ONE-VOL-SKILL-EXIT.                                            
020900     EXIT.                                                                
021000                                                                          
021100*---------------------------------------------------------------*         
021200*    RESOLVE ONE CANDIDATE SKILL NAME: LOOK IT UP CASE-FOLDED,            
021300*    CREATE A NEW ENTRY WHEN IT HAS NEVER BEEN SEEN.                      
021400*---------------------------------------------------------------*         
021500 2100-RESOLVE-SKILL.                                                      
021600                                                                          
021700     MOVE WK-CANDIDATE-NAME TO WK-CANDIDATE-FOLD                          
021800     INSPECT WK-CANDIDATE-FOLD                                            
021900         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
022000                                                                          
022100     SET WK-NOT-FOUND TO TRUE                                             
022200     MOVE 1 TO WK-SRCH-SUB                                                
022300     PERFORM 2110-SEARCH-SKILL THRU 2110-SEARCH-SKILL-EXIT                
022400         UNTIL WK-SRCH-SUB > WK-SKL-COUNT                                 
022500                                                                          
022600     IF WK-NOT-FOUND                                                      
022700         PERFORM 2200-CREATE-SKILL THRU 2200-CREATE-SKILL-EXIT            
022800     END-IF                                                               
022900     .                                                                    
023000                                                                          
023100 2100-RESOLVE-SKILL-EXIT.                                                 
023200     EXIT.                                                                
023300                                                                          
023400 2110-SEARCH-SKILL.                                                       
023500                                                                          
023600     IF WK-SKL-NAME-FOLD (WK-SRCH-SUB) = WK-CANDIDATE-FOLD                
023700         SET WK-FOUND TO TRUE                                             
023800         MOVE WK-SKL-COUNT TO WK-SRCH-SUB                                 
023900     END-IF                                                               
024000     ADD 1 TO WK-SRCH-SUB                                                 
024100     .                                                                    
024200                                                                          
024300 2110-SEARCH-SKILL-EXIT.                                                  
024400     EXIT.                                                                
024500                                                                          
024600*---------------------------------------------------------------*         
024700*    CREATE A NEW SKILL TABLE ENTRY, TITLE-CASED, CATEGORY                
024800*    DEFAULTED TO COMMUNITY PER THE BUREAU'S LOADER RULE.                 
024900*---------------------------------------------------------------*         
025000 2200-CREATE-SKILL.                                                       
025100                                                                          
025200     ADD 1 TO WK-HIGH-ID-NUM                                              
025300     ADD 1 TO WK-SKL-COUNT                                                
025400     MOVE WK-HIGH-ID-NUM TO WK-NEW-SKILL-NUM                              
025500     MOVE 'SK'            TO WK-SKL-ID (WK-SKL-COUNT) (1:2)               
025600     MOVE WK-NEW-SKILL-NUM TO WK-SKL-ID (WK-SKL-COUNT) (3:6)              
025700     MOVE WK-CANDIDATE-NAME TO WK-SKL-NAME (WK-SKL-COUNT)                 
025800     MOVE 'Community' TO WK-SKL-CATEGORY (WK-SKL-COUNT)                   
025900                                                                          
026000     MOVE 1 TO WK-TC-SUB                                                  
026100     PERFORM 2210-TITLE-CASE-LOOP THRU 2210-TITLE-CASE-LOOP-EXIT          
026200         UNTIL WK-TC-SUB > 30                                             
026300                                                                          
026400     MOVE WK-SKL-NAME (WK-SKL-COUNT)                                      
026500         TO WK-SKL-NAME-FOLD (WK-SKL-COUNT)                               
026600     INSPECT WK-SKL-NAME-FOLD (WK-SKL-COUNT)                              
026700         CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                      
026800     .                                                                    
026900                                                                          
027000 2200-CREATE-SKILL-EXIT.                                                  
027100     EXIT.                                                                
027200                                                                          
027300 2210-TITLE-CASE-LOOP.                                                    
027400                                                                          
027500     IF WK-TC-SUB = 1                                                     
027600         INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)                 
027700             CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA                  
027800         INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)                 
027900             CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA                  
028000     ELSE                                                                 
028100         INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)                 
028200             CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA                  
028300         IF WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB - 1:1) = SPACE          
028400             INSPECT WK-SKL-NAME (WK-SKL-COUNT) (WK-TC-SUB:1)             
028500                 CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA              
028600         END-IF                                                           
028700     END-IF                                                               
028800     ADD 1 TO WK-TC-SUB                                                   
028900     .                                                                    
029000                                                                          
029100 2210-TITLE-CASE-LOOP-EXIT.                                               
029200     EXIT.                                                                
029300                                                                          
029400*---------------------------------------------------------------*         
029500*    REWRITE THE WHOLE TABLE, OLD ENTRIES FOLLOWED BY ANY NEWLY           
029600*    CREATED ONES, AS THE NEXT SKILLS GENERATION.                         
029700*---------------------------------------------------------------*         
029800 3000-WRITE-SKILL-MASTER.                                                 
029900                                                                          
030000     MOVE 1 TO WK-FOUND-SUB                                               
030100     PERFORM 3010-WRITE-SKILL-LOOP THRU 3010-WRITE-SKILL-LOOP-EXIT        
030200         UNTIL WK-FOUND-SUB > WK-SKL-COUNT                                
030300     .                                                                    
030400                                                                          
030500 3000-WRITE-SKILL-MASTER-EXIT.                                            
030600     EXIT.                                                                
030700                                                                          
030800 3010-WRITE-SKILL-LOOP.                                                   
030900                                                                          
031000     MOVE SPACES TO F-SKILLS-NEW-REC                                      
031100     MOVE WK-SKL-ID (WK-FOUND-SUB)   TO F-SKILLS-NEW-REC (1:8)            
031200     MOVE WK-SKL-NAME (WK-FOUND-SUB)                                      
031300         TO F-SKILLS-NEW-REC (9:30)                                       
031400     MOVE WK-SKL-CATEGORY (WK-FOUND-SUB)                                  
031500         TO F-SKILLS-NEW-REC (39:12)                                      
031600     WRITE F-SKILLS-NEW-REC                                               
031700     ADD 1 TO WK-FOUND-SUB                                                
031800     .                                                                    
031900                                                                          
032000 3010-WRITE-SKILL-LOOP-EXIT.                                              
032100     EXIT.                                                                
032200                                                                          
032300****************************************************************          
032400 FIN-PGM.                                                                 
032500     STOP RUN.                                                            
032600****************************************************************          
